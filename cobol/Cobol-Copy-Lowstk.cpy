      *******************************************************
      ** LOW STOCK ALERT RECORD LAYOUT
      ** ONE ENTRY APPENDED EACH TIME A PRODUCT'S ON-HAND
      ** QUANTITY FALLS TO OR BELOW ITS MINIMUM STOCK LEVEL.
      *******************************************************
      * 1999-05-14 RJP  ORIGINAL LAYOUT.
      *******************************************************

       01  LOW-STOCK-ALERT-RECORD.
           05  LA-ALERT-DATE                   PIC 9(08).
           05  LA-PRODUCT-ID                   PIC X(10).
           05  LA-PRODUCT-NAME                 PIC X(30).
           05  LA-QTY-IN-STOCK                 PIC S9(7).
           05  LA-MIN-STOCK-LEVEL              PIC S9(7).
           05  LA-CATEGORY                     PIC X(15).
           05  FILLER                          PIC X(10).
