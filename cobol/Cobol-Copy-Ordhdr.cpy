      *******************************************************
      ** ORDER HEADER RECORD LAYOUT
      ** ONE ENTRY PER SALES ORDER.  MATCHED AGAINST THE
      ** ORDER-ITEM FILE ON OH-ORDER-ID, WHICH IS THE GROUP
      ** KEY FOR THE ITEM DETAIL LINES.
      *******************************************************
      * 1999-04-22 RJP  ORIGINAL LAYOUT FOR ORDER PROCESSING
      *                 CONVERSION.
      * 2000-01-06 RJP  Y2K -- ORDER-DATE AND COMPLETION-DATE
      *                 WIDENED TO 9(08).
      * 2003-07-11 DKM  ADDED OH-PAYMENT-METHOD, TICKET #4951.
      *******************************************************

       01  ORDER-HEADER-RECORD.
           05  OH-ORDER-ID                     PIC X(17).
           05  OH-CUSTOMER-ID                  PIC X(10).
           05  OH-ORDER-DATE                   PIC 9(08).
           05  OH-ORDER-DATE-R REDEFINES OH-ORDER-DATE.
               10  OH-ORDER-CCYY               PIC 9(04).
               10  OH-ORDER-MM                 PIC 9(02).
               10  OH-ORDER-DD                 PIC 9(02).
           05  OH-MONEY-DATA.
               10  OH-TOTAL-AMOUNT             PIC S9(7)V99.
               10  OH-DISCOUNT                 PIC S9(7)V99.
               10  OH-TAX                      PIC S9(7)V99.
               10  OH-FINAL-AMOUNT             PIC S9(7)V99.
           05  OH-STATUS                       PIC X(10).
               88  OH-STATUS-PENDING                   VALUE "PENDING".
               88  OH-STATUS-PROCESSING                 VALUE "PROCESSING".
               88  OH-STATUS-COMPLETED                  VALUE "COMPLETED".
               88  OH-STATUS-CANCELLED                  VALUE "CANCELLED".
               88  OH-STATUS-REJECTED                   VALUE "REJECTED".
           05  OH-PAYMENT-METHOD                PIC X(10).
           05  OH-NOTES                        PIC X(30).
           05  OH-COMPLETION-DATE               PIC 9(08).
           05  OH-COMPLETION-DATE-R REDEFINES OH-COMPLETION-DATE.
               10  OH-COMPL-CCYY               PIC 9(04).
               10  OH-COMPL-MM                 PIC 9(02).
               10  OH-COMPL-DD                 PIC 9(02).
           05  OH-ITEM-COUNT                   PIC S9(5).
           05  FILLER                          PIC X(12).
