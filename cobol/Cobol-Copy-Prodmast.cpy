      *******************************************************
      ** PRODUCT MASTER RECORD LAYOUT
      ** ONE ENTRY PER STOCKED ITEM.  KEY IS PM-PRODUCT-ID.
      ** FILE IS KEPT IN PRODUCT-ID SEQUENCE ON DISK.
      *******************************************************
      * 1998-11-02 RJP  ORIGINAL LAYOUT FOR RETAIL CONVERSION.
      * 1999-01-19 RJP  Y2K -- EXPIRY-DATE AND LAST-RESTOCKED
      *                 WIDENED TO 9(08), CCYYMMDD.
      * 2001-06-08 DKM  ADDED PM-SUPPLIER-ID AND PM-LOCATION FOR
      *                 PURCHASING TICKET #4417.
      * 2004-03-30 DKM  ADDED PM-UNIT AND PM-QTY-SOLD FOR THE
      *                 SALES-ANALYSIS PROJECT, TICKET #5102.
      *******************************************************

       01  PRODUCT-MASTER-RECORD.
           05  PM-PRODUCT-ID                   PIC X(10).
           05  PM-BARCODE                      PIC X(13).
           05  PM-PRODUCT-NAME                 PIC X(30).
           05  PM-CATEGORY                     PIC X(15).
           05  PM-DESCRIPTION                  PIC X(30).
           05  PM-PRICING-DATA.
               10  PM-PURCHASE-PRICE           PIC S9(5)V99.
               10  PM-SELLING-PRICE             PIC S9(5)V99.
           05  PM-STOCK-DATA.
               10  PM-QTY-IN-STOCK             PIC S9(7).
               10  PM-MIN-STOCK-LEVEL          PIC S9(7).
               10  PM-MAX-STOCK-LEVEL          PIC S9(7).
               10  PM-QTY-SOLD                 PIC S9(7).
           05  PM-SUPPLIER-ID                  PIC X(10).
           05  PM-LOCATION                     PIC X(20).
           05  PM-EXPIRY-DATE                  PIC 9(08).
           05  PM-EXPIRY-DATE-R REDEFINES PM-EXPIRY-DATE.
               10  PM-EXPIRY-CCYY              PIC 9(04).
               10  PM-EXPIRY-MM                PIC 9(02).
               10  PM-EXPIRY-DD                PIC 9(02).
           05  PM-PERISHABLE-FLAG              PIC X(01).
               88  PM-IS-PERISHABLE                    VALUE "Y".
               88  PM-NOT-PERISHABLE                   VALUE "N".
           05  PM-UNIT                         PIC X(10).
           05  PM-LAST-RESTOCKED               PIC 9(08).
           05  PM-LAST-RESTOCKED-R REDEFINES PM-LAST-RESTOCKED.
               10  PM-RESTOCKED-CCYY           PIC 9(04).
               10  PM-RESTOCKED-MM             PIC 9(02).
               10  PM-RESTOCKED-DD             PIC 9(02).
           05  PM-REORDER-FLAG                 PIC X(01).
               88  PM-NEEDS-REORDER                    VALUE "Y".
           05  FILLER                          PIC X(09).
