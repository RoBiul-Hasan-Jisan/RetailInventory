      *******************************************************
      ** STOCK MOVEMENT LOG RECORD LAYOUT
      ** ONE ENTRY APPENDED PER CHANGE TO PM-QTY-IN-STOCK --
      ** THE AUDIT TRAIL FOR RESTOCK, SALE AND RETURN ACTIVITY.
      *******************************************************
      * 1999-05-14 RJP  ORIGINAL LAYOUT.
      *******************************************************

       01  STOCK-MOVEMENT-RECORD.
           05  SV-MOVEMENT-DATE                PIC 9(08).
           05  SV-PRODUCT-ID                   PIC X(10).
           05  SV-MOVEMENT-TYPE                PIC X(10).
               88  SV-TYPE-RESTOCK                      VALUE "RESTOCK".
               88  SV-TYPE-SALE                          VALUE "SALE".
               88  SV-TYPE-RETURN                        VALUE "RETURN".
           05  SV-QTY-CHANGE                   PIC S9(7).
           05  SV-NEW-QUANTITY                 PIC S9(7).
           05  SV-REFERENCE                    PIC X(17).
           05  FILLER                          PIC X(10).
