000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID. STK1000.
000400 AUTHOR. R J PELLETIER.
000500 INSTALLATION. RETAIL SYSTEMS - DAY WAREHOUSE.
000600 DATE-WRITTEN. 1999-05-14.
000700 DATE-COMPILED.
000800 SECURITY. COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000900*
001000*****************************************************************
001100*                                                                *
001200*   STK1000 - NIGHTLY RESTOCK POSTING                            *
001300*                                                                *
001400*   BALANCED-LINE MATCH OF THE DAY'S RESTOCK TRANSACTIONS        *
001500*   AGAINST THE PRODUCT MASTER, IN PRODUCT-ID SEQUENCE.  A       *
001600*   MATCHED TRANSACTION ADDS ITS RECEIVED QUANTITY TO ON-HAND,   *
001700*   STAMPS THE LAST-RESTOCKED DATE, AND CLEARS THE REORDER FLAG  *
001800*   IF STOCK IS NOW ABOVE THE MINIMUM.  AN UNMATCHED TRANSACTION *
001900*   (NO SUCH PRODUCT ON THE MASTER) IS WRITTEN TO THE REJECT     *
002000*   FILE FOR THE MORNING REVIEW.                                 *
002100*                                                                *
002200*****************************************************************
002300*  CHANGE LOG
002400*----------------------------------------------------------------
002500* 1999-05-14 RJP  ORIGINAL PROGRAM, REPLACES THE HAND-POSTED
002600*                 RECEIVING LOG.
002700* 1999-09-30 RJP  STOCK-MOVEMENT-LOG WRITE ADDED SO RECEIVING
002800*                 ACTIVITY SHOWS ON THE SAME AUDIT TRAIL AS
002900*                 SALES AND RETURNS.
003000* 2000-01-06 RJP  Y2K -- RESTOCK-DATE AND LAST-RESTOCKED NOW
003100*                 CCYYMMDD.
003200* 2001-06-08 DKM  REORDER-FLAG RESET LOGIC ADDED, TICKET #4417.
003300* 2003-11-19 DKM  REJECT FILE RENAMED FROM ERRTRAN TO
003400*                 RESTOCK-REJECTS FOR CLARITY, TICKET #4980.
003500* 2006-08-02 TLW  RERUN SWITCH ADDED TO PROTECT THE LOG FILES.
003600* 2014-07-02 DKM  RECEIVING HAD NO EDITS AT ALL -- A ZERO OR
003700*                 NEGATIVE QUANTITY WAS ADDED RIGHT IN, AND A
003800*                 RECEIPT COULD PUSH A PRODUCT PAST ITS MAX
003900*                 STOCK LEVEL WITH NO REJECTION.  BOTH ARE NOW
004000*                 EDITED IN 300-PROCESS-RESTOCK-TRAN BEFORE
004100*                 350-APPLY-RESTOCK-TRANSACTION IS EVER
004200*                 REACHED.  ALSO ADDED THE LOW-STOCK-ALERT
004300*                 WRITE WHEN A RECEIPT STILL LEAVES A PRODUCT
004400*                 AT OR BELOW ITS MINIMUM, AND AN EXPIRY-DATE
004500*                 FIELD ON THE RECEIVING TRANSACTION SO A
004600*                 PERISHABLE ITEM'S SHELF LIFE CAN BE REFRESHED
004700*                 AT RECEIPT.  TICKET #6491.
004800*
004900 ENVIRONMENT DIVISION.
005000*
005100 CONFIGURATION SECTION.
005200*
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 ON STATUS IS RERUN-REQUESTED
005600            OFF STATUS IS NORMAL-RUN.
005700*
005800 INPUT-OUTPUT SECTION.
005900*
006000 FILE-CONTROL.
006100*
006200     SELECT RESTOCK-TRANS   ASSIGN TO "RESTOCK"
006300                             ORGANIZATION IS LINE SEQUENTIAL.
006400     SELECT PRODUCT-MASTER  ASSIGN TO "PRODMAST"
006500                             ORGANIZATION IS LINE SEQUENTIAL.
006600     SELECT PRODUCT-MASTER-OUT ASSIGN TO "PRODMAST.NEW"
006700                             ORGANIZATION IS LINE SEQUENTIAL
006800                             FILE STATUS IS PRODOUT-FILE-STATUS.
006900     SELECT RESTOCK-REJECTS ASSIGN TO "RSTKREJ"
007000                             ORGANIZATION IS LINE SEQUENTIAL
007100                             FILE STATUS IS RSTKREJ-FILE-STATUS.
007200     SELECT STOCK-MOVEMENT-LOG ASSIGN TO "STKMOVE"
007300                             ORGANIZATION IS LINE SEQUENTIAL
007400                             FILE STATUS IS STKMOVE-FILE-STATUS.
007500     SELECT LOW-STOCK-ALERT-FILE ASSIGN TO "LOWSTOCK"
007600                             ORGANIZATION IS LINE SEQUENTIAL
007700                             FILE STATUS IS LOWSTOCK-FILE-STATUS.
007800*
007900 DATA DIVISION.
008000*
008100 FILE SECTION.
008200*
008300 FD  RESTOCK-TRANS.
008400 01  RESTOCK-TRANSACTION-RECORD     PIC X(50).
008500*
008600 FD  PRODUCT-MASTER.
008700 COPY PRODMAST.
008800*
008900 FD  PRODUCT-MASTER-OUT.
009000 COPY PRODMAST REPLACING ==PRODUCT-MASTER-RECORD== BY
009100                         ==PRODUCT-MASTER-OUT-RECORD==
009200                         ==PM-== BY ==PX-==.
009300*
009400 FD  RESTOCK-REJECTS.
009500 01  REJECTED-TRANSACTION           PIC X(50).
009600*
009700 FD  STOCK-MOVEMENT-LOG.
009800 COPY STKMOVE.
009900*
010000 FD  LOW-STOCK-ALERT-FILE.
010100 COPY LOWSTK.
010200*
010300 WORKING-STORAGE SECTION.
010400*
010500 01  SWITCHES.
010600     05  FIRST-EXECUTION-SWITCH      PIC X   VALUE "Y".
010700         88  FIRST-EXECUTION                 VALUE "Y".
010800     05  ALL-RECORDS-PROCESSED-SWITCH PIC X  VALUE "N".
010900         88  ALL-RECORDS-PROCESSED           VALUE "Y".
011000*
011100 01  FILE-STATUS-FIELDS.
011200     05  PRODOUT-FILE-STATUS         PIC XX.
011300         88  PRODOUT-SUCCESSFUL              VALUE "00".
011400     05  RSTKREJ-FILE-STATUS         PIC XX.
011500         88  RSTKREJ-SUCCESSFUL              VALUE "00".
011600     05  STKMOVE-FILE-STATUS         PIC XX.
011700         88  STKMOVE-SUCCESSFUL              VALUE "00".
011800     05  LOWSTOCK-FILE-STATUS        PIC XX.
011900         88  LOWSTOCK-SUCCESSFUL             VALUE "00".
012000*
012100 01  RESTOCK-TRANSACTION.
012200     05  RK-PRODUCT-ID               PIC X(10).
012300     05  RK-SUPPLIER-ID              PIC X(10).
012400     05  RK-RESTOCK-QUANTITY         PIC S9(7).
012500     05  RK-RESTOCK-DATE             PIC 9(08).
012600     05  RK-RESTOCK-DATE-R REDEFINES RK-RESTOCK-DATE.
012700         10  RK-RESTOCK-CCYY         PIC 9(04).
012800         10  RK-RESTOCK-MM           PIC 9(02).
012900         10  RK-RESTOCK-DD           PIC 9(02).
013000     05  RK-EXPIRY-DATE              PIC 9(08).
013100     05  RK-EXPIRY-DATE-R REDEFINES RK-EXPIRY-DATE.
013200         10  RK-EXPIRY-CCYY          PIC 9(04).
013300         10  RK-EXPIRY-MM            PIC 9(02).
013400         10  RK-EXPIRY-DD            PIC 9(02).
013500     05  FILLER                      PIC X(07).
013600*
013700 01  CALCULATED-FIELDS.
013800     05  WS-NEW-QUANTITY             PIC S9(7) COMP.
013900*
014000 01  CONTROL-TOTALS.
014100     05  CT-RECEIPTS-APPLIED         PIC S9(7) COMP VALUE ZERO.
014200     05  CT-RECEIPTS-REJECTED        PIC S9(7) COMP VALUE ZERO.
014300     05  CT-UNITS-RECEIVED           PIC S9(9) COMP VALUE ZERO.
014400*
014500 01  CT-RECEIPTS-REJECTED-R REDEFINES CT-RECEIPTS-REJECTED.
014600     05  CT-REJ-SIGN                 PIC S9(1) COMP.
014700     05  CT-REJ-MAGNITUDE            PIC 9(6)  COMP.
014800*
014900 01  CT-UNITS-RECEIVED-R REDEFINES CT-UNITS-RECEIVED.
015000     05  CT-UNITS-SIGN               PIC S9(1) COMP.
015100     05  CT-UNITS-MAGNITUDE          PIC 9(8)  COMP.
015200*
015300 01  DISPLAY-TOTALS.
015400     05  DT-RECEIPTS-APPLIED         PIC ZZZ,ZZ9.
015500     05  DT-RECEIPTS-REJECTED        PIC ZZZ,ZZ9.
015600     05  DT-UNITS-RECEIVED           PIC ZZZ,ZZZ,ZZ9.
015700*
015800 PROCEDURE DIVISION.
015900*
016000 000-UPDATE-PRODUCT-MASTER.
016100*
016200     OPEN INPUT  RESTOCK-TRANS
016300                 PRODUCT-MASTER
016400          OUTPUT PRODUCT-MASTER-OUT.
016500     IF RERUN-REQUESTED
016600         OPEN OUTPUT RESTOCK-REJECTS
016700                     STOCK-MOVEMENT-LOG
016800                     LOW-STOCK-ALERT-FILE
016900     ELSE
017000         OPEN EXTEND RESTOCK-REJECTS
017100                     STOCK-MOVEMENT-LOG
017200                     LOW-STOCK-ALERT-FILE.
017300     MOVE LOW-VALUE TO PM-PRODUCT-ID.
017400     PERFORM 300-PROCESS-RESTOCK-TRAN
017500         UNTIL ALL-RECORDS-PROCESSED.
017600     CLOSE RESTOCK-TRANS
017700           PRODUCT-MASTER
017800           PRODUCT-MASTER-OUT
017900           RESTOCK-REJECTS
018000           STOCK-MOVEMENT-LOG
018100           LOW-STOCK-ALERT-FILE.
018200     PERFORM 900-DISPLAY-CONTROL-TOTALS.
018300     STOP RUN.
018400*
018500 300-PROCESS-RESTOCK-TRAN.
018600*
018700     PERFORM 310-READ-RESTOCK-TRANSACTION.
018800     PERFORM 320-PROCESS-PRODUCT-MASTER
018900         UNTIL PM-PRODUCT-ID >= RK-PRODUCT-ID.
019000     IF      PM-PRODUCT-ID = HIGH-VALUE
019100         AND RK-PRODUCT-ID = HIGH-VALUE
019200         MOVE "Y" TO ALL-RECORDS-PROCESSED-SWITCH
019300     ELSE
019400         IF PM-PRODUCT-ID = RK-PRODUCT-ID
019500             ADD PM-QTY-IN-STOCK RK-RESTOCK-QUANTITY
019600                 GIVING WS-NEW-QUANTITY
019700             IF      RK-RESTOCK-QUANTITY > ZERO
019800                 AND WS-NEW-QUANTITY NOT > PM-MAX-STOCK-LEVEL
019900                 PERFORM 350-APPLY-RESTOCK-TRANSACTION
020000             ELSE
020100                 PERFORM 360-WRITE-REJECTED-TRANSACTION
020200         ELSE
020300             PERFORM 360-WRITE-REJECTED-TRANSACTION.
020400*
020500 310-READ-RESTOCK-TRANSACTION.
020600*
020700     READ RESTOCK-TRANS INTO RESTOCK-TRANSACTION
020800         AT END
020900             MOVE HIGH-VALUE TO RK-PRODUCT-ID.
021000*
021100 320-PROCESS-PRODUCT-MASTER.
021200*
021300     IF FIRST-EXECUTION
021400         PERFORM 330-READ-OLD-PRODUCT-MASTER
021500         MOVE "N" TO FIRST-EXECUTION-SWITCH
021600     ELSE
021700         PERFORM 340-WRITE-NEW-PRODUCT-MASTER
021800         PERFORM 330-READ-OLD-PRODUCT-MASTER.
021900*
022000 330-READ-OLD-PRODUCT-MASTER.
022100*
022200     READ PRODUCT-MASTER INTO PRODUCT-MASTER-RECORD
022300         AT END
022400             MOVE HIGH-VALUE TO PM-PRODUCT-ID.
022500*
022600 340-WRITE-NEW-PRODUCT-MASTER.
022700*
022800     MOVE PRODUCT-MASTER-RECORD TO PRODUCT-MASTER-OUT-RECORD.
022900     WRITE PRODUCT-MASTER-OUT-RECORD.
023000     IF NOT PRODOUT-SUCCESSFUL
023100         DISPLAY "WRITE ERROR ON PRODMAST.NEW FOR PRODUCT "
023200             PM-PRODUCT-ID
023300         DISPLAY "FILE STATUS CODE IS " PRODOUT-FILE-STATUS
023400         MOVE "Y" TO ALL-RECORDS-PROCESSED-SWITCH.
023500*
023600 350-APPLY-RESTOCK-TRANSACTION.
023700*
023800     ADD RK-RESTOCK-QUANTITY TO PM-QTY-IN-STOCK.
023900     MOVE RK-RESTOCK-DATE TO PM-LAST-RESTOCKED.
024000     IF PM-IS-PERISHABLE AND RK-EXPIRY-DATE NOT = ZERO
024100         MOVE RK-EXPIRY-DATE TO PM-EXPIRY-DATE.
024200     IF PM-QTY-IN-STOCK > PM-MIN-STOCK-LEVEL
024300         MOVE "N" TO PM-REORDER-FLAG
024400     ELSE
024500         PERFORM 356-WRITE-LOW-STOCK-ALERT.
024600     ADD 1 TO CT-RECEIPTS-APPLIED.
024700     ADD RK-RESTOCK-QUANTITY TO CT-UNITS-RECEIVED.
024800     PERFORM 355-WRITE-RESTOCK-MOVEMENT.
024900*
025000 356-WRITE-LOW-STOCK-ALERT.
025100*
025200     MOVE RK-RESTOCK-DATE           TO LA-ALERT-DATE.
025300     MOVE PM-PRODUCT-ID             TO LA-PRODUCT-ID.
025400     MOVE PM-PRODUCT-NAME           TO LA-PRODUCT-NAME.
025500     MOVE PM-QTY-IN-STOCK           TO LA-QTY-IN-STOCK.
025600     MOVE PM-MIN-STOCK-LEVEL        TO LA-MIN-STOCK-LEVEL.
025700     MOVE PM-CATEGORY               TO LA-CATEGORY.
025800     WRITE LOW-STOCK-ALERT-RECORD.
025900     IF NOT LOWSTOCK-SUCCESSFUL
026000         DISPLAY "WRITE ERROR ON LOWSTOCK FOR PRODUCT "
026100             LA-PRODUCT-ID
026200         DISPLAY "FILE STATUS CODE IS " LOWSTOCK-FILE-STATUS.
026300 355-WRITE-RESTOCK-MOVEMENT.
026400*
026500     MOVE RK-RESTOCK-DATE        TO SV-MOVEMENT-DATE.
026600     MOVE PM-PRODUCT-ID          TO SV-PRODUCT-ID.
026700     MOVE "RESTOCK"              TO SV-MOVEMENT-TYPE.
026800     MOVE RK-RESTOCK-QUANTITY    TO SV-QTY-CHANGE.
026900     MOVE PM-QTY-IN-STOCK        TO SV-NEW-QUANTITY.
027000     MOVE RK-SUPPLIER-ID         TO SV-REFERENCE.
027100     WRITE STOCK-MOVEMENT-RECORD.
027200     IF NOT STKMOVE-SUCCESSFUL
027300         DISPLAY "WRITE ERROR ON STKMOVE FOR PRODUCT "
027400             SV-PRODUCT-ID
027500         DISPLAY "FILE STATUS CODE IS " STKMOVE-FILE-STATUS.
027600*
027700 360-WRITE-REJECTED-TRANSACTION.
027800*
027900     WRITE REJECTED-TRANSACTION FROM RESTOCK-TRANSACTION.
028000     ADD 1 TO CT-RECEIPTS-REJECTED.
028100     IF NOT RSTKREJ-SUCCESSFUL
028200         DISPLAY "WRITE ERROR ON RSTKREJ FOR PRODUCT "
028300             RK-PRODUCT-ID
028400         DISPLAY "FILE STATUS CODE IS " RSTKREJ-FILE-STATUS
028500         MOVE "Y" TO ALL-RECORDS-PROCESSED-SWITCH.
028600*
028700 900-DISPLAY-CONTROL-TOTALS.
028800*
028900     MOVE CT-RECEIPTS-APPLIED  TO DT-RECEIPTS-APPLIED.
029000     MOVE CT-RECEIPTS-REJECTED TO DT-RECEIPTS-REJECTED.
029100     MOVE CT-UNITS-RECEIVED    TO DT-UNITS-RECEIVED.
029200     DISPLAY "STK1000 CONTROL TOTALS".
029300     DISPLAY "  RECEIPTS APPLIED . . . " DT-RECEIPTS-APPLIED.
029400     DISPLAY "  RECEIPTS REJECTED . . . " DT-RECEIPTS-REJECTED.
029500     DISPLAY "  UNITS RECEIVED . . . . " DT-UNITS-RECEIVED.
