000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID. PNL6000.
000400 AUTHOR. R J PELLETIER.
000500 INSTALLATION. RETAIL SYSTEMS - DAY WAREHOUSE.
000600 DATE-WRITTEN. 1999-10-12.
000700 DATE-COMPILED.
000800 SECURITY. COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000900*
001000*****************************************************************
001100*                                                                *
001200*   PNL6000 - PROFIT AND LOSS REPORT FOR A DATE RANGE             *
001300*                                                                *
001400*   READS A ONE-CARD PARAMETER FILE GIVING A START AND END       *
001500*   ORDER DATE AND ACCUMULATES REVENUE FOR EVERY COMPLETED       *
001600*   ORDER FALLING IN THAT RANGE.  COST OF GOODS SOLD IS NOT      *
001700*   PRICED ITEM BY ITEM -- THE CONTROLLER'S OFFICE ESTIMATES     *
001800*   COGS AT 60% OF REVENUE FOR THIS QUICK-LOOK REPORT, THE SAME  *
001900*   RULE OF THUMB USED IN THE MONTHLY BUDGET PACKAGE, SO GROSS   *
002000*   PROFIT AND MARGIN PERCENT CAN BE HAD WITHOUT WAITING ON THE  *
002100*   PRODUCT MASTER OR THE MONTH-END GENERAL LEDGER CLOSE.        *
002200*                                                                *
002300*****************************************************************
002400*  CHANGE LOG
002500*----------------------------------------------------------------
002600* 1999-10-12 RJP  ORIGINAL PROGRAM -- CONTROLLER'S OFFICE WANTED
002700*                 A QUICK MARGIN FIGURE WITHOUT WAITING FOR THE
002800*                 MONTH-END GENERAL LEDGER CLOSE.
002900* 2000-01-06 RJP  Y2K -- PARAMETER DATES NOW CCYYMMDD.
003000* 2002-02-25 DKM  ONLY COMPLETED ORDERS ARE COUNTED -- PENDING
003100*                 AND CANCELLED ORDERS WERE INFLATING REVENUE,
003200*                 TICKET #4702.
003300* 2007-02-14 TLW  MARGIN PERCENT NOW PROTECTED AGAINST A ZERO
003400*                 REVENUE PERIOD, TICKET #5801.
003500* 2011-03-21 DKM  DROPPED THE ITEM-BY-ITEM PURCHASE-PRICE COST
003600*                 LOOKUP -- REPLACED WITH THE CONTROLLER'S FLAT
003700*                 60% OF REVENUE ESTIMATE SO THIS REPORT NO
003800*                 LONGER DEPENDS ON THE PRODUCT MASTER BEING
003900*                 CURRENT, TICKET #6140.  REPORT NOW CARRIES
004000*                 ONLY THE FOUR LINES THE CONTROLLER ACTUALLY
004100*                 READS -- REVENUE, ESTIMATED COGS, GROSS
004200*                 PROFIT, AND MARGIN PERCENT.
004300*
004400 ENVIRONMENT DIVISION.
004500*
004600 CONFIGURATION SECTION.
004700*
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100 INPUT-OUTPUT SECTION.
005200*
005300 FILE-CONTROL.
005400*
005500     SELECT PNL-PARAMETER-FILE ASSIGN TO "PNLPARM"
005600                             ORGANIZATION IS LINE SEQUENTIAL.
005700     SELECT ORDER-FILE       ASSIGN TO "ORDHDR"
005800                             ORGANIZATION IS LINE SEQUENTIAL.
005900     SELECT ORDER-ITEM-FILE  ASSIGN TO "ORDITEM"
006000                             ORGANIZATION IS LINE SEQUENTIAL.
006100     SELECT PNL-REPORT       ASSIGN TO "PNLRPT"
006200                             ORGANIZATION IS LINE SEQUENTIAL
006300                             FILE STATUS IS PNLRPT-FILE-STATUS.
006400*
006500 DATA DIVISION.
006600*
006700 FILE SECTION.
006800*
006900 FD  PNL-PARAMETER-FILE.
007000 01  PNL-PARAMETER-CARD.
007100     05  PC-START-DATE           PIC 9(08).
007200     05  PC-END-DATE              PIC 9(08).
007300     05  FILLER                   PIC X(64).
007400*
007500 FD  ORDER-FILE.
007600 COPY ORDHDR.
007700*
007800 FD  ORDER-ITEM-FILE.
007900 COPY ORDITEM.
008000*
008100 FD  PNL-REPORT.
008200 01  PRINT-AREA                  PIC X(132).
008300*
008400 WORKING-STORAGE SECTION.
008500*
008600 01  SWITCHES.
008700     05  ORDERFIL-EOF-SWITCH     PIC X   VALUE "N".
008800         88  ORDERFIL-EOF                VALUE "Y".
008900     05  ORDITEMS-EOF-SWITCH     PIC X   VALUE "N".
009000         88  ORDITEMS-EOF                VALUE "Y".
009100     05  IN-DATE-RANGE-SWITCH    PIC X   VALUE "N".
009200         88  IN-DATE-RANGE                VALUE "Y".
009300*
009400 01  FILE-STATUS-FIELDS.
009500     05  PNLRPT-FILE-STATUS      PIC XX.
009600         88  PNLRPT-SUCCESSFUL            VALUE "00".
009700*
009800 01  PARAMETER-FIELDS.
009900     05  WS-START-DATE           PIC 9(08).
010000     05  WS-END-DATE              PIC 9(08).
010100 01  WS-START-DATE-R REDEFINES WS-START-DATE.
010200     05  WSD-START-CCYY           PIC 9(04).
010300     05  WSD-START-MM             PIC 9(02).
010400     05  WSD-START-DD             PIC 9(02).
010500*
010600 01  TOTAL-FIELDS.
010700     05  TOTAL-ORDER-COUNT       PIC S9(7)  COMP VALUE ZERO.
010800     05  TOTAL-REVENUE           PIC S9(9)V99    VALUE ZERO.
010900     05  ESTIMATED-COGS          PIC S9(9)V99    VALUE ZERO.
011000     05  GROSS-PROFIT-AMOUNT     PIC S9(9)V99    VALUE ZERO.
011100     05  GROSS-PROFIT-AMOUNT-R REDEFINES GROSS-PROFIT-AMOUNT.
011200         10  GPA-WHOLE-DOLLARS   PIC S9(9).
011300         10  GPA-CENTS           PIC 99.
011400     05  MARGIN-PERCENT          PIC S999V9      VALUE ZERO.
011500*
011600 01  TOTAL-ORDER-COUNT-R REDEFINES TOTAL-ORDER-COUNT.
011700     05  TOC-SIGN                PIC S9(1)  COMP.
011800     05  TOC-MAGNITUDE           PIC 9(6)   COMP.
011900*
012000 01  PRINT-FIELDS.
012100     05  SPACE-CONTROL           PIC S9.
012200*
012300 01  HEADING-LINE-1.
012400     05  FILLER                  PIC X(01)  VALUE SPACE.
012500     05  FILLER                  PIC X(30)
012600             VALUE "PROFIT AND LOSS REPORT".
012700     05  FILLER                  PIC X(101) VALUE SPACE.
012800*
012900 01  HEADING-LINE-2.
013000     05  FILLER                  PIC X(01)  VALUE SPACE.
013100     05  FILLER                  PIC X(11)  VALUE "FOR PERIOD ".
013200     05  HL2-START-DATE          PIC 9999/99/99.
013300     05  FILLER                  PIC X(04)  VALUE " TO ".
013400     05  HL2-END-DATE            PIC 9999/99/99.
013500     05  FILLER                  PIC X(96)  VALUE SPACE.
013600*
013700 01  SUMMARY-LINE.
013800     05  FILLER                  PIC X(01)  VALUE SPACE.
013900     05  SL-CAPTION              PIC X(30).
014000     05  SL-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99-.
014100     05  FILLER                  PIC X(86)  VALUE SPACE.
014200*
014300 PROCEDURE DIVISION.
014400*
014500 000-PREPARE-PROFIT-AND-LOSS-REPORT.
014600*
014700     OPEN INPUT  PNL-PARAMETER-FILE.
014800     PERFORM 010-READ-PARAMETER-CARD.
014900     CLOSE PNL-PARAMETER-FILE.
015000     OPEN OUTPUT PNL-REPORT.
015100     OPEN INPUT ORDER-FILE
015200                ORDER-ITEM-FILE.
015300     PERFORM 310-READ-ORDER-ITEM.
015400     PERFORM 300-PROCESS-ORDER-GROUP
015500         WITH TEST AFTER
015600         UNTIL ORDERFIL-EOF.
015700     CLOSE ORDER-FILE
015800           ORDER-ITEM-FILE.
015900     PERFORM 200-COMPUTE-PROFIT-AND-LOSS.
016000     PERFORM 500-PRINT-SUMMARY-REPORT.
016100     CLOSE PNL-REPORT.
016200     STOP RUN.
016300*
016400 010-READ-PARAMETER-CARD.
016500*
016600     READ PNL-PARAMETER-FILE
016700         AT END
016800             MOVE ZERO         TO PC-START-DATE
016900             MOVE 99991231     TO PC-END-DATE.
017000     MOVE PC-START-DATE TO WS-START-DATE.
017100     MOVE PC-END-DATE   TO WS-END-DATE.
017200*
017300 300-PROCESS-ORDER-GROUP.
017400*
017500     PERFORM 305-READ-ORDER-HEADER.
017600     IF NOT ORDERFIL-EOF
017700         IF OH-STATUS-COMPLETED
017800            AND OH-ORDER-DATE >= WS-START-DATE
017900            AND OH-ORDER-DATE <= WS-END-DATE
018000             MOVE "Y" TO IN-DATE-RANGE-SWITCH
018100         ELSE
018200             MOVE "N" TO IN-DATE-RANGE-SWITCH
018300         PERFORM 315-GATHER-ORDER-ITEMS
018400         IF IN-DATE-RANGE
018500             PERFORM 320-ACCUMULATE-ORDER-TOTALS.
018600*
018700 305-READ-ORDER-HEADER.
018800*
018900     READ ORDER-FILE
019000         AT END
019100             MOVE "Y" TO ORDERFIL-EOF-SWITCH.
019200*
019300 310-READ-ORDER-ITEM.
019400*
019500     READ ORDER-ITEM-FILE
019600         AT END
019700             MOVE "Y" TO ORDITEMS-EOF-SWITCH
019800             MOVE HIGH-VALUES TO OI-ORDER-ID.
019900*
020000 315-GATHER-ORDER-ITEMS.
020100*
020200     PERFORM 316-MATCH-ONE-ITEM
020300         WITH TEST AFTER
020400         UNTIL ORDITEMS-EOF
020500         OR OI-ORDER-ID NOT = OH-ORDER-ID.
020600*
020700 316-MATCH-ONE-ITEM.
020800*
020900     PERFORM 310-READ-ORDER-ITEM.
021000*
021100 320-ACCUMULATE-ORDER-TOTALS.
021200*
021300     ADD 1                TO TOTAL-ORDER-COUNT.
021400     ADD OH-TOTAL-AMOUNT  TO TOTAL-REVENUE.
021500*
021600 200-COMPUTE-PROFIT-AND-LOSS.
021700*
021800     COMPUTE ESTIMATED-COGS ROUNDED = TOTAL-REVENUE * 0.60.
021900     COMPUTE GROSS-PROFIT-AMOUNT =
022000         TOTAL-REVENUE - ESTIMATED-COGS.
022100     IF TOTAL-REVENUE = ZERO
022200         MOVE ZERO TO MARGIN-PERCENT
022300     ELSE
022400         COMPUTE MARGIN-PERCENT ROUNDED =
022500             (GROSS-PROFIT-AMOUNT / TOTAL-REVENUE) * 100.
022600*
022700 500-PRINT-SUMMARY-REPORT.
022800*
022900     MOVE WS-START-DATE TO HL2-START-DATE.
023000     MOVE WS-END-DATE   TO HL2-END-DATE.
023100     MOVE HEADING-LINE-1 TO PRINT-AREA.
023200     MOVE 0 TO SPACE-CONTROL.
023300     WRITE PRINT-AREA AFTER ADVANCING PAGE.
023400     MOVE HEADING-LINE-2 TO PRINT-AREA.
023500     MOVE 2 TO SPACE-CONTROL.
023600     PERFORM 510-WRITE-REPORT-LINE.
023700     MOVE "TOTAL SALES REVENUE"      TO SL-CAPTION.
023800     MOVE TOTAL-REVENUE              TO SL-AMOUNT.
023900     PERFORM 520-PRINT-SUMMARY-LINE.
024000     MOVE "ESTIMATED COGS"           TO SL-CAPTION.
024100     MOVE ESTIMATED-COGS             TO SL-AMOUNT.
024200     PERFORM 520-PRINT-SUMMARY-LINE.
024300     MOVE "GROSS PROFIT"             TO SL-CAPTION.
024400     MOVE GROSS-PROFIT-AMOUNT        TO SL-AMOUNT.
024500     PERFORM 520-PRINT-SUMMARY-LINE.
024600     MOVE "GROSS MARGIN PERCENT"     TO SL-CAPTION.
024700     MOVE MARGIN-PERCENT             TO SL-AMOUNT.
024800     PERFORM 520-PRINT-SUMMARY-LINE.
024900*
025000 520-PRINT-SUMMARY-LINE.
025100*
025200     MOVE SUMMARY-LINE TO PRINT-AREA.
025300     MOVE 2 TO SPACE-CONTROL.
025400     PERFORM 510-WRITE-REPORT-LINE.
025500*
025600 510-WRITE-REPORT-LINE.
025700*
025800     WRITE PRINT-AREA AFTER ADVANCING SPACE-CONTROL LINES.
025900     IF NOT PNLRPT-SUCCESSFUL
026000         DISPLAY "WRITE ERROR ON PNLRPT"
026100         DISPLAY "FILE STATUS CODE IS " PNLRPT-FILE-STATUS.
