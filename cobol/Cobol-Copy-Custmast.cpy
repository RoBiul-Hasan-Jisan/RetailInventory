      *******************************************************
      ** CUSTOMER MASTER RECORD LAYOUT
      ** ONE ENTRY PER LOYALTY-PROGRAM CUSTOMER.
      ** KEY IS CM-CUSTOMER-ID.  FILE IS KEPT IN CUSTOMER-ID
      ** SEQUENCE ON DISK.
      *******************************************************
      * 1998-11-05 RJP  ORIGINAL LAYOUT.
      * 1999-01-19 RJP  Y2K -- JOIN-DATE AND LAST-PURCHASE
      *                 WIDENED TO 9(08), CCYYMMDD.
      * 2002-09-17 DKM  ADDED CM-CUSTOMER-TYPE FOR THE LOYALTY
      *                 TIER PROJECT, TICKET #4803.
      * 2005-02-14 TLW  ADDED CM-LOYALTY-POINTS, SEPARATE FROM
      *                 CM-TOTAL-PURCHASES, TICKET #5288.
      *******************************************************

       01  CUSTOMER-MASTER-RECORD.
           05  CM-CUSTOMER-ID                  PIC X(10).
           05  CM-CUSTOMER-NAME.
               10  CM-FIRST-NAME               PIC X(15).
               10  CM-LAST-NAME                PIC X(15).
           05  CM-CUSTOMER-CONTACT.
               10  CM-EMAIL                    PIC X(30).
               10  CM-PHONE                    PIC X(15).
               10  CM-ADDRESS                  PIC X(30).
           05  CM-JOIN-DATE                    PIC 9(08).
           05  CM-JOIN-DATE-R REDEFINES CM-JOIN-DATE.
               10  CM-JOIN-CCYY                PIC 9(04).
               10  CM-JOIN-MM                  PIC 9(02).
               10  CM-JOIN-DD                  PIC 9(02).
           05  CM-PURCHASE-HISTORY.
               10  CM-TOTAL-PURCHASES          PIC S9(7)V99.
               10  CM-LOYALTY-POINTS           PIC S9(7).
           05  CM-CUSTOMER-TYPE                PIC X(10).
               88  CM-TYPE-VIP                         VALUE "VIP".
               88  CM-TYPE-PREMIUM                      VALUE "Premium".
               88  CM-TYPE-REGULAR                      VALUE "Regular".
               88  CM-TYPE-WHOLESALE                    VALUE "Wholesale".
           05  CM-LAST-PURCHASE                PIC 9(08).
           05  CM-LAST-PURCHASE-R REDEFINES CM-LAST-PURCHASE.
               10  CM-LASTPUR-CCYY             PIC 9(04).
               10  CM-LASTPUR-MM               PIC 9(02).
               10  CM-LASTPUR-DD               PIC 9(02).
           05  FILLER                          PIC X(10).
