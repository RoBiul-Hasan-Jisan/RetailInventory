000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID. SEC7000.
000400 AUTHOR. D K MARTINEZ.
000500 INSTALLATION. RETAIL SYSTEMS - DAY WAREHOUSE.
000600 DATE-WRITTEN. 2001-02-12.
000700 DATE-COMPILED.
000800 SECURITY. COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000900*
001000*****************************************************************
001100*                                                                *
001200*   SEC7000 - LOGON AND PERMISSION AUDIT                         *
001300*                                                                *
001400*   MATCHES EACH LINE OF THE DAY'S LOGON TRANSACTION FILE        *
001500*   AGAINST THE USER FILE BY USERNAME, CHECKS THE PASSWORD       *
001600*   SUPPLIED AND WHETHER THE ACCOUNT IS ACTIVE, MAPS THE USER'S  *
001700*   ROLE TO ITS PERMISSION LEVEL, AND WRITES ONE AUDIT LINE      *
001800*   PER ATTEMPT SHOWING THE OUTCOME.  SECURITY REVIEWS THIS      *
001900*   LISTING EVERY MORNING.                                       *
002000*                                                                *
002100*****************************************************************
002200*  CHANGE LOG
002300*----------------------------------------------------------------
002400* 2001-02-12 DKM  ORIGINAL PROGRAM, SECURITY PROJECT TICKET
002500*                 #4290.
002600* 2001-09-04 DKM  INACTIVE-ACCOUNT ATTEMPTS NOW FLAGGED
002700*                 SEPARATELY FROM BAD-PASSWORD ATTEMPTS SO
002800*                 SECURITY CAN SEE A TERMINATED EMPLOYEE
002900*                 STILL TRYING TO SIGN ON.
003000* 2003-07-11 DKM  UNKNOWN-USERNAME COUNT ADDED TO THE TRAILER,
003100*                 TICKET #4951.
003200* 2006-04-30 TLW  PERMISSION LEVEL NOW PRINTED ON EVERY
003300*                 SUCCESSFUL LINE INSTEAD OF JUST THE ROLE
003400*                 CODE, AT THE AUDITOR'S REQUEST.
003500*
003600 ENVIRONMENT DIVISION.
003700*
003800 CONFIGURATION SECTION.
003900*
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*
004300 INPUT-OUTPUT SECTION.
004400*
004500 FILE-CONTROL.
004600*
004700     SELECT LOGON-TRANSACTION-FILE ASSIGN TO "LOGONTRN"
004800                             ORGANIZATION IS LINE SEQUENTIAL.
004900     SELECT USER-FILE        ASSIGN TO "USERFILE"
005000                             ORGANIZATION IS INDEXED
005100                             ACCESS IS RANDOM
005200                             RECORD KEY IS UR-USERNAME
005300                             FILE STATUS IS USERFILE-FILE-STATUS.
005400     SELECT AUDIT-REPORT     ASSIGN TO "SECAUDIT"
005500                             ORGANIZATION IS LINE SEQUENTIAL
005600                             FILE STATUS IS SECAUDIT-FILE-STATUS.
005700*
005800 DATA DIVISION.
005900*
006000 FILE SECTION.
006100*
006200 FD  LOGON-TRANSACTION-FILE.
006300 01  LOGON-TRANSACTION-RECORD.
006400     05  LT-USERNAME             PIC X(15).
006500     05  LT-PASSWORD-ENTERED     PIC X(20).
006600     05  LT-LOGON-DATE            PIC 9(08).
006700     05  LT-LOGON-TIME            PIC 9(06).
006800     05  FILLER                  PIC X(11).
006900*
007000 FD  USER-FILE.
007100 COPY USRFILE.
007200*
007300 FD  AUDIT-REPORT.
007400 01  PRINT-AREA                  PIC X(132).
007500*
007600 WORKING-STORAGE SECTION.
007700*
007800 01  SWITCHES.
007900     05  LOGONTRN-EOF-SWITCH     PIC X   VALUE "N".
008000         88  LOGONTRN-EOF                VALUE "Y".
008100     05  USER-FOUND-SWITCH       PIC X   VALUE "N".
008200         88  USER-FOUND                  VALUE "Y".
008300*
008400 01  FILE-STATUS-FIELDS.
008500     05  USERFILE-FILE-STATUS    PIC XX.
008600         88  USERFILE-SUCCESSFUL          VALUE "00".
008700         88  USERFILE-NOT-FOUND           VALUE "23".
008800     05  SECAUDIT-FILE-STATUS    PIC XX.
008900         88  SECAUDIT-SUCCESSFUL          VALUE "00".
009000*
009100 01  AUDIT-FIELDS.
009200     05  WS-OUTCOME              PIC X(20).
009300     05  WS-PERMISSION-LEVEL     PIC X(24).
009400*
009500 01  TOTAL-FIELDS.
009600     05  LOGON-COUNT             PIC S9(7)  COMP VALUE ZERO.
009700     05  SUCCESS-COUNT           PIC S9(7)  COMP VALUE ZERO.
009800     05  BAD-PASSWORD-COUNT      PIC S9(7)  COMP VALUE ZERO.
009900     05  INACTIVE-COUNT          PIC S9(7)  COMP VALUE ZERO.
010000     05  UNKNOWN-USER-COUNT      PIC S9(7)  COMP VALUE ZERO.
010100*
010200 01  LOGON-COUNT-R REDEFINES LOGON-COUNT.
010300     05  LC-SIGN                 PIC S9(1)  COMP.
010400     05  LC-MAGNITUDE            PIC 9(6)   COMP.
010500*
010600 01  SUCCESS-COUNT-R REDEFINES SUCCESS-COUNT.
010700     05  SC-SIGN                 PIC S9(1)  COMP.
010800     05  SC-MAGNITUDE            PIC 9(6)   COMP.
010900*
011000 01  UNKNOWN-USER-COUNT-R REDEFINES UNKNOWN-USER-COUNT.
011100     05  UUC-SIGN                PIC S9(1)  COMP.
011200     05  UUC-MAGNITUDE           PIC 9(6)   COMP.
011300*
011400 01  PRINT-FIELDS.
011500     05  PAGE-COUNT              PIC S9(3)  VALUE ZERO.
011600     05  LINES-ON-PAGE           PIC S9(3)  VALUE +55.
011700     05  LINE-COUNT              PIC S9(3)  VALUE +99.
011800     05  SPACE-CONTROL           PIC S9.
011900*
012000 01  HEADING-LINE-1.
012100     05  FILLER                  PIC X(01)  VALUE SPACE.
012200     05  FILLER                  PIC X(30)
012300             VALUE "LOGON AND PERMISSION AUDIT".
012400     05  FILLER                  PIC X(12)  VALUE "      PAGE: ".
012500     05  HL1-PAGE-NUMBER         PIC ZZZ9.
012600     05  FILLER                  PIC X(85)  VALUE SPACE.
012700*
012800 01  HEADING-LINE-2.
012900     05  FILLER                  PIC X(16)  VALUE "USERNAME        ".
013000     05  FILLER                  PIC X(30)  VALUE "FULL NAME".
013100     05  FILLER                  PIC X(13)  VALUE "ROLE         ".
013200     05  FILLER                  PIC X(21)  VALUE "OUTCOME              ".
013300     05  FILLER                  PIC X(24)  VALUE "PERMISSION LEVEL".
013400     05  FILLER                  PIC X(28)  VALUE SPACE.
013500*
013600 01  AUDIT-DETAIL-LINE.
013700     05  FILLER                  PIC X(01)  VALUE SPACE.
013800     05  ADL-USERNAME            PIC X(15).
013900     05  FILLER                  PIC X(02)  VALUE SPACE.
014000     05  ADL-FULL-NAME           PIC X(30).
014100     05  FILLER                  PIC X(01)  VALUE SPACE.
014200     05  ADL-ROLE                PIC X(12).
014300     05  FILLER                  PIC X(02)  VALUE SPACE.
014400     05  ADL-OUTCOME             PIC X(20).
014500     05  FILLER                  PIC X(02)  VALUE SPACE.
014600     05  ADL-PERMISSION-LEVEL    PIC X(24).
014700     05  FILLER                  PIC X(21)  VALUE SPACE.
014800*
014900 01  AUDIT-TRAILER-LINE-1.
015000     05  FILLER                  PIC X(01)  VALUE SPACE.
015100     05  FILLER                  PIC X(24)
015200             VALUE "LOGON ATTEMPTS PROCESSED".
015300     05  ATL1-LOGON-COUNT        PIC ZZ,ZZ9.
015400     05  FILLER                  PIC X(94)  VALUE SPACE.
015500*
015600 01  AUDIT-TRAILER-LINE-2.
015700     05  FILLER                  PIC X(01)  VALUE SPACE.
015800     05  FILLER                  PIC X(24)  VALUE "SUCCESSFUL LOGONS".
015900     05  ATL2-SUCCESS-COUNT      PIC ZZ,ZZ9.
016000     05  FILLER                  PIC X(94)  VALUE SPACE.
016100*
016200 01  AUDIT-TRAILER-LINE-3.
016300     05  FILLER                  PIC X(01)  VALUE SPACE.
016400     05  FILLER                  PIC X(24)  VALUE "BAD PASSWORD ATTEMPTS".
016500     05  ATL3-BAD-PASSWORD-COUNT PIC ZZ,ZZ9.
016600     05  FILLER                  PIC X(94)  VALUE SPACE.
016700*
016800 01  AUDIT-TRAILER-LINE-4.
016900     05  FILLER                  PIC X(01)  VALUE SPACE.
017000     05  FILLER               PIC X(24)  VALUE "INACTIVE ACCT ATTEMPTS".
017100     05  ATL4-INACTIVE-COUNT     PIC ZZ,ZZ9.
017200     05  FILLER                  PIC X(94)  VALUE SPACE.
017300*
017400 01  AUDIT-TRAILER-LINE-5.
017500     05  FILLER                  PIC X(01)  VALUE SPACE.
017600     05  FILLER                  PIC X(24)  VALUE "UNKNOWN USER ATTEMPTS".
017700     05  ATL5-UNKNOWN-COUNT      PIC ZZ,ZZ9.
017800     05  FILLER                  PIC X(94)  VALUE SPACE.
017900*
018000 PROCEDURE DIVISION.
018100*
018200 000-AUDIT-LOGON-ATTEMPTS.
018300*
018400     OPEN INPUT  LOGON-TRANSACTION-FILE
018500                 USER-FILE
018600          OUTPUT AUDIT-REPORT.
018700     PERFORM 330-PRINT-HEADING-LINES.
018800     PERFORM 300-AUTHENTICATE-LOGON
018900         WITH TEST AFTER
019000         UNTIL LOGONTRN-EOF.
019100     PERFORM 600-PRINT-AUDIT-TRAILER.
019200     CLOSE LOGON-TRANSACTION-FILE
019300           USER-FILE
019400           AUDIT-REPORT.
019500     STOP RUN.
019600*
019700 300-AUTHENTICATE-LOGON.
019800*
019900     PERFORM 310-READ-LOGON-TRANSACTION.
020000     IF NOT LOGONTRN-EOF
020100         ADD 1 TO LOGON-COUNT
020200         PERFORM 320-READ-USER-RECORD
020300         IF NOT USER-FOUND
020400             MOVE "UNKNOWN USERNAME"   TO WS-OUTCOME
020500             MOVE SPACE                TO WS-PERMISSION-LEVEL
020600             ADD 1 TO UNKNOWN-USER-COUNT
020700         ELSE
020800             IF NOT UR-IS-ACTIVE
020900                 MOVE "INACTIVE ACCOUNT"   TO WS-OUTCOME
021000                 MOVE SPACE                TO WS-PERMISSION-LEVEL
021100                 ADD 1 TO INACTIVE-COUNT
021200             ELSE
021300                 IF LT-PASSWORD-ENTERED NOT = UR-PASSWORD
021400                     MOVE "BAD PASSWORD"       TO WS-OUTCOME
021500                     MOVE SPACE                TO WS-PERMISSION-LEVEL
021600                     ADD 1 TO BAD-PASSWORD-COUNT
021700                 ELSE
021800                     MOVE "SUCCESS"            TO WS-OUTCOME
021900                     PERFORM 400-DETERMINE-PERMISSIONS
022000                     ADD 1 TO SUCCESS-COUNT
022100         PERFORM 350-PRINT-AUDIT-DETAIL.
022200*
022300 310-READ-LOGON-TRANSACTION.
022400*
022500     READ LOGON-TRANSACTION-FILE
022600         AT END
022700             MOVE "Y" TO LOGONTRN-EOF-SWITCH.
022800*
022900 320-READ-USER-RECORD.
023000*
023100     MOVE LT-USERNAME TO UR-USERNAME.
023200     READ USER-FILE
023300         INVALID KEY
023400             MOVE "N" TO USER-FOUND-SWITCH
023500         NOT INVALID KEY
023600             MOVE "Y" TO USER-FOUND-SWITCH.
023700*
023800 400-DETERMINE-PERMISSIONS.
023900*
024000     EVALUATE TRUE
024100         WHEN UR-ROLE-ADMIN
024200             MOVE "FULL SYSTEM ACCESS"     TO WS-PERMISSION-LEVEL
024300         WHEN UR-ROLE-MANAGER
024400             MOVE "STORE MANAGEMENT"       TO WS-PERMISSION-LEVEL
024500         WHEN UR-ROLE-CASHIER
024600             MOVE "POINT OF SALE ONLY"     TO WS-PERMISSION-LEVEL
024700         WHEN UR-ROLE-STOCK-CLERK
024800             MOVE "INVENTORY UPDATE ONLY"  TO WS-PERMISSION-LEVEL
024900         WHEN OTHER
025000             MOVE "NO PERMISSIONS ASSIGNED" TO WS-PERMISSION-LEVEL
025100     END-EVALUATE.
025200*
025300 350-PRINT-AUDIT-DETAIL.
025400*
025500     IF LINE-COUNT > LINES-ON-PAGE
025600         PERFORM 330-PRINT-HEADING-LINES.
025700     IF USER-FOUND
025800         MOVE UR-USERNAME  TO ADL-USERNAME
025900         MOVE UR-FULL-NAME TO ADL-FULL-NAME
026000         MOVE UR-ROLE      TO ADL-ROLE
026100     ELSE
026200         MOVE LT-USERNAME  TO ADL-USERNAME
026300         MOVE SPACE        TO ADL-FULL-NAME
026400         MOVE SPACE        TO ADL-ROLE.
026500     MOVE WS-OUTCOME           TO ADL-OUTCOME.
026600     MOVE WS-PERMISSION-LEVEL  TO ADL-PERMISSION-LEVEL.
026700     MOVE AUDIT-DETAIL-LINE TO PRINT-AREA.
026800     MOVE 1 TO SPACE-CONTROL.
026900     PERFORM 360-WRITE-REPORT-LINE.
027000*
027100 330-PRINT-HEADING-LINES.
027200*
027300     ADD 1 TO PAGE-COUNT.
027400     MOVE PAGE-COUNT     TO HL1-PAGE-NUMBER.
027500     MOVE HEADING-LINE-1 TO PRINT-AREA.
027600     WRITE PRINT-AREA AFTER ADVANCING PAGE.
027700     MOVE 1 TO LINE-COUNT.
027800     MOVE HEADING-LINE-2 TO PRINT-AREA.
027900     MOVE 2 TO SPACE-CONTROL.
028000     PERFORM 360-WRITE-REPORT-LINE.
028100     MOVE 2 TO SPACE-CONTROL.
028200*
028300 360-WRITE-REPORT-LINE.
028400*
028500     WRITE PRINT-AREA AFTER ADVANCING SPACE-CONTROL LINES.
028600     ADD SPACE-CONTROL TO LINE-COUNT.
028700     IF NOT SECAUDIT-SUCCESSFUL
028800         DISPLAY "WRITE ERROR ON SECAUDIT"
028900         DISPLAY "FILE STATUS CODE IS " SECAUDIT-FILE-STATUS.
029000*
029100 600-PRINT-AUDIT-TRAILER.
029200*
029300     MOVE LOGON-COUNT         TO ATL1-LOGON-COUNT.
029400     MOVE AUDIT-TRAILER-LINE-1 TO PRINT-AREA.
029500     MOVE 3 TO SPACE-CONTROL.
029600     PERFORM 360-WRITE-REPORT-LINE.
029700     MOVE SUCCESS-COUNT       TO ATL2-SUCCESS-COUNT.
029800     MOVE AUDIT-TRAILER-LINE-2 TO PRINT-AREA.
029900     MOVE 1 TO SPACE-CONTROL.
030000     PERFORM 360-WRITE-REPORT-LINE.
030100     MOVE BAD-PASSWORD-COUNT  TO ATL3-BAD-PASSWORD-COUNT.
030200     MOVE AUDIT-TRAILER-LINE-3 TO PRINT-AREA.
030300     MOVE 1 TO SPACE-CONTROL.
030400     PERFORM 360-WRITE-REPORT-LINE.
030500     MOVE INACTIVE-COUNT      TO ATL4-INACTIVE-COUNT.
030600     MOVE AUDIT-TRAILER-LINE-4 TO PRINT-AREA.
030700     MOVE 1 TO SPACE-CONTROL.
030800     PERFORM 360-WRITE-REPORT-LINE.
030900     MOVE UNKNOWN-USER-COUNT  TO ATL5-UNKNOWN-COUNT.
031000     MOVE AUDIT-TRAILER-LINE-5 TO PRINT-AREA.
031100     MOVE 1 TO SPACE-CONTROL.
031200     PERFORM 360-WRITE-REPORT-LINE.
