      *******************************************************
      ** ORDER ITEM (DETAIL) RECORD LAYOUT
      ** ONE ENTRY PER LINE ON A SALES ORDER.  DETAIL LINES
      ** FOR AN ORDER ARE GROUPED TOGETHER ON OI-ORDER-ID IN
      ** THE ORDER-ITEM-FILE.
      *******************************************************
      * 1999-04-22 RJP  ORIGINAL LAYOUT.
      * 2003-07-11 DKM  ADDED OI-ITEM-DISCOUNT, TICKET #4951.
      *******************************************************

       01  ORDER-ITEM-RECORD.
           05  OI-ORDER-ID                     PIC X(17).
           05  OI-PRODUCT-ID                   PIC X(10).
           05  OI-PRODUCT-NAME                 PIC X(30).
           05  OI-PRICE                        PIC S9(5)V99.
           05  OI-QUANTITY                     PIC S9(5).
           05  OI-ITEM-DISCOUNT                PIC SV999.
           05  FILLER                          PIC X(10).
