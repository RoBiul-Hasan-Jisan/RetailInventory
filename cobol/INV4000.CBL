000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID. INV4000.
000400 AUTHOR. R J PELLETIER.
000500 INSTALLATION. RETAIL SYSTEMS - DAY WAREHOUSE.
000600 DATE-WRITTEN. 1999-07-19.
000700 DATE-COMPILED.
000800 SECURITY. COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000900*
001000*****************************************************************
001100*                                                                *
001200*   INV4000 - INVENTORY DETAIL REPORT                            *
001300*                                                                *
001400*   SORTS THE PRODUCT MASTER INTO CATEGORY SEQUENCE AND PRINTS   *
001500*   A FULL STOCK-STATUS LINE FOR EVERY PRODUCT, WITH A CATEGORY  *
001600*   TOTAL LINE CARRYING PRODUCT COUNT, TOTAL STOCK, ON-HAND      *
001700*   VALUE AND AVERAGE SELLING PRICE, PLUS A GRAND TOTAL.         *
001800*   TWO EXCEPTION LISTINGS FOLLOW THE MAIN BODY -- PRODUCTS      *
001900*   FLAGGED FOR REORDER, AND PERISHABLE PRODUCTS EXPIRING        *
002000*   WITHIN THE NEXT 30 DAYS -- EACH NOW SHOWING THE PRODUCT'S    *
002100*   CATEGORY.                                                   *
002200*                                                                *
002300*****************************************************************
002400*  CHANGE LOG
002500*----------------------------------------------------------------
002600* 1999-07-19 RJP  ORIGINAL PROGRAM -- WAREHOUSE MANAGER WANTED
002700*                 ONE REPORT COVERING THE WHOLE FLOOR INSTEAD
002800*                 OF THE OLD BIN-CARD COUNT.
002900* 1999-11-02 RJP  LOW-STOCK LISTING ADDED AS A SECOND SECTION.
003000* 2000-01-06 RJP  Y2K -- EXPIRY ARITHMETIC NOW USES THE CCYYMMDD
003100*                 FIELDS DIRECTLY INSTEAD OF A 2-DIGIT YEAR.
003200* 2002-09-17 DKM  EXPIRING-SOON LISTING ADDED FOR THE PERISHABLE
003300*                 GOODS LINE, TICKET #4689.  USES THE SAME
003400*                 30/360 DAY-COUNT METHOD AS THE FINANCE DEPT
003500*                 AGING REPORTS SO THE TWO AREAS AGREE ON WHAT
003600*                 "30 DAYS" MEANS.
003700* 2005-12-01 TLW  ON-HAND-VALUE NOW COMPUTED FROM PURCHASE PRICE,
003800*                 NOT SELLING PRICE, PER THE AUDITORS, TICKET
003900*                 #5640.
004000* 2008-04-22 TLW  HEADING CORRECTED TO SHOW THE RUN DATE AFTER
004100*                 A COMPLAINT THAT THE REPORT LOOKED IDENTICAL
004200*                 DAY TO DAY.
004300* 2014-02-11 DKM  CATEGORY TOTAL LINE NOW CARRIES THE PRODUCT
004400*                 COUNT, TOTAL STOCK AND AN AVERAGE SELLING
004500*                 PRICE FOR THE CATEGORY ALONGSIDE THE ON-HAND
004600*                 VALUE -- TICKET #6355, MERCHANDISING WANTED
004700*                 THE SAME FOUR NUMBERS THEY SEE ON THE BUYER'S
004800*                 SCREEN.  LOW-STOCK AND EXPIRING-SOON LISTINGS
004900*                 BOTH PICK UP A CATEGORY COLUMN SO THEY CAN BE
005000*                 READ WITHOUT THE MAIN BODY IN HAND.
005100*
005200 ENVIRONMENT DIVISION.
005300*
005400 CONFIGURATION SECTION.
005500*
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800*
005900 INPUT-OUTPUT SECTION.
006000*
006100 FILE-CONTROL.
006200*
006300     SELECT PRODUCT-MASTER    ASSIGN TO "PRODMAST"
006400                             ORGANIZATION IS LINE SEQUENTIAL.
006500     SELECT INV-WORK-FILE    ASSIGN TO "INVWORK"
006600                             ORGANIZATION IS LINE SEQUENTIAL.
006700     SELECT INVENTORY-REPORT ASSIGN TO "INVRPT"
006800                             ORGANIZATION IS LINE SEQUENTIAL
006900                             FILE STATUS IS INVRPT-FILE-STATUS.
007000*
007100 DATA DIVISION.
007200*
007300 FILE SECTION.
007400*
007500 FD  PRODUCT-MASTER.
007600 COPY PRODMAST.
007700*
007800 SD  INV-WORK-FILE.
007900 01  INV-WORK-RECORD.
008000     05  IW-CATEGORY             PIC X(15).
008100     05  IW-PRODUCT-ID           PIC X(10).
008200     05  IW-PRODUCT-NAME         PIC X(30).
008300     05  IW-QTY-IN-STOCK         PIC S9(7).
008400     05  IW-MIN-STOCK-LEVEL      PIC S9(7).
008500     05  IW-MAX-STOCK-LEVEL      PIC S9(7).
008600     05  IW-PURCHASE-PRICE       PIC S9(5)V99.
008700     05  IW-SELLING-PRICE        PIC S9(5)V99.
008800*
008900 FD  INVENTORY-REPORT.
009000 01  PRINT-AREA                  PIC X(132).
009100*
009200 WORKING-STORAGE SECTION.
009300*
009400 01  SWITCHES.
009500     05  PRODMAST-EOF-SWITCH     PIC X   VALUE "N".
009600         88  PRODMAST-EOF                VALUE "Y".
009700     05  INVWORK-EOF-SWITCH      PIC X   VALUE "N".
009800         88  INVWORK-EOF                 VALUE "Y".
009900     05  FIRST-RECORD-SWITCH     PIC X   VALUE "Y".
010000         88  FIRST-RECORD                VALUE "Y".
010100*
010200 01  FILE-STATUS-FIELDS.
010300     05  INVRPT-FILE-STATUS      PIC XX.
010400         88  INVRPT-SUCCESSFUL           VALUE "00".
010500*
010600 01  CONTROL-FIELDS.
010700     05  OLD-CATEGORY            PIC X(15).
010800*
010900 01  CALCULATED-FIELDS.
011000     05  WS-ON-HAND-VALUE        PIC S9(9)V99.
011100     05  WS-ITEM-POTENTIAL-REV   PIC S9(9)V99.
011200     05  WS-TODAY-DAY-NUMBER     PIC S9(7)  COMP.
011300     05  WS-EXPIRY-DAY-NUMBER    PIC S9(7)  COMP.
011400     05  WS-DAYS-TO-EXPIRY       PIC S9(7)  COMP.
011500*
011600 01  TOTAL-FIELDS.
011700     05  CATEGORY-TOTAL-VALUE    PIC S9(9)V99    VALUE ZERO.
011800     05  CATEGORY-PRODUCT-COUNT  PIC S9(5)  COMP VALUE ZERO.
011900     05  CATEGORY-TOTAL-STOCK    PIC S9(9)  COMP VALUE ZERO.
012000     05  CATEGORY-POTENTIAL-REV  PIC S9(9)V99    VALUE ZERO.
012100     05  CATEGORY-AVG-PRICE      PIC S9(7)V99    VALUE ZERO.
012200     05  GRAND-TOTAL-VALUE       PIC S9(9)V99    VALUE ZERO.
012300     05  GRAND-TOTAL-VALUE-R REDEFINES GRAND-TOTAL-VALUE.
012400         10  GTV-WHOLE-DOLLARS   PIC S9(9).
012500         10  GTV-CENTS           PIC 99.
012600     05  LOW-STOCK-COUNT         PIC S9(5)  COMP VALUE ZERO.
012700     05  EXPIRING-SOON-COUNT     PIC S9(5)  COMP VALUE ZERO.
012800*
012900 01  LOW-STOCK-COUNT-R REDEFINES LOW-STOCK-COUNT.
013000     05  LSC-SIGN                PIC S9(1) COMP.
013100     05  LSC-MAGNITUDE           PIC 9(4)  COMP.
013200*
013300 01  PRINT-FIELDS.
013400     05  PAGE-COUNT              PIC S9(3)  VALUE ZERO.
013500     05  LINES-ON-PAGE           PIC S9(3)  VALUE +55.
013600     05  LINE-COUNT              PIC S9(3)  VALUE +99.
013700     05  SPACE-CONTROL           PIC S9.
013800*
013900 01  CURRENT-DATE-AND-TIME.
014000     05  CD-YEAR                 PIC 9999.
014100     05  CD-MONTH                PIC 99.
014200     05  CD-DAY                  PIC 99.
014300     05  FILLER                  PIC X(13).
014400*
014500 01  TODAYS-DATE                 PIC 9(08).
014600 01  TODAYS-DATE-R REDEFINES TODAYS-DATE.
014700     05  TD-CCYY                 PIC 9(04).
014800     05  TD-MM                   PIC 9(02).
014900     05  TD-DD                   PIC 9(02).
015000*
015100 01  HEADING-LINE-1.
015200     05  FILLER                  PIC X(07)  VALUE "DATE:  ".
015300     05  HL1-YEAR                PIC 9(04).
015400     05  FILLER                  PIC X(01)  VALUE "-".
015500     05  HL1-MONTH               PIC 9(02).
015600     05  FILLER                  PIC X(01)  VALUE "-".
015700     05  HL1-DAY                 PIC 9(02).
015800     05  FILLER                  PIC X(13)  VALUE SPACE.
015900     05  FILLER                  PIC X(24)
016000             VALUE "INVENTORY DETAIL REPORT".
016100     05  FILLER                  PIC X(12)  VALUE "      PAGE: ".
016200     05  HL1-PAGE-NUMBER         PIC ZZZ9.
016300     05  FILLER                  PIC X(49)  VALUE SPACE.
016400*
016500 01  HEADING-LINE-2.
016600     05  FILLER                  PIC X(16)  VALUE "CATEGORY        ".
016700     05  FILLER                  PIC X(12)  VALUE "PRODUCT ID  ".
016800     05  FILLER                  PIC X(30)  VALUE "PRODUCT NAME".
016900     05  FILLER                  PIC X(09)  VALUE "ON HAND  ".
017000     05  FILLER                  PIC X(09)  VALUE "MIN LVL  ".
017100     05  FILLER                  PIC X(09)  VALUE "MAX LVL  ".
017200     05  FILLER                  PIC X(16)  VALUE "ON HAND VALUE   ".
017300     05  FILLER                  PIC X(31)  VALUE SPACE.
017400*
017500 01  PRODUCT-DETAIL-LINE.
017600     05  FILLER                  PIC X(01)  VALUE SPACE.
017700     05  PDL-CATEGORY            PIC X(15).
017800     05  FILLER                  PIC X(02)  VALUE SPACE.
017900     05  PDL-PRODUCT-ID          PIC X(10).
018000     05  FILLER                  PIC X(02)  VALUE SPACE.
018100     05  PDL-PRODUCT-NAME        PIC X(30).
018200     05  FILLER                  PIC X(01)  VALUE SPACE.
018300     05  PDL-QTY-IN-STOCK        PIC ZZZ,ZZ9.
018400     05  FILLER                  PIC X(01)  VALUE SPACE.
018500     05  PDL-MIN-STOCK-LEVEL     PIC ZZZ,ZZ9.
018600     05  FILLER                  PIC X(01)  VALUE SPACE.
018700     05  PDL-MAX-STOCK-LEVEL     PIC ZZZ,ZZ9.
018800     05  FILLER                  PIC X(02)  VALUE SPACE.
018900     05  PDL-ON-HAND-VALUE       PIC ZZZ,ZZ9.99.
019000     05  FILLER                  PIC X(18)  VALUE SPACE.
019100*
019200 01  CATEGORY-TOTAL-LINE.
019300     05  FILLER                  PIC X(01)  VALUE SPACE.
019400     05  CTL-CATEGORY            PIC X(20).
019500     05  FILLER                  PIC X(02)  VALUE SPACE.
019600     05  CTL-PRODUCTS            PIC ZZZ,ZZ9.
019700     05  FILLER                  PIC X(04)  VALUE SPACE.
019800     05  CTL-TOTAL-STOCK         PIC ZZZ,ZZ9.
019900     05  FILLER                  PIC X(04)  VALUE SPACE.
020000     05  CTL-VALUE               PIC ZZZ,ZZ9.99.
020100     05  FILLER                  PIC X(03)  VALUE SPACE.
020200     05  CTL-AVG-PRICE           PIC ZZZ,ZZ9.99.
020300     05  FILLER                  PIC X(62)  VALUE SPACE.
020400     05  FILLER                  PIC X(02)  VALUE " *".
020500*
020600 01  GRAND-TOTAL-LINE.
020700     05  FILLER                  PIC X(55)  VALUE SPACE.
020800     05  FILLER                  PIC X(14)  VALUE "GRAND TOTAL   ".
020900     05  GTL-VALUE               PIC ZZZ,ZZ9.99.
021000     05  FILLER                  PIC X(50)  VALUE " **".
021100*
021200 01  LOW-STOCK-HEADING-LINE.
021300     05  FILLER                  PIC X(01)  VALUE SPACE.
021400     05  FILLER                  PIC X(45)
021500             VALUE "PRODUCTS FLAGGED FOR REORDER".
021600     05  FILLER                  PIC X(86)  VALUE SPACE.
021700*
021800 01  LOW-STOCK-DETAIL-LINE.
021900     05  FILLER                  PIC X(01)  VALUE SPACE.
022000     05  LSD-PRODUCT-ID          PIC X(10).
022100     05  FILLER                  PIC X(02)  VALUE SPACE.
022200     05  LSD-PRODUCT-NAME        PIC X(30).
022300     05  FILLER                  PIC X(02)  VALUE SPACE.
022400     05  LSD-CATEGORY            PIC X(15).
022500     05  FILLER                  PIC X(02)  VALUE SPACE.
022600     05  LSD-QTY-IN-STOCK        PIC ZZZ,ZZ9.
022700     05  FILLER                  PIC X(03)  VALUE SPACE.
022800     05  LSD-MIN-STOCK-LEVEL     PIC ZZZ,ZZ9.
022900     05  FILLER                  PIC X(53)  VALUE SPACE.
023000*
023100 01  EXPIRY-HEADING-LINE.
023200     05  FILLER                  PIC X(01)  VALUE SPACE.
023300     05  FILLER                  PIC X(45)
023400             VALUE "PERISHABLE PRODUCTS EXPIRING WITHIN 30 DAYS".
023500     05  FILLER                  PIC X(86)  VALUE SPACE.
023600*
023700 01  EXPIRY-DETAIL-LINE.
023800     05  FILLER                  PIC X(01)  VALUE SPACE.
023900     05  EDL-PRODUCT-ID          PIC X(10).
024000     05  FILLER                  PIC X(02)  VALUE SPACE.
024100     05  EDL-PRODUCT-NAME        PIC X(30).
024200     05  FILLER                  PIC X(02)  VALUE SPACE.
024300     05  EDL-CATEGORY            PIC X(15).
024400     05  FILLER                  PIC X(02)  VALUE SPACE.
024500     05  EDL-EXPIRY-DATE         PIC 9999/99/99.
024600     05  FILLER                  PIC X(02)  VALUE SPACE.
024700     05  EDL-DAYS-TO-EXPIRY      PIC ZZ9.
024800     05  FILLER                  PIC X(55)  VALUE SPACE.
024900*
025000 PROCEDURE DIVISION.
025100*
025200 000-PREPARE-INVENTORY-REPORT.
025300*
025400     OPEN OUTPUT INVENTORY-REPORT.
025500     PERFORM 010-GET-TODAYS-DATE.
025600     SORT INV-WORK-FILE
025700         ON ASCENDING KEY IW-CATEGORY
025800            ASCENDING KEY IW-PRODUCT-ID
025900         INPUT PROCEDURE  100-BUILD-INVENTORY-WORK-RECORDS
026000         OUTPUT PROCEDURE 200-PRINT-DETAIL-BODY.
026100     PERFORM 600-PRINT-LOW-STOCK-LISTING.
026200     PERFORM 700-PRINT-EXPIRY-LISTING.
026300     CLOSE INVENTORY-REPORT.
026400     STOP RUN.
026500*
026600 010-GET-TODAYS-DATE.
026700*
026800     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
026900     MOVE CD-YEAR  TO TD-CCYY.
027000     MOVE CD-MONTH TO TD-MM.
027100     MOVE CD-DAY   TO TD-DD.
027200     MOVE TD-CCYY  TO HL1-YEAR.
027300     MOVE TD-MM    TO HL1-MONTH.
027400     MOVE TD-DD    TO HL1-DAY.
027500     COMPUTE WS-TODAY-DAY-NUMBER =
027600         (TD-CCYY * 360) + (TD-MM * 30) + TD-DD.
027700*
027800 100-BUILD-INVENTORY-WORK-RECORDS.
027900*
028000     OPEN INPUT PRODUCT-MASTER.
028100     PERFORM 110-RELEASE-ONE-PRODUCT
028200         WITH TEST AFTER
028300         UNTIL PRODMAST-EOF.
028400     CLOSE PRODUCT-MASTER.
028500*
028600 110-RELEASE-ONE-PRODUCT.
028700*
028800     READ PRODUCT-MASTER
028900         AT END
029000             MOVE "Y" TO PRODMAST-EOF-SWITCH
029100         NOT AT END
029200             MOVE PM-CATEGORY        TO IW-CATEGORY
029300             MOVE PM-PRODUCT-ID      TO IW-PRODUCT-ID
029400             MOVE PM-PRODUCT-NAME    TO IW-PRODUCT-NAME
029500             MOVE PM-QTY-IN-STOCK    TO IW-QTY-IN-STOCK
029600             MOVE PM-MIN-STOCK-LEVEL TO IW-MIN-STOCK-LEVEL
029700             MOVE PM-MAX-STOCK-LEVEL TO IW-MAX-STOCK-LEVEL
029800             MOVE PM-PURCHASE-PRICE  TO IW-PURCHASE-PRICE
029900             MOVE PM-SELLING-PRICE   TO IW-SELLING-PRICE
030000             RELEASE INV-WORK-RECORD.
030100*
030200 200-PRINT-DETAIL-BODY.
030300*
030400     PERFORM 330-PRINT-HEADING-LINES.
030500     PERFORM 300-ACCUMULATE-DETAIL-LINES
030600         WITH TEST AFTER
030700         UNTIL INVWORK-EOF.
030800     PERFORM 360-PRINT-CATEGORY-TOTAL.
030900     PERFORM 500-PRINT-GRAND-TOTALS.
031000*
031100 300-ACCUMULATE-DETAIL-LINES.
031200*
031300     RETURN INV-WORK-FILE INTO INV-WORK-RECORD
031400         AT END
031500             MOVE "Y" TO INVWORK-EOF-SWITCH.
031600     IF NOT INVWORK-EOF
031700         EVALUATE TRUE
031800             WHEN FIRST-RECORD
031900                 MOVE "N" TO FIRST-RECORD-SWITCH
032000                 MOVE IW-CATEGORY TO OLD-CATEGORY
032100             WHEN IW-CATEGORY NOT = OLD-CATEGORY
032200                 PERFORM 360-PRINT-CATEGORY-TOTAL
032300                 MOVE IW-CATEGORY TO OLD-CATEGORY
032400         END-EVALUATE
032500         PERFORM 320-PRINT-DETAIL-LINE.
032600*
032700 320-PRINT-DETAIL-LINE.
032800*
032900     IF LINE-COUNT > LINES-ON-PAGE
033000         PERFORM 330-PRINT-HEADING-LINES.
033100     MOVE IW-CATEGORY        TO PDL-CATEGORY.
033200     MOVE IW-PRODUCT-ID      TO PDL-PRODUCT-ID.
033300     MOVE IW-PRODUCT-NAME    TO PDL-PRODUCT-NAME.
033400     MOVE IW-QTY-IN-STOCK    TO PDL-QTY-IN-STOCK.
033500     MOVE IW-MIN-STOCK-LEVEL TO PDL-MIN-STOCK-LEVEL.
033600     MOVE IW-MAX-STOCK-LEVEL TO PDL-MAX-STOCK-LEVEL.
033700     COMPUTE WS-ON-HAND-VALUE ROUNDED =
033800         IW-QTY-IN-STOCK * IW-PURCHASE-PRICE.
033900     MOVE WS-ON-HAND-VALUE   TO PDL-ON-HAND-VALUE.
034000     MOVE PRODUCT-DETAIL-LINE TO PRINT-AREA.
034100     MOVE 1 TO SPACE-CONTROL.
034200     PERFORM 350-WRITE-REPORT-LINE.
034300     ADD WS-ON-HAND-VALUE TO CATEGORY-TOTAL-VALUE.
034400     ADD 1                TO CATEGORY-PRODUCT-COUNT.
034500     ADD IW-QTY-IN-STOCK   TO CATEGORY-TOTAL-STOCK.
034600     COMPUTE WS-ITEM-POTENTIAL-REV ROUNDED =
034700         IW-QTY-IN-STOCK * IW-SELLING-PRICE.
034800     ADD WS-ITEM-POTENTIAL-REV TO CATEGORY-POTENTIAL-REV.
034900*
035000 330-PRINT-HEADING-LINES.
035100*
035200     ADD 1 TO PAGE-COUNT.
035300     MOVE PAGE-COUNT     TO HL1-PAGE-NUMBER.
035400     MOVE HEADING-LINE-1 TO PRINT-AREA.
035500     PERFORM 340-WRITE-PAGE-TOP-LINE.
035600     MOVE HEADING-LINE-2 TO PRINT-AREA.
035700     MOVE 2 TO SPACE-CONTROL.
035800     PERFORM 350-WRITE-REPORT-LINE.
035900     MOVE 2 TO SPACE-CONTROL.
036000*
036100 340-WRITE-PAGE-TOP-LINE.
036200*
036300     WRITE PRINT-AREA AFTER ADVANCING PAGE.
036400     MOVE 1 TO LINE-COUNT.
036500*
036600 350-WRITE-REPORT-LINE.
036700*
036800     WRITE PRINT-AREA AFTER ADVANCING SPACE-CONTROL LINES.
036900     ADD SPACE-CONTROL TO LINE-COUNT.
037000     IF NOT INVRPT-SUCCESSFUL
037100         DISPLAY "WRITE ERROR ON INVRPT"
037200         DISPLAY "FILE STATUS CODE IS " INVRPT-FILE-STATUS.
037300*
037400 360-PRINT-CATEGORY-TOTAL.
037500*
037600     IF CATEGORY-TOTAL-STOCK = ZERO
037700         MOVE ZERO TO CATEGORY-AVG-PRICE
037800     ELSE
037900         COMPUTE CATEGORY-AVG-PRICE ROUNDED =
038000             CATEGORY-POTENTIAL-REV / CATEGORY-TOTAL-STOCK.
038100     MOVE OLD-CATEGORY           TO CTL-CATEGORY.
038200     MOVE CATEGORY-PRODUCT-COUNT TO CTL-PRODUCTS.
038300     MOVE CATEGORY-TOTAL-STOCK   TO CTL-TOTAL-STOCK.
038400     MOVE CATEGORY-TOTAL-VALUE   TO CTL-VALUE.
038500     MOVE CATEGORY-AVG-PRICE     TO CTL-AVG-PRICE.
038600     MOVE CATEGORY-TOTAL-LINE TO PRINT-AREA.
038700     MOVE 2 TO SPACE-CONTROL.
038800     PERFORM 350-WRITE-REPORT-LINE.
038900     ADD CATEGORY-TOTAL-VALUE TO GRAND-TOTAL-VALUE.
039000     MOVE ZERO TO CATEGORY-TOTAL-VALUE.
039100     MOVE ZERO TO CATEGORY-PRODUCT-COUNT.
039200     MOVE ZERO TO CATEGORY-TOTAL-STOCK.
039300     MOVE ZERO TO CATEGORY-POTENTIAL-REV.
039400*
039500 500-PRINT-GRAND-TOTALS.
039600*
039700     MOVE GRAND-TOTAL-VALUE TO GTL-VALUE.
039800     MOVE GRAND-TOTAL-LINE TO PRINT-AREA.
039900     MOVE 2 TO SPACE-CONTROL.
040000     PERFORM 350-WRITE-REPORT-LINE.
040100*
040200 600-PRINT-LOW-STOCK-LISTING.
040300*
040400     OPEN INPUT PRODUCT-MASTER.
040500     MOVE "N" TO PRODMAST-EOF-SWITCH.
040600     MOVE LOW-STOCK-HEADING-LINE TO PRINT-AREA.
040700     MOVE 3 TO SPACE-CONTROL.
040800     PERFORM 350-WRITE-REPORT-LINE.
040900     PERFORM 610-CHECK-ONE-PRODUCT-FOR-LOW-STOCK
041000         WITH TEST AFTER
041100         UNTIL PRODMAST-EOF.
041200     CLOSE PRODUCT-MASTER.
041300*
041400 610-CHECK-ONE-PRODUCT-FOR-LOW-STOCK.
041500*
041600     READ PRODUCT-MASTER
041700         AT END
041800             MOVE "Y" TO PRODMAST-EOF-SWITCH
041900         NOT AT END
042000             IF PM-NEEDS-REORDER
042100                OR PM-QTY-IN-STOCK <= PM-MIN-STOCK-LEVEL
042200                 PERFORM 620-PRINT-LOW-STOCK-DETAIL.
042300*
042400 620-PRINT-LOW-STOCK-DETAIL.
042500*
042600     MOVE PM-PRODUCT-ID      TO LSD-PRODUCT-ID.
042700     MOVE PM-PRODUCT-NAME    TO LSD-PRODUCT-NAME.
042800     MOVE PM-CATEGORY        TO LSD-CATEGORY.
042900     MOVE PM-QTY-IN-STOCK    TO LSD-QTY-IN-STOCK.
043000     MOVE PM-MIN-STOCK-LEVEL TO LSD-MIN-STOCK-LEVEL.
043100     MOVE LOW-STOCK-DETAIL-LINE TO PRINT-AREA.
043200     MOVE 1 TO SPACE-CONTROL.
043300     PERFORM 350-WRITE-REPORT-LINE.
043400     ADD 1 TO LOW-STOCK-COUNT.
043500*
043600 700-PRINT-EXPIRY-LISTING.
043700*
043800     OPEN INPUT PRODUCT-MASTER.
043900     MOVE "N" TO PRODMAST-EOF-SWITCH.
044000     MOVE EXPIRY-HEADING-LINE TO PRINT-AREA.
044100     MOVE 3 TO SPACE-CONTROL.
044200     PERFORM 350-WRITE-REPORT-LINE.
044300     PERFORM 710-CHECK-ONE-PRODUCT-FOR-EXPIRY
044400         WITH TEST AFTER
044500         UNTIL PRODMAST-EOF.
044600     CLOSE PRODUCT-MASTER.
044700*
044800 710-CHECK-ONE-PRODUCT-FOR-EXPIRY.
044900*
045000     READ PRODUCT-MASTER
045100         AT END
045200             MOVE "Y" TO PRODMAST-EOF-SWITCH
045300         NOT AT END
045400             IF PM-IS-PERISHABLE
045500                 PERFORM 720-COMPUTE-DAYS-TO-EXPIRY
045600                 IF WS-DAYS-TO-EXPIRY >= ZERO
045700                    AND WS-DAYS-TO-EXPIRY <= 30
045800                     PERFORM 730-PRINT-EXPIRY-DETAIL.
045900*
046000 720-COMPUTE-DAYS-TO-EXPIRY.
046100*
046200     COMPUTE WS-EXPIRY-DAY-NUMBER =
046300         (PM-EXPIRY-CCYY * 360) + (PM-EXPIRY-MM * 30)
046400              + PM-EXPIRY-DD.
046500     COMPUTE WS-DAYS-TO-EXPIRY =
046600         WS-EXPIRY-DAY-NUMBER - WS-TODAY-DAY-NUMBER.
046700*
046800 730-PRINT-EXPIRY-DETAIL.
046900*
047000     MOVE PM-PRODUCT-ID      TO EDL-PRODUCT-ID.
047100     MOVE PM-PRODUCT-NAME    TO EDL-PRODUCT-NAME.
047200     MOVE PM-CATEGORY        TO EDL-CATEGORY.
047300     MOVE PM-EXPIRY-DATE     TO EDL-EXPIRY-DATE.
047400     MOVE WS-DAYS-TO-EXPIRY  TO EDL-DAYS-TO-EXPIRY.
047500     MOVE EXPIRY-DETAIL-LINE TO PRINT-AREA.
047600     MOVE 1 TO SPACE-CONTROL.
047700     PERFORM 350-WRITE-REPORT-LINE.
047800     ADD 1 TO EXPIRING-SOON-COUNT.
