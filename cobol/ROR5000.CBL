000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID. ROR5000.
000400 AUTHOR. R J PELLETIER.
000500 INSTALLATION. RETAIL SYSTEMS - DAY WAREHOUSE.
000600 DATE-WRITTEN. 1999-08-04.
000700 DATE-COMPILED.
000800 SECURITY. COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000900*
001000*****************************************************************
001100*                                                                *
001200*   ROR5000 - REORDER REPORT                                     *
001300*                                                                *
001400*   SELECTS EVERY PRODUCT FLAGGED FOR REORDER (OR SITTING AT     *
001500*   OR BELOW ITS MINIMUM STOCK LEVEL) AND LISTS THEM WORST-FIRST *
001600*   -- ASCENDING BY QUANTITY ON HAND -- SO THE BUYER WORKS THE   *
001700*   MOST URGENT SHORTAGES AT THE TOP OF THE PAGE.  CURRENT AND   *
001800*   MINIMUM STOCK LEVEL ARE PRINTED FOR EACH LINE, AND A         *
001900*   TRAILER LINE GIVES THE COUNT OF PRODUCTS LISTED.  A MESSAGE  *
002000*   PRINTS IN PLACE OF THE BODY WHEN NOTHING NEEDS REORDERING.   *
002100*                                                                *
002200*****************************************************************
002300*  CHANGE LOG
002400*----------------------------------------------------------------
002500* 1999-08-04 RJP  ORIGINAL PROGRAM, WRITTEN AT THE BUYER'S
002600*                 REQUEST SO SHE QUITS WALKING THE FLOOR WITH
002700*                 A CLIPBOARD EVERY MORNING.
002800* 2000-01-06 RJP  Y2K -- NO DATE FIELDS IN THIS REPORT, REVIEWED
002900*                 AND NO CHANGE REQUIRED.
003000* 2003-05-19 DKM  SUGGESTED REORDER QUANTITY NOW ROUNDS UP TO
003100*                 THE MAXIMUM STOCK LEVEL INSTEAD OF JUST
003200*                 TOPPING OFF THE MINIMUM, TICKET #4980.
003300* 2006-11-08 TLW  TRAILER LINE ADDED WITH COUNT AND TOTAL UNITS
003400*                 SUGGESTED, AT THE BUYER'S REQUEST.
003500* 2013-08-27 DKM  BUYER'S OFFICE NO LONGER WANTS THE SUPPLIER
003600*                 OR SUGGESTED-QUANTITY COLUMNS -- THAT WORK
003700*                 MOVED TO PURCHASING'S OWN SYSTEM.  MIN LEVEL
003800*                 ADDED SO THE LISTING SHOWS HOW FAR BELOW
003900*                 REORDER POINT EACH ITEM IS, AND A MESSAGE
004000*                 LINE PRINTS WHEN NOTHING NEEDS REORDERING,
004100*                 TICKET #6301.
004200*
004300 ENVIRONMENT DIVISION.
004400*
004500 CONFIGURATION SECTION.
004600*
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*
005000 INPUT-OUTPUT SECTION.
005100*
005200 FILE-CONTROL.
005300*
005400     SELECT PRODUCT-MASTER  ASSIGN TO "PRODMAST"
005500                             ORGANIZATION IS LINE SEQUENTIAL.
005600     SELECT REORDER-WORK-FILE ASSIGN TO "RORWORK"
005700                             ORGANIZATION IS LINE SEQUENTIAL.
005800     SELECT REORDER-REPORT  ASSIGN TO "RORRPT"
005900                             ORGANIZATION IS LINE SEQUENTIAL
006000                             FILE STATUS IS RORRPT-FILE-STATUS.
006100*
006200 DATA DIVISION.
006300*
006400 FILE SECTION.
006500*
006600 FD  PRODUCT-MASTER.
006700 COPY PRODMAST.
006800*
006900 SD  REORDER-WORK-FILE.
007000 01  REORDER-WORK-RECORD.
007100     05  RW-QTY-IN-STOCK         PIC S9(7).
007200     05  RW-QTY-IN-STOCK-R REDEFINES RW-QTY-IN-STOCK.
007300         10  RW-QTY-SIGN         PIC S9(1).
007400         10  RW-QTY-MAGNITUDE    PIC 9(6).
007500*
007600     05  RW-PRODUCT-ID           PIC X(10).
007700     05  RW-PRODUCT-NAME         PIC X(30).
007800     05  RW-CATEGORY             PIC X(15).
007900     05  RW-MIN-STOCK-LEVEL      PIC S9(7).
008000*
008100 FD  REORDER-REPORT.
008200 01  PRINT-AREA                  PIC X(132).
008300*
008400 WORKING-STORAGE SECTION.
008500*
008600 01  SWITCHES.
008700     05  PRODMAST-EOF-SWITCH     PIC X   VALUE "N".
008800         88  PRODMAST-EOF                VALUE "Y".
008900     05  RORWORK-EOF-SWITCH      PIC X   VALUE "N".
009000         88  RORWORK-EOF                 VALUE "Y".
009100*
009200 01  FILE-STATUS-FIELDS.
009300     05  RORRPT-FILE-STATUS      PIC XX.
009400         88  RORRPT-SUCCESSFUL           VALUE "00".
009500*
009600 01  TOTAL-FIELDS.
009700     05  REORDER-LINE-COUNT      PIC S9(5)  COMP VALUE ZERO.
009800*
009900 01  REORDER-LINE-COUNT-R REDEFINES REORDER-LINE-COUNT.
010000     05  RLC-SIGN                PIC S9(1)  COMP.
010100     05  RLC-MAGNITUDE           PIC 9(4)   COMP.
010200*
010300 01  PRINT-FIELDS.
010400     05  PAGE-COUNT              PIC S9(3)  VALUE ZERO.
010500     05  LINES-ON-PAGE           PIC S9(3)  VALUE +55.
010600     05  LINE-COUNT              PIC S9(3)  VALUE +99.
010700     05  SPACE-CONTROL           PIC S9.
010800*
010900 01  CURRENT-DATE-AND-TIME.
011000     05  CD-YEAR                 PIC 9999.
011100     05  CD-MONTH                PIC 99.
011200     05  CD-DAY                  PIC 99.
011300     05  FILLER                  PIC X(13).
011400*
011500 01  CURRENT-DATE-AND-TIME-R REDEFINES CURRENT-DATE-AND-TIME.
011600     05  CDR-WHOLE-DATE          PIC 9(08).
011700     05  FILLER                  PIC X(13).
011800*
011900 01  HEADING-LINE-1.
012000     05  FILLER                  PIC X(07)  VALUE "DATE:  ".
012100     05  HL1-YEAR                PIC 9(04).
012200     05  FILLER                  PIC X(01)  VALUE "-".
012300     05  HL1-MONTH               PIC 9(02).
012400     05  FILLER                  PIC X(01)  VALUE "-".
012500     05  HL1-DAY                 PIC 9(02).
012600     05  FILLER                  PIC X(13)  VALUE SPACE.
012700     05  FILLER                  PIC X(24)
012800             VALUE "SUGGESTED REORDER REPORT".
012900     05  FILLER                  PIC X(12)  VALUE "      PAGE: ".
013000     05  HL1-PAGE-NUMBER         PIC ZZZ9.
013100     05  FILLER                  PIC X(49)  VALUE SPACE.
013200*
013300 01  HEADING-LINE-2.
013400     05  FILLER                  PIC X(12)  VALUE "PRODUCT ID  ".
013500     05  FILLER                  PIC X(30)  VALUE "PRODUCT NAME".
013600     05  FILLER                  PIC X(16)  VALUE "CATEGORY        ".
013700     05  FILLER                  PIC X(10)  VALUE "CURRENT   ".
013800     05  FILLER                  PIC X(10)  VALUE "MIN LEVEL ".
013900     05  FILLER                  PIC X(54)  VALUE SPACE.
014000*
014100 01  REORDER-DETAIL-LINE.
014200     05  FILLER                  PIC X(01)  VALUE SPACE.
014300     05  RDL-PRODUCT-ID          PIC X(10).
014400     05  FILLER                  PIC X(02)  VALUE SPACE.
014500     05  RDL-PRODUCT-NAME        PIC X(30).
014600     05  FILLER                  PIC X(01)  VALUE SPACE.
014700     05  RDL-CATEGORY            PIC X(15).
014800     05  FILLER                  PIC X(01)  VALUE SPACE.
014900     05  RDL-QTY-IN-STOCK        PIC ZZZ,ZZ9.
015000     05  FILLER                  PIC X(03)  VALUE SPACE.
015100     05  RDL-MIN-STOCK-LEVEL     PIC ZZZ,ZZ9.
015200     05  FILLER                  PIC X(38)  VALUE SPACE.
015300*
015400 01  REORDER-TRAILER-LINE.
015500     05  FILLER                  PIC X(01)  VALUE SPACE.
015600     05  FILLER                  PIC X(26)
015700             VALUE "PRODUCTS LISTED. . . . . .".
015800     05  RTL-LINE-COUNT          PIC ZZ,ZZ9.
015900     05  FILLER                  PIC X(98)  VALUE SPACE.
016000*
016100 01  REORDER-EMPTY-LINE.
016200     05  FILLER                  PIC X(01)  VALUE SPACE.
016300     05  FILLER                  PIC X(40)
016400             VALUE "NO PRODUCTS NEED REORDERING".
016500     05  FILLER                  PIC X(91)  VALUE SPACE.
016600*
016700 PROCEDURE DIVISION.
016800*
016900 000-PREPARE-REORDER-REPORT.
017000*
017100     OPEN OUTPUT REORDER-REPORT.
017200     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
017300     MOVE CD-YEAR  TO HL1-YEAR.
017400     MOVE CD-MONTH TO HL1-MONTH.
017500     MOVE CD-DAY   TO HL1-DAY.
017600     PERFORM 100-SORT-REORDER-CANDIDATES.
017700     PERFORM 400-PRINT-REORDER-TRAILER.
017800     CLOSE REORDER-REPORT.
017900     STOP RUN.
018000*
018100 100-SORT-REORDER-CANDIDATES.
018200*
018300     SORT REORDER-WORK-FILE
018400         ON ASCENDING KEY RW-QTY-IN-STOCK
018500         INPUT PROCEDURE  110-SELECT-REORDER-CANDIDATES
018600         OUTPUT PROCEDURE 200-PRINT-REORDER-BODY.
018700*
018800 110-SELECT-REORDER-CANDIDATES.
018900*
019000     OPEN INPUT PRODUCT-MASTER.
019100     PERFORM 120-RELEASE-ONE-CANDIDATE
019200         WITH TEST AFTER
019300         UNTIL PRODMAST-EOF.
019400     CLOSE PRODUCT-MASTER.
019500*
019600 120-RELEASE-ONE-CANDIDATE.
019700*
019800     READ PRODUCT-MASTER
019900         AT END
020000             MOVE "Y" TO PRODMAST-EOF-SWITCH
020100         NOT AT END
020200             IF PM-NEEDS-REORDER
020300                OR PM-QTY-IN-STOCK <= PM-MIN-STOCK-LEVEL
020400                 MOVE PM-QTY-IN-STOCK    TO RW-QTY-IN-STOCK
020500                 MOVE PM-PRODUCT-ID      TO RW-PRODUCT-ID
020600                 MOVE PM-PRODUCT-NAME    TO RW-PRODUCT-NAME
020700                 MOVE PM-CATEGORY        TO RW-CATEGORY
020800                 MOVE PM-MIN-STOCK-LEVEL TO RW-MIN-STOCK-LEVEL
020900                 RELEASE REORDER-WORK-RECORD.
021000*
021100 200-PRINT-REORDER-BODY.
021200*
021300     PERFORM 330-PRINT-HEADING-LINES.
021400     PERFORM 300-PRINT-REORDER-LINES
021500         WITH TEST AFTER
021600         UNTIL RORWORK-EOF.
021700     IF REORDER-LINE-COUNT = ZERO
021800         PERFORM 325-PRINT-NO-REORDER-MESSAGE.
021900*
022000 300-PRINT-REORDER-LINES.
022100*
022200     RETURN REORDER-WORK-FILE INTO REORDER-WORK-RECORD
022300         AT END
022400             MOVE "Y" TO RORWORK-EOF-SWITCH.
022500     IF NOT RORWORK-EOF
022600         PERFORM 320-PRINT-ONE-REORDER-LINE.
022700*
022800 320-PRINT-ONE-REORDER-LINE.
022900*
023000     IF LINE-COUNT > LINES-ON-PAGE
023100         PERFORM 330-PRINT-HEADING-LINES.
023200     MOVE RW-PRODUCT-ID         TO RDL-PRODUCT-ID.
023300     MOVE RW-PRODUCT-NAME       TO RDL-PRODUCT-NAME.
023400     MOVE RW-CATEGORY           TO RDL-CATEGORY.
023500     MOVE RW-QTY-IN-STOCK       TO RDL-QTY-IN-STOCK.
023600     MOVE RW-MIN-STOCK-LEVEL    TO RDL-MIN-STOCK-LEVEL.
023700     MOVE REORDER-DETAIL-LINE TO PRINT-AREA.
023800     MOVE 1 TO SPACE-CONTROL.
023900     PERFORM 350-WRITE-REPORT-LINE.
024000     ADD 1 TO REORDER-LINE-COUNT.
024100*
024200 325-PRINT-NO-REORDER-MESSAGE.
024300*
024400     MOVE REORDER-EMPTY-LINE TO PRINT-AREA.
024500     MOVE 1 TO SPACE-CONTROL.
024600     PERFORM 350-WRITE-REPORT-LINE.
024700*
024800 330-PRINT-HEADING-LINES.
024900*
025000     ADD 1 TO PAGE-COUNT.
025100     MOVE PAGE-COUNT     TO HL1-PAGE-NUMBER.
025200     MOVE HEADING-LINE-1 TO PRINT-AREA.
025300     PERFORM 340-WRITE-PAGE-TOP-LINE.
025400     MOVE HEADING-LINE-2 TO PRINT-AREA.
025500     MOVE 2 TO SPACE-CONTROL.
025600     PERFORM 350-WRITE-REPORT-LINE.
025700     MOVE 2 TO SPACE-CONTROL.
025800*
025900 340-WRITE-PAGE-TOP-LINE.
026000*
026100     WRITE PRINT-AREA AFTER ADVANCING PAGE.
026200     MOVE 1 TO LINE-COUNT.
026300*
026400 350-WRITE-REPORT-LINE.
026500*
026600     WRITE PRINT-AREA AFTER ADVANCING SPACE-CONTROL LINES.
026700     ADD SPACE-CONTROL TO LINE-COUNT.
026800     IF NOT RORRPT-SUCCESSFUL
026900         DISPLAY "WRITE ERROR ON RORRPT"
027000         DISPLAY "FILE STATUS CODE IS " RORRPT-FILE-STATUS.
027100*
027200 400-PRINT-REORDER-TRAILER.
027300*
027400     MOVE REORDER-LINE-COUNT  TO RTL-LINE-COUNT.
027500     MOVE REORDER-TRAILER-LINE TO PRINT-AREA.
027600     MOVE 2 TO SPACE-CONTROL.
027700     PERFORM 350-WRITE-REPORT-LINE.
