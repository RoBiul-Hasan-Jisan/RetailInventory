000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID. SAL3000.
000400 AUTHOR. R J PELLETIER.
000500 INSTALLATION. RETAIL SYSTEMS - DAY WAREHOUSE.
000600 DATE-WRITTEN. 1999-06-01.
000700 DATE-COMPILED.
000800 SECURITY. COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000900*
001000*****************************************************************
001100*                                                                *
001200*   SAL3000 - DAILY SALES REPORT                                 *
001300*                                                                *
001400*   RUNS AFTER ORD2000 HAS POSTED THE DAY'S ORDERS.  BUILDS A    *
001500*   SALES SUMMARY BLOCK AND A SALES-BY-CATEGORY BLOCK FROM        *
001600*   TODAY'S COMPLETED ORDERS, THEN AN INVENTORY STATUS BLOCK      *
001700*   FROM THE CURRENT PRODUCT MASTER.  PENDING, CANCELLED AND      *
001800*   REJECTED ORDERS ARE NOT COUNTED, AND ORDERS COMPLETED ON A    *
001900*   DIFFERENT DAY ARE LEFT FOR THAT DAY'S RUN.                    *
002000*                                                                *
002100*****************************************************************
002200*  CHANGE LOG
002300*----------------------------------------------------------------
002400* 1999-06-01 RJP  ORIGINAL PROGRAM, REPLACES THE END-OF-DAY
002500*                 ADDING-MACHINE TAPE.
002600* 1999-09-30 RJP  INVENTORY STATUS BLOCK ADDED AT THE WAREHOUSE
002700*                 MANAGER'S REQUEST.
002800* 2000-01-06 RJP  Y2K -- HEADING DATE NOW CCYYMMDD.
002900* 2001-06-08 DKM  OUT-OF-STOCK COUNT ADDED TO THE STATUS BLOCK,
003000*                 TICKET #4417.
003100* 2004-03-30 DKM  PM-QTY-SOLD RESET NOTE ADDED -- THIS REPORT
003200*                 MUST RUN BEFORE THE OVERNIGHT QTY-SOLD RESET
003300*                 JOB OR THE FIGURES WILL BE ZERO, TICKET #5102.
003400* 2007-10-15 TLW  PAGE-BREAK LOGIC CORRECTED -- HEADING WAS NOT
003500*                 REPRINTING AFTER A CATEGORY SUBTOTAL ON A
003600*                 FULL PAGE.
003700* 2012-05-09 DKM  RECAST THE WHOLE REPORT -- PM-QTY-SOLD IS A
003800*                 LIFETIME COUNTER AND CANNOT TELL US WHAT SOLD
003900*                 TODAY.  SALES FIGURES NOW COME FROM TODAY'S
004000*                 COMPLETED ORDERS ON THE ORDER FILE, NOT FROM
004100*                 THE PRODUCT MASTER.  REPORT NOW PRINTS THE
004200*                 THREE BLOCKS THE SALES MANAGER ASKED FOR --
004300*                 SALES SUMMARY, SALES BY CATEGORY, AND
004400*                 INVENTORY STATUS -- TICKET #6288.
004500* 2014-07-02 DKM  LOW STOCK COUNT WAS UNDERCOUNTING -- IT ONLY
004600*                 TRIPPED ON THE REORDER FLAG, WHICH NOTHING IN
004700*                 THE SYSTEM EVER TURNS ON.  120-ACCUMULATE-
004800*                 INVENTORY-STATUS NOW ALSO COUNTS A PRODUCT AT
004900*                 OR BELOW ITS MINIMUM LEVEL, SAME AS THE
005000*                 INV4000 AND ROR5000 LOW-STOCK CHECKS, TICKET
005100*                 #6491.
005200*
005300 ENVIRONMENT DIVISION.
005400*
005500 CONFIGURATION SECTION.
005600*
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     UPSI-0 ON STATUS IS RERUN-REQUESTED
006000            OFF STATUS IS NORMAL-RUN.
006100*
006200 INPUT-OUTPUT SECTION.
006300*
006400 FILE-CONTROL.
006500*
006600     SELECT PRODUCT-MASTER   ASSIGN TO "PRODMAST"
006700                             ORGANIZATION IS LINE SEQUENTIAL.
006800     SELECT ORDER-FILE       ASSIGN TO "ORDHDR"
006900                             ORGANIZATION IS LINE SEQUENTIAL.
007000     SELECT ORDER-ITEM-FILE  ASSIGN TO "ORDITEM"
007100                             ORGANIZATION IS LINE SEQUENTIAL.
007200     SELECT SALES-REPORT     ASSIGN TO "SALESRPT"
007300                             ORGANIZATION IS LINE SEQUENTIAL
007400                             FILE STATUS IS SALESRPT-FILE-STATUS.
007500*
007600 DATA DIVISION.
007700*
007800 FILE SECTION.
007900*
008000 FD  PRODUCT-MASTER.
008100 COPY PRODMAST.
008200*
008300 FD  ORDER-FILE.
008400 COPY ORDHDR.
008500*
008600 FD  ORDER-ITEM-FILE.
008700 COPY ORDITEM.
008800*
008900 FD  SALES-REPORT.
009000 01  PRINT-AREA                  PIC X(132).
009100*
009200 WORKING-STORAGE SECTION.
009300*
009400 01  SWITCHES.
009500     05  PRODMAST-EOF-SWITCH     PIC X   VALUE "N".
009600         88  PRODMAST-EOF                VALUE "Y".
009700     05  ORDERFIL-EOF-SWITCH     PIC X   VALUE "N".
009800         88  ORDERFIL-EOF                VALUE "Y".
009900     05  ORDITEMS-EOF-SWITCH     PIC X   VALUE "N".
010000         88  ORDITEMS-EOF                VALUE "Y".
010100     05  IN-DATE-RANGE-SWITCH    PIC X   VALUE "N".
010200         88  IN-DATE-RANGE                VALUE "Y".
010300     05  PRODUCT-FOUND-SWITCH    PIC X   VALUE "N".
010400         88  PRODUCT-FOUND                VALUE "Y".
010500     05  CATEGORY-FOUND-SWITCH   PIC X   VALUE "N".
010600         88  CATEGORY-FOUND               VALUE "Y".
010700*
010800 01  FILE-STATUS-FIELDS.
010900     05  SALESRPT-FILE-STATUS    PIC XX.
011000         88  SALESRPT-SUCCESSFUL         VALUE "00".
011100*
011200 01  TODAYS-DATE-FIELDS.
011300     05  TODAYS-DATE             PIC 9(08).
011400     05  TODAYS-DATE-R REDEFINES TODAYS-DATE.
011500         10  TD-CCYY             PIC 9(04).
011600         10  TD-MM               PIC 9(02).
011700         10  TD-DD               PIC 9(02).
011800*
011900 01  PRODUCT-CATEGORY-TABLE.
012000     05  PCT-ENTRY-COUNT         PIC S9(7)  COMP VALUE ZERO.
012100     05  PCT-ENTRY
012200                 OCCURS 1 TO 3000 TIMES
012300                 DEPENDING ON PCT-ENTRY-COUNT
012400                 ASCENDING KEY PCT-PRODUCT-ID
012500                 INDEXED BY PCT-IDX.
012600         10  PCT-PRODUCT-ID      PIC X(10).
012700         10  PCT-CATEGORY        PIC X(15).
012800*
012900 01  CATEGORY-SALES-TABLE.
013000     05  CS-ENTRY-COUNT          PIC S9(3)  COMP VALUE ZERO.
013100     05  CS-ENTRY
013200                 OCCURS 1 TO 50 TIMES
013300                 DEPENDING ON CS-ENTRY-COUNT
013400                 INDEXED BY CS-IDX.
013500         10  CS-CATEGORY         PIC X(15).
013600         10  CS-AMOUNT           PIC S9(9)V99.
013700*
013800 01  CALCULATED-FIELDS.
013900     05  WS-LINE-SUBTOTAL        PIC S9(9)V99.
014000     05  WS-STOCK-VALUE          PIC S9(9)V99.
014100*
014200 01  TOTAL-FIELDS.
014300     05  TOTAL-SALES-AMOUNT      PIC S9(9)V99    VALUE ZERO.
014400     05  TOTAL-SALES-AMOUNT-R REDEFINES TOTAL-SALES-AMOUNT.
014500         10  TSA-WHOLE-DOLLARS   PIC S9(9).
014600         10  TSA-CENTS           PIC 99.
014700     05  TOTAL-ITEMS-SOLD        PIC S9(7)  COMP VALUE ZERO.
014800     05  WS-AVERAGE-TRANSACTION  PIC S9(9)V99    VALUE ZERO.
014900     05  WS-AVERAGE-TRANSACTION-R REDEFINES WS-AVERAGE-TRANSACTION.
015000         10  WAT-WHOLE-DOLLARS   PIC S9(9).
015100         10  WAT-CENTS           PIC 99.
015200     05  WS-CATEGORY-PERCENT     PIC S999V9      VALUE ZERO.
015300*
015400 01  INVENTORY-STATUS-COUNTS.
015500     05  IS-TOTAL-PRODUCTS       PIC S9(7)  COMP VALUE ZERO.
015600     05  IS-INVENTORY-VALUE      PIC S9(9)V99    VALUE ZERO.
015700     05  IS-INVENTORY-VALUE-R REDEFINES IS-INVENTORY-VALUE.
015800         10  ISV-WHOLE-DOLLARS   PIC S9(9).
015900         10  ISV-CENTS           PIC 99.
016000     05  IS-LOW-STOCK-COUNT      PIC S9(5)  COMP VALUE ZERO.
016100     05  IS-EXPIRED-COUNT        PIC S9(5)  COMP VALUE ZERO.
016200*
016300 01  PRINT-FIELDS.
016400     05  SPACE-CONTROL           PIC S9.
016500*
016600 01  CURRENT-DATE-AND-TIME.
016700     05  CD-YEAR                 PIC 9999.
016800     05  CD-MONTH                PIC 99.
016900     05  CD-DAY                  PIC 99.
017000     05  CD-HOURS                PIC 99.
017100     05  CD-MINUTES              PIC 99.
017200     05  FILLER                  PIC X(9).
017300*
017400 01  HEADING-LINE-1.
017500     05  FILLER                  PIC X(01)  VALUE SPACE.
017600     05  FILLER                  PIC X(07)  VALUE "DATE:  ".
017700     05  HL1-YEAR                PIC 9(04).
017800     05  FILLER                  PIC X(01)  VALUE "-".
017900     05  HL1-MONTH               PIC 9(02).
018000     05  FILLER                  PIC X(01)  VALUE "-".
018100     05  HL1-DAY                 PIC 9(02).
018200     05  FILLER                  PIC X(14)  VALUE SPACE.
018300     05  FILLER                  PIC X(20)  VALUE "DAILY SALES REPORT  ".
018400     05  FILLER                  PIC X(63)  VALUE SPACE.
018500*
018600 01  BLOCK-HEADING-LINE.
018700     05  FILLER                  PIC X(01)  VALUE SPACE.
018800     05  BHL-CAPTION             PIC X(40).
018900     05  FILLER                  PIC X(91)  VALUE SPACE.
019000*
019100 01  SUMMARY-LINE.
019200     05  FILLER                  PIC X(01)  VALUE SPACE.
019300     05  SL-CAPTION              PIC X(30).
019400     05  SL-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99-.
019500     05  FILLER                  PIC X(86)  VALUE SPACE.
019600*
019700 01  SUMMARY-COUNT-LINE.
019800     05  FILLER                  PIC X(01)  VALUE SPACE.
019900     05  SCL-CAPTION             PIC X(30).
020000     05  SCL-COUNT               PIC ZZZ,ZZ9.
020100     05  FILLER                  PIC X(91)  VALUE SPACE.
020200*
020300 01  CATEGORY-SALES-LINE.
020400     05  FILLER                  PIC X(01)  VALUE SPACE.
020500     05  CSL-CATEGORY            PIC X(20).
020600     05  CSL-AMOUNT              PIC ZZZ,ZZZ,ZZ9.99-.
020700     05  FILLER                  PIC X(02)  VALUE SPACE.
020800     05  CSL-PERCENT             PIC ZZ9.9.
020900     05  FILLER                  PIC X(01)  VALUE "%".
021000     05  FILLER                  PIC X(77)  VALUE SPACE.
021100*
021200 PROCEDURE DIVISION.
021300*
021400 000-PREPARE-SALES-REPORT.
021500*
021600     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
021700     MOVE CD-YEAR  TO TD-CCYY.
021800     MOVE CD-MONTH TO TD-MM.
021900     MOVE CD-DAY   TO TD-DD.
022000     OPEN OUTPUT SALES-REPORT.
022100     PERFORM 100-BUILD-PRODUCT-CATEGORY-TABLE.
022200     OPEN INPUT ORDER-FILE
022300                ORDER-ITEM-FILE.
022400     PERFORM 330-READ-ORDER-ITEM.
022500     PERFORM 300-PROCESS-ORDER-GROUP
022600         WITH TEST AFTER
022700         UNTIL ORDERFIL-EOF.
022800     CLOSE ORDER-FILE
022900           ORDER-ITEM-FILE.
023000     PERFORM 400-COMPUTE-SALES-AVERAGES.
023100     PERFORM 100-FORMAT-REPORT-HEADING.
023200     PERFORM 500-PRINT-SALES-SUMMARY-BLOCK.
023300     PERFORM 550-PRINT-SALES-BY-CATEGORY-BLOCK.
023400     PERFORM 600-PRINT-INVENTORY-STATUS-BLOCK.
023500     CLOSE SALES-REPORT.
023600     STOP RUN.
023700*
023800 100-FORMAT-REPORT-HEADING.
023900*
024000     MOVE TD-CCYY  TO HL1-YEAR.
024100     MOVE TD-MM    TO HL1-MONTH.
024200     MOVE TD-DD    TO HL1-DAY.
024300     MOVE HEADING-LINE-1 TO PRINT-AREA.
024400     MOVE 0 TO SPACE-CONTROL.
024500     WRITE PRINT-AREA AFTER ADVANCING PAGE.
024600     IF NOT SALESRPT-SUCCESSFUL
024700         DISPLAY "WRITE ERROR ON SALESRPT"
024800         DISPLAY "FILE STATUS CODE IS " SALESRPT-FILE-STATUS.
024900*
025000 100-BUILD-PRODUCT-CATEGORY-TABLE.
025100*
025200     OPEN INPUT PRODUCT-MASTER.
025300     PERFORM 110-LOAD-ONE-PRODUCT
025400         WITH TEST AFTER
025500         UNTIL PRODMAST-EOF.
025600     CLOSE PRODUCT-MASTER.
025700*
025800 110-LOAD-ONE-PRODUCT.
025900*
026000     READ PRODUCT-MASTER
026100         AT END
026200             MOVE "Y" TO PRODMAST-EOF-SWITCH
026300         NOT AT END
026400             ADD 1 TO PCT-ENTRY-COUNT
026500             MOVE PM-PRODUCT-ID TO PCT-PRODUCT-ID (PCT-ENTRY-COUNT)
026600             MOVE PM-CATEGORY   TO PCT-CATEGORY   (PCT-ENTRY-COUNT)
026700             PERFORM 120-ACCUMULATE-INVENTORY-STATUS.
026800*
026900 120-ACCUMULATE-INVENTORY-STATUS.
027000*
027100     ADD 1 TO IS-TOTAL-PRODUCTS.
027200     COMPUTE WS-STOCK-VALUE ROUNDED =
027300         PM-QTY-IN-STOCK * PM-PURCHASE-PRICE.
027400     ADD WS-STOCK-VALUE TO IS-INVENTORY-VALUE.
027500     IF PM-NEEDS-REORDER
027600        OR PM-QTY-IN-STOCK <= PM-MIN-STOCK-LEVEL
027700         ADD 1 TO IS-LOW-STOCK-COUNT.
027800     IF PM-EXPIRY-DATE NOT = ZERO
027900         AND PM-EXPIRY-DATE < TODAYS-DATE
028000             ADD 1 TO IS-EXPIRED-COUNT.
028100*
028200 300-PROCESS-ORDER-GROUP.
028300*
028400     PERFORM 310-READ-ORDER-HEADER.
028500     IF NOT ORDERFIL-EOF
028600         IF OH-STATUS-COMPLETED
028700            AND OH-COMPLETION-DATE = TODAYS-DATE
028800             MOVE "Y" TO IN-DATE-RANGE-SWITCH
028900         ELSE
029000             MOVE "N" TO IN-DATE-RANGE-SWITCH
029100         PERFORM 320-GATHER-ORDER-ITEMS.
029200*
029300 310-READ-ORDER-HEADER.
029400*
029500     READ ORDER-FILE
029600         AT END
029700             MOVE "Y" TO ORDERFIL-EOF-SWITCH.
029800*
029900 320-GATHER-ORDER-ITEMS.
030000*
030100     PERFORM 340-MATCH-ONE-ITEM
030200         WITH TEST AFTER
030300         UNTIL ORDITEMS-EOF
030400         OR OI-ORDER-ID NOT = OH-ORDER-ID.
030500*
030600 330-READ-ORDER-ITEM.
030700*
030800     READ ORDER-ITEM-FILE
030900         AT END
031000             MOVE "Y" TO ORDITEMS-EOF-SWITCH
031100             MOVE HIGH-VALUES TO OI-ORDER-ID.
031200*
031300 340-MATCH-ONE-ITEM.
031400*
031500     IF IN-DATE-RANGE
031600         PERFORM 350-ACCUMULATE-ITEM-SALES.
031700     PERFORM 330-READ-ORDER-ITEM.
031800*
031900 350-ACCUMULATE-ITEM-SALES.
032000*
032100     COMPUTE WS-LINE-SUBTOTAL ROUNDED =
032200         OI-PRICE * OI-QUANTITY * (1 - OI-ITEM-DISCOUNT).
032300     ADD WS-LINE-SUBTOTAL TO TOTAL-SALES-AMOUNT.
032400     ADD OI-QUANTITY      TO TOTAL-ITEMS-SOLD.
032500     MOVE "N" TO PRODUCT-FOUND-SWITCH.
032600     SEARCH ALL PCT-ENTRY
032700         WHEN PCT-PRODUCT-ID (PCT-IDX) = OI-PRODUCT-ID
032800             MOVE "Y" TO PRODUCT-FOUND-SWITCH.
032900     IF PRODUCT-FOUND
033000         PERFORM 360-POST-CATEGORY-SALES.
033100*
033200 360-POST-CATEGORY-SALES.
033300*
033400     MOVE "N" TO CATEGORY-FOUND-SWITCH.
033500     IF CS-ENTRY-COUNT > ZERO
033600         SET CS-IDX TO 1
033700         SEARCH CS-ENTRY
033800             AT END
033900                 CONTINUE
034000             WHEN CS-CATEGORY (CS-IDX) = PCT-CATEGORY (PCT-IDX)
034100                 MOVE "Y" TO CATEGORY-FOUND-SWITCH.
034200     IF CATEGORY-FOUND
034300         ADD WS-LINE-SUBTOTAL TO CS-AMOUNT (CS-IDX)
034400     ELSE
034500         ADD 1 TO CS-ENTRY-COUNT
034600         MOVE PCT-CATEGORY (PCT-IDX) TO CS-CATEGORY (CS-ENTRY-COUNT)
034700         MOVE WS-LINE-SUBTOTAL       TO CS-AMOUNT   (CS-ENTRY-COUNT).
034800*
034900 400-COMPUTE-SALES-AVERAGES.
035000*
035100     IF TOTAL-ITEMS-SOLD = ZERO
035200         MOVE ZERO TO WS-AVERAGE-TRANSACTION
035300     ELSE
035400         COMPUTE WS-AVERAGE-TRANSACTION ROUNDED =
035500             TOTAL-SALES-AMOUNT / TOTAL-ITEMS-SOLD.
035600*
035700 500-PRINT-SALES-SUMMARY-BLOCK.
035800*
035900     MOVE "SALES SUMMARY" TO BHL-CAPTION.
036000     MOVE BLOCK-HEADING-LINE TO PRINT-AREA.
036100     MOVE 2 TO SPACE-CONTROL.
036200     PERFORM 700-WRITE-REPORT-LINE.
036300     MOVE "TOTAL SALES"       TO SL-CAPTION.
036400     MOVE TOTAL-SALES-AMOUNT  TO SL-AMOUNT.
036500     PERFORM 710-PRINT-SUMMARY-LINE.
036600     MOVE "ITEMS SOLD"        TO SCL-CAPTION.
036700     MOVE TOTAL-ITEMS-SOLD    TO SCL-COUNT.
036800     PERFORM 720-PRINT-SUMMARY-COUNT-LINE.
036900     MOVE "AVERAGE TRANSACTION"   TO SL-CAPTION.
037000     MOVE WS-AVERAGE-TRANSACTION  TO SL-AMOUNT.
037100     PERFORM 710-PRINT-SUMMARY-LINE.
037200*
037300 550-PRINT-SALES-BY-CATEGORY-BLOCK.
037400*
037500     MOVE "SALES BY CATEGORY" TO BHL-CAPTION.
037600     MOVE BLOCK-HEADING-LINE TO PRINT-AREA.
037700     MOVE 2 TO SPACE-CONTROL.
037800     PERFORM 700-WRITE-REPORT-LINE.
037900     SET CS-IDX TO 1.
038000     PERFORM 560-PRINT-ONE-CATEGORY-LINE
038100         WITH TEST BEFORE
038200         UNTIL CS-IDX > CS-ENTRY-COUNT.
038300*
038400 560-PRINT-ONE-CATEGORY-LINE.
038500*
038600     IF TOTAL-SALES-AMOUNT = ZERO
038700         MOVE ZERO TO WS-CATEGORY-PERCENT
038800     ELSE
038900         COMPUTE WS-CATEGORY-PERCENT ROUNDED =
039000             (CS-AMOUNT (CS-IDX) / TOTAL-SALES-AMOUNT) * 100.
039100     MOVE CS-CATEGORY (CS-IDX) TO CSL-CATEGORY.
039200     MOVE CS-AMOUNT   (CS-IDX) TO CSL-AMOUNT.
039300     MOVE WS-CATEGORY-PERCENT  TO CSL-PERCENT.
039400     MOVE CATEGORY-SALES-LINE TO PRINT-AREA.
039500     MOVE 1 TO SPACE-CONTROL.
039600     PERFORM 700-WRITE-REPORT-LINE.
039700     SET CS-IDX UP BY 1.
039800*
039900 600-PRINT-INVENTORY-STATUS-BLOCK.
040000*
040100     MOVE "INVENTORY STATUS" TO BHL-CAPTION.
040200     MOVE BLOCK-HEADING-LINE TO PRINT-AREA.
040300     MOVE 2 TO SPACE-CONTROL.
040400     PERFORM 700-WRITE-REPORT-LINE.
040500     MOVE "TOTAL PRODUCTS"      TO SCL-CAPTION.
040600     MOVE IS-TOTAL-PRODUCTS     TO SCL-COUNT.
040700     PERFORM 720-PRINT-SUMMARY-COUNT-LINE.
040800     MOVE "INVENTORY VALUE"     TO SL-CAPTION.
040900     MOVE IS-INVENTORY-VALUE    TO SL-AMOUNT.
041000     PERFORM 710-PRINT-SUMMARY-LINE.
041100     MOVE "LOW STOCK ITEMS"     TO SCL-CAPTION.
041200     MOVE IS-LOW-STOCK-COUNT    TO SCL-COUNT.
041300     PERFORM 720-PRINT-SUMMARY-COUNT-LINE.
041400     MOVE "EXPIRED ITEMS"       TO SCL-CAPTION.
041500     MOVE IS-EXPIRED-COUNT      TO SCL-COUNT.
041600     PERFORM 720-PRINT-SUMMARY-COUNT-LINE.
041700*
041800 710-PRINT-SUMMARY-LINE.
041900*
042000     MOVE SUMMARY-LINE TO PRINT-AREA.
042100     MOVE 1 TO SPACE-CONTROL.
042200     PERFORM 700-WRITE-REPORT-LINE.
042300*
042400 720-PRINT-SUMMARY-COUNT-LINE.
042500*
042600     MOVE SUMMARY-COUNT-LINE TO PRINT-AREA.
042700     MOVE 1 TO SPACE-CONTROL.
042800     PERFORM 700-WRITE-REPORT-LINE.
042900*
043000 700-WRITE-REPORT-LINE.
043100*
043200     WRITE PRINT-AREA AFTER ADVANCING SPACE-CONTROL LINES.
043300     IF NOT SALESRPT-SUCCESSFUL
043400         DISPLAY "WRITE ERROR ON SALESRPT"
043500         DISPLAY "FILE STATUS CODE IS " SALESRPT-FILE-STATUS.
