000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID. PRD1500.
000400 AUTHOR. D K MARTINEZ.
000500 INSTALLATION. RETAIL SYSTEMS - DAY WAREHOUSE.
000600 DATE-WRITTEN. 2002-03-04.
000700 DATE-COMPILED.
000800 SECURITY. COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000900*
001000*****************************************************************
001100*                                                                *
001200*   PRD1500 - PRODUCT MASTER MAINTENANCE AND VALUATION           *
001300*                                                                *
001400*   APPLIES THE DAY'S ADD/CHANGE TRANSACTIONS AGAINST THE        *
001500*   INDEXED COPY OF THE PRODUCT MASTER (PRODMASTI, KEPT          *
001600*   CURRENT BY THE NIGHTLY RELOAD STEP FROM PRODMAST), THE        *
001700*   SAME WAY CST2500 MAINTAINS THE CUSTOMER FILE.  AN ADD         *
001800*   AGAINST AN EXISTING PRODUCT-ID, OR A CHANGE AGAINST ONE       *
001900*   NOT ON FILE, IS REJECTED -- SO IS ANY TRANSACTION WHOSE       *
002000*   RESULTING RECORD FAILS THE BUYING DEPARTMENT'S FIELD          *
002100*   EDITS.  ONCE MAINTENANCE IS APPLIED THE PROGRAM PASSES        *
002200*   BACK THROUGH THE MASTER AND PRINTS THE PRODUCT VALUATION      *
002300*   LISTING -- UNIT AND TOTAL PROFIT PER ITEM, AND WHICH ITEMS    *
002400*   NOW NEED REORDERING.                                         *
002500*                                                                *
002600*****************************************************************
002700*  CHANGE LOG
002800*----------------------------------------------------------------
002900* 2002-03-04 DKM  ORIGINAL PROGRAM -- BUYING WANTED THE SAME
003000*                 KIND OF ADD/CHANGE MAINTENANCE AGAINST THE
003100*                 PRODUCT MASTER THAT CST2500 GIVES THE
003200*                 CUSTOMER FILE, TICKET #4512.
003300* 2002-11-08 DKM  MIN-STOCK-LEVEL AND MAX-STOCK-LEVEL NOW
003400*                 DEFAULT TO 10 AND 100 ON ADD WHEN THE
003500*                 TRANSACTION LEAVES THEM ZERO -- THE DEFAULTS
003600*                 BUYING HAS BEEN QUOTING OVER THE PHONE,
003700*                 TICKET #4617.
003800* 2006-08-02 TLW  RERUN SWITCH ADDED TO PROTECT THE REJECT
003900*                 FILE.
004000* 2009-02-20 DKM  PRODUCT VALUATION LISTING ADDED SO BUYING
004100*                 DOES NOT HAVE TO RUN A SEPARATE SPREADSHEET
004200*                 FOR UNIT AND TOTAL PROFIT, TICKET #5940.
004300* 2014-07-02 DKM  NEITHER ADD NOR CHANGE EVER EDITED WHAT CAME
004400*                 IN ON THE TRANSACTION -- A BLANK NAME, A
004500*                 NEGATIVE PRICE, A SELLING PRICE UNDER COST,
004600*                 OR A MIN LEVEL AT OR ABOVE THE MAX COULD ALL
004700*                 BE WRITTEN STRAIGHT TO THE MASTER.  345-
004800*                 VALIDATE-PRODUCT-RECORD NOW CHECKS ALL OF
004900*                 THAT BEFORE EITHER WRITE OR REWRITE IS
005000*                 ATTEMPTED; A FAILURE FALLS THROUGH TO THE
005100*                 SAME REJECT FILE AS AN UNKNOWN TRANSACTION
005200*                 CODE.  THE REORDER FLAG IS ALSO SET HERE NOW
005300*                 INSTEAD OF BEING LEFT FOR SOMEBODY ELSE TO
005400*                 GET TO, TICKET #6495.
005500*
005600 ENVIRONMENT DIVISION.
005700*
005800 CONFIGURATION SECTION.
005900*
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     UPSI-0 ON STATUS IS RERUN-REQUESTED
006300            OFF STATUS IS NORMAL-RUN.
006400*
006500 INPUT-OUTPUT SECTION.
006600*
006700 FILE-CONTROL.
006800*
006900     SELECT PRODMNT-TRANS   ASSIGN TO "PRODMNT"
007000                             ORGANIZATION IS LINE SEQUENTIAL.
007100     SELECT PRODUCT-MASTER-I ASSIGN TO "PRODMASTI"
007200                             ORGANIZATION IS INDEXED
007300                             ACCESS IS DYNAMIC
007400                             RECORD KEY IS PM-PRODUCT-ID
007500                             FILE STATUS IS PRODMASTI-FILE-STATUS.
007600     SELECT PRODMNT-REJECTS ASSIGN TO "PRODREJ"
007700                             ORGANIZATION IS LINE SEQUENTIAL
007800                             FILE STATUS IS PRODREJ-FILE-STATUS.
007900     SELECT PRODUCT-VALUATION-REPORT ASSIGN TO "PRODVAL"
008000                             ORGANIZATION IS LINE SEQUENTIAL
008100                             FILE STATUS IS PRODVAL-FILE-STATUS.
008200*
008300 DATA DIVISION.
008400*
008500 FILE SECTION.
008600*
008700 FD  PRODMNT-TRANS.
008800 01  PRODMNT-TRANSACTION-RECORD     PIC X(180).
008900*
009000 FD  PRODUCT-MASTER-I.
009100 COPY PRODMAST.
009200*
009300 FD  PRODMNT-REJECTS.
009400 01  REJECTED-TRANSACTION           PIC X(180).
009500*
009600 FD  PRODUCT-VALUATION-REPORT.
009700 01  PRINT-AREA                     PIC X(132).
009800*
009900 WORKING-STORAGE SECTION.
010000*
010100 01  SWITCHES.
010200     05  TRANSACTION-EOF-SWITCH      PIC X   VALUE "N".
010300         88  TRANSACTION-EOF                 VALUE "Y".
010400     05  MASTER-FOUND-SWITCH         PIC X   VALUE "Y".
010500         88  MASTER-FOUND                    VALUE "Y".
010600     05  MASTER-EOF-SWITCH           PIC X   VALUE "N".
010700         88  MASTER-EOF                      VALUE "Y".
010800     05  VALID-TRANSACTION-SWITCH    PIC X   VALUE "Y".
010900         88  VALID-TRANSACTION               VALUE "Y".
011000*
011100 01  FILE-STATUS-FIELDS.
011200     05  PRODREJ-FILE-STATUS         PIC XX.
011300         88  PRODREJ-SUCCESSFUL              VALUE "00".
011400     05  PRODVAL-FILE-STATUS         PIC XX.
011500         88  PRODVAL-SUCCESSFUL              VALUE "00".
011600     05  PRODMASTI-FILE-STATUS       PIC XX.
011700         88  PRODMASTI-SUCCESSFUL            VALUE "00".
011800*
011900 01  MAINTENANCE-TRANSACTION.
012000     05  PD-TRANSACTION-CODE         PIC X.
012100         88  ADD-RECORD                      VALUE "2".
012200         88  CHANGE-RECORD                    VALUE "3".
012300     05  PD-PRODUCT-DATA.
012400         10  PD-PRODUCT-ID           PIC X(10).
012500         10  PD-BARCODE              PIC X(13).
012600         10  PD-PRODUCT-NAME         PIC X(30).
012700         10  PD-CATEGORY             PIC X(15).
012800         10  PD-DESCRIPTION          PIC X(30).
012900         10  PD-PURCHASE-PRICE       PIC S9(5)V99.
013000         10  PD-SELLING-PRICE        PIC S9(5)V99.
013100         10  PD-QTY-IN-STOCK         PIC S9(7).
013200         10  PD-MIN-STOCK-LEVEL      PIC S9(7).
013300         10  PD-MAX-STOCK-LEVEL      PIC S9(7).
013400         10  PD-SUPPLIER-ID          PIC X(10).
013500         10  PD-LOCATION             PIC X(20).
013600         10  PD-PERISHABLE-FLAG      PIC X(01).
013700         10  PD-UNIT                 PIC X(10).
013800*
013900 01  CALCULATED-FIELDS.
014000     05  WS-UNIT-PROFIT              PIC S9(5)V99.
014100     05  WS-TOTAL-PROFIT             PIC S9(9)V99.
014200*
014300 01  CONTROL-TOTALS.
014400     05  CT-ADDED                    PIC S9(5) COMP VALUE ZERO.
014500     05  CT-CHANGED                  PIC S9(5) COMP VALUE ZERO.
014600     05  CT-REJECTED                 PIC S9(5) COMP VALUE ZERO.
014700*
014800 01  CT-REJECTED-R REDEFINES CT-REJECTED.
014900     05  CT-REJECTED-HIGH-BYTE       PIC S9(2) COMP.
015000     05  CT-REJECTED-LOW-BYTE        PIC S9(3) COMP.
015100*
015200 01  CT-ADDED-R REDEFINES CT-ADDED.
015300     05  CT-ADDED-SIGN               PIC S9(1) COMP.
015400     05  CT-ADDED-MAGNITUDE          PIC 9(4)  COMP.
015500*
015600** VALUATION ACCUMULATORS FOR THE LISTING PASS
015700*
015800 01  ANALYSIS-TOTALS.
015900     05  AT-TOTAL-PROFIT             PIC S9(9)V99  VALUE ZERO.
016000     05  AT-REORDER-COUNT            PIC S9(5) COMP VALUE ZERO.
016100*
016200 01  AT-TOTAL-PROFIT-R REDEFINES AT-TOTAL-PROFIT.
016300     05  ATP-WHOLE-DOLLARS           PIC S9(9).
016400     05  ATP-CENTS                   PIC 99.
016500*
016600 01  DISPLAY-TOTALS.
016700     05  DT-ADDED                    PIC ZZZ,ZZ9.
016800     05  DT-CHANGED                  PIC ZZZ,ZZ9.
016900     05  DT-REJECTED                 PIC ZZZ,ZZ9.
017000*
017100 01  HEADING-LINE-1.
017200     05  FILLER                      PIC X(01)  VALUE SPACE.
017300     05  HL1-TITLE                   PIC X(40)
017400             VALUE "PRODUCT VALUATION LISTING".
017500     05  FILLER                      PIC X(91)  VALUE SPACE.
017600*
017700 01  HEADING-LINE-2.
017800     05  FILLER                      PIC X(01)  VALUE SPACE.
017900     05  HL2-PRODUCT                 PIC X(14)
018000             VALUE "PRODUCT ID".
018100     05  HL2-NAME                    PIC X(22)
018200             VALUE "PRODUCT NAME".
018300     05  HL2-UNIT-PROFIT             PIC X(13)
018400             VALUE "UNIT PROFIT".
018500     05  HL2-TOTAL-PROFIT            PIC X(18)
018600             VALUE "TOTAL PROFIT".
018700     05  HL2-REORDER                 PIC X(10)
018800             VALUE "REORDER".
018900     05  FILLER                      PIC X(54)  VALUE SPACE.
019000*
019100 01  DETAIL-LINE.
019200     05  FILLER                      PIC X(01)  VALUE SPACE.
019300     05  DL-PRODUCT-ID                PIC X(10).
019400     05  FILLER                      PIC X(02)  VALUE SPACE.
019500     05  DL-PRODUCT-NAME              PIC X(20).
019600     05  FILLER                      PIC X(02)  VALUE SPACE.
019700     05  DL-UNIT-PROFIT               PIC Z,ZZ9.99-.
019800     05  FILLER                      PIC X(02)  VALUE SPACE.
019900     05  DL-TOTAL-PROFIT              PIC ZZ,ZZZ,ZZ9.99-.
020000     05  FILLER                      PIC X(02)  VALUE SPACE.
020100     05  DL-REORDER                   PIC X(03).
020200     05  FILLER                      PIC X(67)  VALUE SPACE.
020300*
020400 01  TRAILER-LINE.
020500     05  FILLER                      PIC X(01)  VALUE SPACE.
020600     05  TRL-LABEL                   PIC X(24)
020700             VALUE "TOTAL PROFIT ALL ITEMS .".
020800     05  TRL-TOTAL-PROFIT             PIC ZZ,ZZZ,ZZ9.99-.
020900     05  FILLER                      PIC X(02)  VALUE SPACE.
021000     05  TRL-REORDER-LABEL            PIC X(25)
021100             VALUE "PRODUCTS NEEDING REORDER.".
021200     05  TRL-REORDER-COUNT            PIC ZZZ,ZZ9.
021300     05  FILLER                      PIC X(59)  VALUE SPACE.
021400*
021500 PROCEDURE DIVISION.
021600*
021700 000-MAINTAIN-PRODUCT-MASTER.
021800*
021900     OPEN INPUT  PRODMNT-TRANS
022000          I-O    PRODUCT-MASTER-I
022100          OUTPUT PRODUCT-VALUATION-REPORT.
022200     IF RERUN-REQUESTED
022300         OPEN OUTPUT PRODMNT-REJECTS
022400     ELSE
022500         OPEN EXTEND PRODMNT-REJECTS.
022600     PERFORM 300-MAINTAIN-PRODUCT-RECORD
022700         UNTIL TRANSACTION-EOF.
022800     CLOSE PRODMNT-TRANS
022900           PRODMNT-REJECTS.
023000     PERFORM 700-PRINT-PRODUCT-VALUATION.
023100     CLOSE PRODUCT-MASTER-I
023200           PRODUCT-VALUATION-REPORT.
023300     PERFORM 900-DISPLAY-CONTROL-TOTALS.
023400     STOP RUN.
023500*
023600 300-MAINTAIN-PRODUCT-RECORD.
023700*
023800     PERFORM 310-READ-PRODUCT-TRANSACTION.
023900     IF NOT TRANSACTION-EOF
024000         PERFORM 320-READ-PRODUCT-MASTER
024100         IF ADD-RECORD
024200             IF MASTER-FOUND
024300                 PERFORM 380-WRITE-REJECTED-TRANSACTION
024400             ELSE
024500                 PERFORM 340-ADD-PRODUCT-RECORD
024600         ELSE IF CHANGE-RECORD
024700             IF MASTER-FOUND
024800                 PERFORM 360-CHANGE-PRODUCT-RECORD
024900             ELSE
025000                 PERFORM 380-WRITE-REJECTED-TRANSACTION
025100         ELSE
025200             PERFORM 380-WRITE-REJECTED-TRANSACTION.
025300*
025400 310-READ-PRODUCT-TRANSACTION.
025500*
025600     READ PRODMNT-TRANS INTO MAINTENANCE-TRANSACTION
025700         AT END
025800             MOVE "Y" TO TRANSACTION-EOF-SWITCH.
025900*
026000 320-READ-PRODUCT-MASTER.
026100*
026200     MOVE PD-PRODUCT-ID TO PM-PRODUCT-ID.
026300     READ PRODUCT-MASTER-I
026400         INVALID KEY
026500             MOVE "N" TO MASTER-FOUND-SWITCH
026600         NOT INVALID KEY
026700             MOVE "Y" TO MASTER-FOUND-SWITCH.
026800*
026900 340-ADD-PRODUCT-RECORD.
027000*
027100     MOVE PD-PRODUCT-ID        TO PM-PRODUCT-ID.
027200     MOVE PD-BARCODE           TO PM-BARCODE.
027300     MOVE PD-PRODUCT-NAME      TO PM-PRODUCT-NAME.
027400     MOVE PD-CATEGORY          TO PM-CATEGORY.
027500     MOVE PD-DESCRIPTION       TO PM-DESCRIPTION.
027600     MOVE PD-PURCHASE-PRICE    TO PM-PURCHASE-PRICE.
027700     MOVE PD-SELLING-PRICE     TO PM-SELLING-PRICE.
027800     MOVE PD-QTY-IN-STOCK      TO PM-QTY-IN-STOCK.
027900     IF PD-MIN-STOCK-LEVEL = ZERO
028000         MOVE 10 TO PM-MIN-STOCK-LEVEL
028100     ELSE
028200         MOVE PD-MIN-STOCK-LEVEL TO PM-MIN-STOCK-LEVEL.
028300     IF PD-MAX-STOCK-LEVEL = ZERO
028400         MOVE 100 TO PM-MAX-STOCK-LEVEL
028500     ELSE
028600         MOVE PD-MAX-STOCK-LEVEL TO PM-MAX-STOCK-LEVEL.
028700     MOVE ZERO                 TO PM-QTY-SOLD.
028800     MOVE PD-SUPPLIER-ID       TO PM-SUPPLIER-ID.
028900     MOVE PD-LOCATION          TO PM-LOCATION.
029000     MOVE ZERO                 TO PM-EXPIRY-DATE.
029100     IF PD-PERISHABLE-FLAG = "Y"
029200         MOVE "Y" TO PM-PERISHABLE-FLAG
029300     ELSE
029400         MOVE "N" TO PM-PERISHABLE-FLAG.
029500     MOVE PD-UNIT              TO PM-UNIT.
029600     MOVE ZERO                 TO PM-LAST-RESTOCKED.
029700     PERFORM 345-VALIDATE-PRODUCT-RECORD.
029800     PERFORM 346-SET-REORDER-FLAG.
029900     IF VALID-TRANSACTION
030000         PERFORM 350-WRITE-PRODUCT-RECORD
030100     ELSE
030200         PERFORM 380-WRITE-REJECTED-TRANSACTION.
030300*
030400 345-VALIDATE-PRODUCT-RECORD.
030500*
030600     MOVE "Y" TO VALID-TRANSACTION-SWITCH.
030700     IF PM-PRODUCT-NAME = SPACE
030800         MOVE "N" TO VALID-TRANSACTION-SWITCH.
030900     IF PM-PURCHASE-PRICE < ZERO
031000         MOVE "N" TO VALID-TRANSACTION-SWITCH.
031100     IF PM-SELLING-PRICE < PM-PURCHASE-PRICE
031200         MOVE "N" TO VALID-TRANSACTION-SWITCH.
031300     IF PM-QTY-IN-STOCK < ZERO
031400         MOVE "N" TO VALID-TRANSACTION-SWITCH.
031500     IF PM-MIN-STOCK-LEVEL < ZERO
031600         MOVE "N" TO VALID-TRANSACTION-SWITCH.
031700     IF PM-MAX-STOCK-LEVEL NOT > ZERO
031800         MOVE "N" TO VALID-TRANSACTION-SWITCH.
031900     IF PM-MIN-STOCK-LEVEL NOT < PM-MAX-STOCK-LEVEL
032000         MOVE "N" TO VALID-TRANSACTION-SWITCH.
032100*
032200 346-SET-REORDER-FLAG.
032300*
032400     IF PM-QTY-IN-STOCK NOT > PM-MIN-STOCK-LEVEL
032500         MOVE "Y" TO PM-REORDER-FLAG
032600     ELSE
032700         MOVE "N" TO PM-REORDER-FLAG.
032800*
032900 350-WRITE-PRODUCT-RECORD.
033000*
033100     WRITE PRODUCT-MASTER-RECORD
033200         INVALID KEY
033300             DISPLAY "WRITE ERROR ON PRODMASTI FOR PRODUCT "
033400                 PM-PRODUCT-ID
033500             DISPLAY "FILE STATUS CODE IS " PRODMASTI-FILE-STATUS
033600         NOT INVALID KEY
033700             ADD 1 TO CT-ADDED.
033800*
033900 360-CHANGE-PRODUCT-RECORD.
034000*
034100     IF PD-PRODUCT-NAME NOT = SPACE
034200         MOVE PD-PRODUCT-NAME TO PM-PRODUCT-NAME.
034300     IF PD-CATEGORY NOT = SPACE
034400         MOVE PD-CATEGORY TO PM-CATEGORY.
034500     IF PD-DESCRIPTION NOT = SPACE
034600         MOVE PD-DESCRIPTION TO PM-DESCRIPTION.
034700     IF PD-PURCHASE-PRICE NOT = ZERO
034800         MOVE PD-PURCHASE-PRICE TO PM-PURCHASE-PRICE.
034900     IF PD-SELLING-PRICE NOT = ZERO
035000         MOVE PD-SELLING-PRICE TO PM-SELLING-PRICE.
035100     IF PD-QTY-IN-STOCK NOT = ZERO
035200         MOVE PD-QTY-IN-STOCK TO PM-QTY-IN-STOCK.
035300     IF PD-MIN-STOCK-LEVEL NOT = ZERO
035400         MOVE PD-MIN-STOCK-LEVEL TO PM-MIN-STOCK-LEVEL.
035500     IF PD-MAX-STOCK-LEVEL NOT = ZERO
035600         MOVE PD-MAX-STOCK-LEVEL TO PM-MAX-STOCK-LEVEL.
035700     IF PD-SUPPLIER-ID NOT = SPACE
035800         MOVE PD-SUPPLIER-ID TO PM-SUPPLIER-ID.
035900     IF PD-LOCATION NOT = SPACE
036000         MOVE PD-LOCATION TO PM-LOCATION.
036100     IF PD-PERISHABLE-FLAG NOT = SPACE
036200         MOVE PD-PERISHABLE-FLAG TO PM-PERISHABLE-FLAG.
036300     IF PD-UNIT NOT = SPACE
036400         MOVE PD-UNIT TO PM-UNIT.
036500     PERFORM 345-VALIDATE-PRODUCT-RECORD.
036600     PERFORM 346-SET-REORDER-FLAG.
036700     IF VALID-TRANSACTION
036800         PERFORM 370-REWRITE-PRODUCT-RECORD
036900     ELSE
037000         PERFORM 380-WRITE-REJECTED-TRANSACTION.
037100*
037200 370-REWRITE-PRODUCT-RECORD.
037300*
037400     REWRITE PRODUCT-MASTER-RECORD
037500         INVALID KEY
037600             DISPLAY "REWRITE ERROR ON PRODMASTI FOR PRODUCT "
037700                 PM-PRODUCT-ID
037800             DISPLAY "FILE STATUS CODE IS " PRODMASTI-FILE-STATUS
037900         NOT INVALID KEY
038000             ADD 1 TO CT-CHANGED.
038100*
038200 380-WRITE-REJECTED-TRANSACTION.
038300*
038400     WRITE REJECTED-TRANSACTION FROM MAINTENANCE-TRANSACTION.
038500     ADD 1 TO CT-REJECTED.
038600     IF NOT PRODREJ-SUCCESSFUL
038700         DISPLAY "WRITE ERROR ON PRODREJ FOR PRODUCT "
038800             PD-PRODUCT-ID
038900         DISPLAY "FILE STATUS CODE IS " PRODREJ-FILE-STATUS
039000         MOVE "Y" TO TRANSACTION-EOF-SWITCH.
039100*
039200 700-PRINT-PRODUCT-VALUATION.
039300*
039400     WRITE PRINT-AREA FROM HEADING-LINE-1
039500         AFTER ADVANCING PAGE.
039600     WRITE PRINT-AREA FROM HEADING-LINE-2
039700         AFTER ADVANCING 2 LINES.
039800     MOVE LOW-VALUE TO PM-PRODUCT-ID.
039900     START PRODUCT-MASTER-I KEY IS NOT LESS THAN PM-PRODUCT-ID
040000         INVALID KEY
040100             MOVE "Y" TO MASTER-EOF-SWITCH.
040200     PERFORM 710-PRINT-ONE-PRODUCT-LINE
040300         UNTIL MASTER-EOF.
040400     PERFORM 730-PRINT-VALUATION-TRAILER.
040500*
040600 710-PRINT-ONE-PRODUCT-LINE.
040700*
040800     READ PRODUCT-MASTER-I NEXT
040900         AT END
041000             MOVE "Y" TO MASTER-EOF-SWITCH
041100         NOT AT END
041200             PERFORM 715-COMPUTE-PRODUCT-PROFIT
041300             PERFORM 720-FORMAT-DETAIL-LINE.
041400*
041500 715-COMPUTE-PRODUCT-PROFIT.
041600*
041700     COMPUTE WS-UNIT-PROFIT ROUNDED =
041800         PM-SELLING-PRICE - PM-PURCHASE-PRICE.
041900     COMPUTE WS-TOTAL-PROFIT ROUNDED =
042000         WS-UNIT-PROFIT * PM-QTY-SOLD.
042100     ADD WS-TOTAL-PROFIT TO AT-TOTAL-PROFIT.
042200     IF PM-NEEDS-REORDER
042300         ADD 1 TO AT-REORDER-COUNT.
042400*
042500 720-FORMAT-DETAIL-LINE.
042600*
042700     MOVE PM-PRODUCT-ID     TO DL-PRODUCT-ID.
042800     MOVE PM-PRODUCT-NAME   TO DL-PRODUCT-NAME.
042900     MOVE WS-UNIT-PROFIT    TO DL-UNIT-PROFIT.
043000     MOVE WS-TOTAL-PROFIT   TO DL-TOTAL-PROFIT.
043100     IF PM-NEEDS-REORDER
043200         MOVE "YES" TO DL-REORDER
043300     ELSE
043400         MOVE "NO " TO DL-REORDER.
043500     WRITE PRINT-AREA FROM DETAIL-LINE
043600         AFTER ADVANCING 1 LINES.
043700     IF NOT PRODVAL-SUCCESSFUL
043800         DISPLAY "WRITE ERROR ON PRODVAL FOR PRODUCT "
043900             PM-PRODUCT-ID
044000         DISPLAY "FILE STATUS CODE IS " PRODVAL-FILE-STATUS.
044100*
044200 730-PRINT-VALUATION-TRAILER.
044300*
044400     MOVE AT-TOTAL-PROFIT    TO TRL-TOTAL-PROFIT.
044500     MOVE AT-REORDER-COUNT   TO TRL-REORDER-COUNT.
044600     WRITE PRINT-AREA FROM TRAILER-LINE
044700         AFTER ADVANCING 2 LINES.
044800*
044900 900-DISPLAY-CONTROL-TOTALS.
045000*
045100     MOVE CT-ADDED    TO DT-ADDED.
045200     MOVE CT-CHANGED  TO DT-CHANGED.
045300     MOVE CT-REJECTED TO DT-REJECTED.
045400     DISPLAY "PRD1500 CONTROL TOTALS".
045500     DISPLAY "  PRODUCTS ADDED. . . . " DT-ADDED.
045600     DISPLAY "  PRODUCTS CHANGED. . . " DT-CHANGED.
045700     DISPLAY "  TRANSACTIONS REJECTED " DT-REJECTED.
