000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID. CST2500.
000400 AUTHOR. D K MARTINEZ.
000500 INSTALLATION. RETAIL SYSTEMS - DAY WAREHOUSE.
000600 DATE-WRITTEN. 2001-02-09.
000700 DATE-COMPILED.
000800 SECURITY. COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000900*
001000*****************************************************************
001100*                                                                *
001200*   CST2500 - CUSTOMER MASTER MAINTENANCE AND ANALYSIS           *
001300*                                                                *
001400*   APPLIES THE DAY'S ADD/CHANGE TRANSACTIONS AGAINST THE        *
001500*   INDEXED COPY OF THE CUSTOMER MASTER (CUSTMASTI, KEPT         *
001600*   CURRENT BY THE NIGHTLY RELOAD STEP FROM CUSTMAST).  AN ADD   *
001700*   AGAINST AN EXISTING CUSTOMER-ID, OR A CHANGE AGAINST ONE     *
001800*   NOT ON FILE, IS REJECTED.  ONCE MAINTENANCE IS APPLIED        *
001900*   THE PROGRAM PASSES BACK THROUGH THE MASTER AND PRINTS THE    *
002000*   CUSTOMER ANALYSIS LISTING -- COUNTS AND SPENDING BY TYPE.    *
002100*                                                                *
002200*****************************************************************
002300*  CHANGE LOG
002400*----------------------------------------------------------------
002500* 2001-02-09 DKM  ORIGINAL PROGRAM, SECURITY/CUSTOMER PROJECT
002600*                 TICKET #4290.
002700* 2001-05-21 DKM  ADDED CUSTOMER ANALYSIS LISTING SO MARKETING
002800*                 DOES NOT HAVE TO RUN A SEPARATE EXTRACT.
002900* 2002-09-17 DKM  CUSTOMER-TYPE DEFAULTED TO "Regular" ON ADD,
003000*                 TICKET #4803.
003100* 2005-02-14 TLW  LOYALTY-POINTS FIELD ADDED TO ADD/CHANGE LOGIC,
003200*                 TICKET #5288.
003300* 2009-06-30 TLW  TOP-CUSTOMER LINE ADDED TO THE ANALYSIS REPORT
003400*                 AT MARKETING'S REQUEST.
003500* 2014-05-19 DKM  DELETE TRANSACTION CODE WITHDRAWN -- SECURITY
003600*                 RULED THAT CUSTOMER RECORDS ARE NEVER PURGED
003700*                 BY THIS STEP, TICKET #6402.  ANY "1" CODE NOW
003800*                 FALLS THROUGH TO THE REJECT FILE LIKE ANY
003900*                 OTHER UNRECOGNIZED TRANSACTION.
004000* 2014-08-11 DKM  MARKETING POINTED OUT THE ANALYSIS LISTING HAD
004100*                 NO CROSS-CUSTOMER GRAND TOTAL AND ONLY KEPT
004200*                 THE SINGLE HIGHEST SPENDER.  ADDED THE GRAND
004300*                 TOTAL LINE AND REPLACED THE ONE-CUSTOMER FIELD
004400*                 WITH A TOP-5 TABLE BUILT BY INSERTION AS THE
004500*                 MASTER IS READ, TICKET #6558.
004600*
004700 ENVIRONMENT DIVISION.
004800*
004900 CONFIGURATION SECTION.
005000*
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 ON STATUS IS RERUN-REQUESTED
005400            OFF STATUS IS NORMAL-RUN.
005500*
005600 INPUT-OUTPUT SECTION.
005700*
005800 FILE-CONTROL.
005900*
006000     SELECT CUSTMNT-TRANS   ASSIGN TO "CUSTMNT"
006100                             ORGANIZATION IS LINE SEQUENTIAL.
006200     SELECT CUSTOMER-MASTER-I ASSIGN TO "CUSTMASTI"
006300                             ORGANIZATION IS INDEXED
006400                             ACCESS IS DYNAMIC
006500                             RECORD KEY IS CM-CUSTOMER-ID.
006600     SELECT CUSTMNT-REJECTS ASSIGN TO "CUSTREJ"
006700                             ORGANIZATION IS LINE SEQUENTIAL
006800                             FILE STATUS IS CUSTREJ-FILE-STATUS.
006900     SELECT CUSTOMER-ANALYSIS-REPORT ASSIGN TO "CUSTANAL"
007000                             ORGANIZATION IS LINE SEQUENTIAL
007100                             FILE STATUS IS CUSTANAL-FILE-STATUS.
007200*
007300 DATA DIVISION.
007400*
007500 FILE SECTION.
007600*
007700 FD  CUSTMNT-TRANS.
007800 01  CUSTMNT-TRANSACTION-RECORD     PIC X(80).
007900*
008000 FD  CUSTOMER-MASTER-I.
008100 COPY CUSTMAST.
008200*
008300 FD  CUSTMNT-REJECTS.
008400 01  REJECTED-TRANSACTION           PIC X(80).
008500*
008600 FD  CUSTOMER-ANALYSIS-REPORT.
008700 01  PRINT-AREA                     PIC X(132).
008800*
008900 WORKING-STORAGE SECTION.
009000*
009100 01  SWITCHES.
009200     05  TRANSACTION-EOF-SWITCH      PIC X   VALUE "N".
009300         88  TRANSACTION-EOF                 VALUE "Y".
009400     05  MASTER-FOUND-SWITCH         PIC X   VALUE "Y".
009500         88  MASTER-FOUND                    VALUE "Y".
009600     05  MASTER-EOF-SWITCH           PIC X   VALUE "N".
009700         88  MASTER-EOF                      VALUE "Y".
009800*
009900 01  FILE-STATUS-FIELDS.
010000     05  CUSTREJ-FILE-STATUS         PIC XX.
010100         88  CUSTREJ-SUCCESSFUL              VALUE "00".
010200     05  CUSTANAL-FILE-STATUS        PIC XX.
010300         88  CUSTANAL-SUCCESSFUL             VALUE "00".
010400     05  CUSTMASTI-FILE-STATUS       PIC XX.
010500         88  CUSTMASTI-SUCCESSFUL             VALUE "00".
010600*
010700 01  MAINTENANCE-TRANSACTION.
010800     05  MT-TRANSACTION-CODE         PIC X.
010900         88  ADD-RECORD                      VALUE "2".
011000         88  CHANGE-RECORD                   VALUE "3".
011100     05  MT-CUSTOMER-DATA.
011200         10  MT-CUSTOMER-ID          PIC X(10).
011300         10  MT-FIRST-NAME           PIC X(15).
011400         10  MT-LAST-NAME            PIC X(15).
011500         10  MT-EMAIL                PIC X(30).
011600         10  MT-PHONE                PIC X(15).
011700         10  MT-ADDRESS              PIC X(30).
011800         10  MT-CUSTOMER-TYPE        PIC X(10).
011900         10  MT-LOYALTY-POINTS       PIC S9(7).
012000*
012100 01  TODAYS-DATE-AND-TIME.
012200     05  CDT-YEAR                    PIC 9999.
012300     05  CDT-MONTH                   PIC 99.
012400     05  CDT-DAY                     PIC 99.
012500     05  FILLER                      PIC X(15).
012600 01  TODAYS-DATE                     PIC 9(08).
012700 01  TODAYS-DATE-R REDEFINES TODAYS-DATE.
012800     05  TD-CCYY                     PIC 9(04).
012900     05  TD-MM                       PIC 9(02).
013000     05  TD-DD                       PIC 9(02).
013100*
013200 01  CONTROL-TOTALS.
013300     05  CT-ADDED                    PIC S9(5) COMP VALUE ZERO.
013400     05  CT-CHANGED                  PIC S9(5) COMP VALUE ZERO.
013500     05  CT-REJECTED                 PIC S9(5) COMP VALUE ZERO.
013600*
013700 01  CT-REJECTED-R REDEFINES CT-REJECTED.
013800     05  CT-REJECTED-HIGH-BYTE       PIC S9(2) COMP.
013900     05  CT-REJECTED-LOW-BYTE        PIC S9(3) COMP.
014000*
014100 01  CT-ADDED-R REDEFINES CT-ADDED.
014200     05  CT-ADDED-SIGN               PIC S9(1) COMP.
014300     05  CT-ADDED-MAGNITUDE          PIC 9(4)  COMP.
014400*
014500** ANALYSIS ACCUMULATORS BY CUSTOMER TYPE
014600*
014700 01  ANALYSIS-TOTALS.
014800     05  AT-VIP-COUNT                PIC S9(5) COMP VALUE ZERO.
014900     05  AT-VIP-SPENDING              PIC S9(9)V99  VALUE ZERO.
015000     05  AT-PREMIUM-COUNT            PIC S9(5) COMP VALUE ZERO.
015100     05  AT-PREMIUM-SPENDING          PIC S9(9)V99  VALUE ZERO.
015200     05  AT-REGULAR-COUNT            PIC S9(5) COMP VALUE ZERO.
015300     05  AT-REGULAR-SPENDING          PIC S9(9)V99  VALUE ZERO.
015400     05  AT-WHOLESALE-COUNT          PIC S9(5) COMP VALUE ZERO.
015500     05  AT-WHOLESALE-SPENDING        PIC S9(9)V99  VALUE ZERO.
015600     05  AT-GRAND-TOTAL-SPENDING      PIC S9(9)V99  VALUE ZERO.
015700*
015800** TOP-5 SPENDER TABLE, KEPT IN DESCENDING ORDER BY TOTAL
015900** PURCHASES AS EACH CUSTOMER MASTER RECORD IS READ IN
016000** 700-PRINT-CUSTOMER-ANALYSIS.  SEE 716-UPDATE-TOP-CUSTOMERS.
016100*
016200 01  TOP-CUSTOMER-TABLE.
016300     05  TC-ENTRY OCCURS 5 TIMES.
016400         10  TC-CUSTOMER-ID      PIC X(10)     VALUE SPACE.
016500         10  TC-SPENDING         PIC S9(9)V99  VALUE ZERO.
016600*
016700 01  WS-TOP-PRINT-INDEX          PIC 9(01) COMP VALUE ZERO.
016800*
016900 01  HEADING-LINE-1.
017000     05  FILLER                      PIC X(01)  VALUE SPACE.
017100     05  HL1-TITLE                   PIC X(40)
017200             VALUE "CUSTOMER ANALYSIS LISTING".
017300     05  FILLER                      PIC X(91)  VALUE SPACE.
017400*
017500 01  HEADING-LINE-2.
017600     05  FILLER                      PIC X(01)  VALUE SPACE.
017700     05  HL2-TYPE                    PIC X(12)  VALUE "TYPE".
017800     05  HL2-COUNT                   PIC X(10)  VALUE "COUNT".
017900     05  HL2-SPENDING                PIC X(18)  VALUE "TOTAL SPENDING".
018000     05  FILLER                      PIC X(91)  VALUE SPACE.
018100*
018200 01  DETAIL-LINE.
018300     05  FILLER                      PIC X(01)  VALUE SPACE.
018400     05  DL-TYPE                     PIC X(12).
018500     05  DL-COUNT                    PIC ZZ,ZZ9.
018600     05  DL-SPENDING                 PIC Z,ZZZ,ZZ9.99.
018700     05  FILLER                      PIC X(91)  VALUE SPACE.
018800*
018900 01  GRAND-TOTAL-LINE.
019000     05  FILLER                      PIC X(01)  VALUE SPACE.
019100     05  GTL-LABEL                   PIC X(26)
019200             VALUE "TOTAL SPENDING ALL TYPES .".
019300     05  GTL-SPENDING                PIC Z,ZZZ,ZZZ,ZZ9.99.
019400     05  FILLER                      PIC X(89)  VALUE SPACE.
019500*
019600 01  TOP-CUSTOMER-LINE.
019700     05  FILLER                      PIC X(01)  VALUE SPACE.
019800     05  TCL-LABEL                   PIC X(14)  VALUE "TOP CUSTOMER #".
019900     05  TCL-RANK                    PIC 9(01).
020000     05  TCL-FILL-1                  PIC X(04)  VALUE SPACE.
020100     05  TCL-CUSTOMER-ID             PIC X(10).
020200     05  TCL-FILL-2                  PIC X(02)  VALUE SPACE.
020300     05  TCL-SPENDING                PIC Z,ZZZ,ZZ9.99.
020400     05  FILLER                      PIC X(88)  VALUE SPACE.
020500*
020600 PROCEDURE DIVISION.
020700*
020800 000-MAINTAIN-CUSTOMER-MASTER.
020900*
021000     PERFORM 010-GET-TODAYS-DATE.
021100     OPEN INPUT  CUSTMNT-TRANS
021200          I-O    CUSTOMER-MASTER-I
021300          OUTPUT CUSTOMER-ANALYSIS-REPORT.
021400     IF RERUN-REQUESTED
021500         OPEN OUTPUT CUSTMNT-REJECTS
021600     ELSE
021700         OPEN EXTEND CUSTMNT-REJECTS.
021800     PERFORM 300-MAINTAIN-CUSTOMER-RECORD
021900         UNTIL TRANSACTION-EOF.
022000     CLOSE CUSTMNT-TRANS
022100           CUSTMNT-REJECTS.
022200     PERFORM 700-PRINT-CUSTOMER-ANALYSIS.
022300     CLOSE CUSTOMER-MASTER-I
022400           CUSTOMER-ANALYSIS-REPORT.
022500     PERFORM 900-DISPLAY-CONTROL-TOTALS.
022600     STOP RUN.
022700*
022800 010-GET-TODAYS-DATE.
022900*
023000     MOVE FUNCTION CURRENT-DATE TO TODAYS-DATE-AND-TIME.
023100     MOVE CDT-YEAR  TO TD-CCYY.
023200     MOVE CDT-MONTH TO TD-MM.
023300     MOVE CDT-DAY   TO TD-DD.
023400*
023500 300-MAINTAIN-CUSTOMER-RECORD.
023600*
023700     PERFORM 310-READ-CUSTOMER-TRANSACTION.
023800     IF NOT TRANSACTION-EOF
023900         PERFORM 320-READ-CUSTOMER-MASTER
024000         IF ADD-RECORD
024100             IF MASTER-FOUND
024200                 PERFORM 380-WRITE-REJECTED-TRANSACTION
024300             ELSE
024400                 PERFORM 340-ADD-CUSTOMER-RECORD
024500         ELSE IF CHANGE-RECORD
024600             IF MASTER-FOUND
024700                 PERFORM 360-CHANGE-CUSTOMER-RECORD
024800             ELSE
024900                 PERFORM 380-WRITE-REJECTED-TRANSACTION
025000         ELSE
025100             PERFORM 380-WRITE-REJECTED-TRANSACTION.
025200*
025300 310-READ-CUSTOMER-TRANSACTION.
025400*
025500     READ CUSTMNT-TRANS INTO MAINTENANCE-TRANSACTION
025600         AT END
025700             MOVE "Y" TO TRANSACTION-EOF-SWITCH.
025800*
025900 320-READ-CUSTOMER-MASTER.
026000*
026100     MOVE MT-CUSTOMER-ID TO CM-CUSTOMER-ID.
026200     READ CUSTOMER-MASTER-I
026300         INVALID KEY
026400             MOVE "N" TO MASTER-FOUND-SWITCH
026500         NOT INVALID KEY
026600             MOVE "Y" TO MASTER-FOUND-SWITCH.
026700*
026800 340-ADD-CUSTOMER-RECORD.
026900*
027000     MOVE MT-CUSTOMER-ID    TO CM-CUSTOMER-ID.
027100     MOVE MT-FIRST-NAME     TO CM-FIRST-NAME.
027200     MOVE MT-LAST-NAME      TO CM-LAST-NAME.
027300     MOVE MT-EMAIL          TO CM-EMAIL.
027400     MOVE MT-PHONE          TO CM-PHONE.
027500     MOVE MT-ADDRESS        TO CM-ADDRESS.
027600     MOVE TODAYS-DATE       TO CM-JOIN-DATE.
027700     MOVE ZERO              TO CM-TOTAL-PURCHASES.
027800     MOVE MT-LOYALTY-POINTS TO CM-LOYALTY-POINTS.
027900     IF MT-CUSTOMER-TYPE = SPACE
028000         MOVE "Regular" TO CM-CUSTOMER-TYPE
028100     ELSE
028200         MOVE MT-CUSTOMER-TYPE TO CM-CUSTOMER-TYPE.
028300     MOVE ZERO               TO CM-LAST-PURCHASE.
028400     PERFORM 350-WRITE-CUSTOMER-RECORD.
028500*
028600 350-WRITE-CUSTOMER-RECORD.
028700*
028800     WRITE CUSTOMER-MASTER-RECORD
028900         INVALID KEY
029000             DISPLAY "WRITE ERROR ON CUSTMASTI FOR CUSTOMER "
029100                 CM-CUSTOMER-ID
029200         NOT INVALID KEY
029300             ADD 1 TO CT-ADDED.
029400*
029500 360-CHANGE-CUSTOMER-RECORD.
029600*
029700     IF MT-FIRST-NAME NOT = SPACE
029800         MOVE MT-FIRST-NAME TO CM-FIRST-NAME.
029900     IF MT-LAST-NAME NOT = SPACE
030000         MOVE MT-LAST-NAME TO CM-LAST-NAME.
030100     IF MT-EMAIL NOT = SPACE
030200         MOVE MT-EMAIL TO CM-EMAIL.
030300     IF MT-PHONE NOT = SPACE
030400         MOVE MT-PHONE TO CM-PHONE.
030500     IF MT-ADDRESS NOT = SPACE
030600         MOVE MT-ADDRESS TO CM-ADDRESS.
030700     IF MT-CUSTOMER-TYPE NOT = SPACE
030800         MOVE MT-CUSTOMER-TYPE TO CM-CUSTOMER-TYPE.
030900     IF MT-LOYALTY-POINTS NOT = ZERO
031000         MOVE MT-LOYALTY-POINTS TO CM-LOYALTY-POINTS.
031100     PERFORM 370-REWRITE-CUSTOMER-RECORD.
031200*
031300 370-REWRITE-CUSTOMER-RECORD.
031400*
031500     REWRITE CUSTOMER-MASTER-RECORD
031600         INVALID KEY
031700             DISPLAY "REWRITE ERROR ON CUSTMASTI FOR CUSTOMER "
031800                 CM-CUSTOMER-ID
031900         NOT INVALID KEY
032000             ADD 1 TO CT-CHANGED.
032100*
032200 380-WRITE-REJECTED-TRANSACTION.
032300*
032400     WRITE REJECTED-TRANSACTION FROM MAINTENANCE-TRANSACTION.
032500     ADD 1 TO CT-REJECTED.
032600     IF NOT CUSTREJ-SUCCESSFUL
032700         DISPLAY "WRITE ERROR ON CUSTREJ FOR CUSTOMER "
032800             MT-CUSTOMER-ID
032900         DISPLAY "FILE STATUS CODE IS " CUSTREJ-FILE-STATUS
033000         MOVE "Y" TO TRANSACTION-EOF-SWITCH.
033100*
033200 700-PRINT-CUSTOMER-ANALYSIS.
033300*
033400     WRITE PRINT-AREA FROM HEADING-LINE-1
033500         AFTER ADVANCING PAGE.
033600     WRITE PRINT-AREA FROM HEADING-LINE-2
033700         AFTER ADVANCING 2 LINES.
033800     MOVE LOW-VALUE TO CM-CUSTOMER-ID.
033900     START CUSTOMER-MASTER-I KEY IS NOT LESS THAN CM-CUSTOMER-ID
034000         INVALID KEY
034100             MOVE "Y" TO MASTER-EOF-SWITCH.
034200     PERFORM 710-ACCUMULATE-ONE-CUSTOMER
034300         UNTIL MASTER-EOF.
034400     PERFORM 720-PRINT-ANALYSIS-DETAIL.
034500*
034600 710-ACCUMULATE-ONE-CUSTOMER.
034700*
034800     READ CUSTOMER-MASTER-I NEXT
034900         AT END
035000             MOVE "Y" TO MASTER-EOF-SWITCH
035100         NOT AT END
035200             PERFORM 715-CLASSIFY-ONE-CUSTOMER.
035300*
035400 715-CLASSIFY-ONE-CUSTOMER.
035500*
035600     EVALUATE TRUE
035700         WHEN CM-TYPE-VIP
035800             ADD 1 TO AT-VIP-COUNT
035900             ADD CM-TOTAL-PURCHASES TO AT-VIP-SPENDING
036000         WHEN CM-TYPE-PREMIUM
036100             ADD 1 TO AT-PREMIUM-COUNT
036200             ADD CM-TOTAL-PURCHASES TO AT-PREMIUM-SPENDING
036300         WHEN CM-TYPE-WHOLESALE
036400             ADD 1 TO AT-WHOLESALE-COUNT
036500             ADD CM-TOTAL-PURCHASES TO AT-WHOLESALE-SPENDING
036600         WHEN OTHER
036700             ADD 1 TO AT-REGULAR-COUNT
036800             ADD CM-TOTAL-PURCHASES TO AT-REGULAR-SPENDING
036900     END-EVALUATE.
037000     ADD CM-TOTAL-PURCHASES TO AT-GRAND-TOTAL-SPENDING.
037100     PERFORM 716-UPDATE-TOP-CUSTOMERS.
037200*
037300 716-UPDATE-TOP-CUSTOMERS.
037400*
037500     IF CM-TOTAL-PURCHASES NOT > TC-SPENDING(5)
037600         GO TO 716-EXIT.
037700     IF CM-TOTAL-PURCHASES > TC-SPENDING(1)
037800         MOVE TC-CUSTOMER-ID(4) TO TC-CUSTOMER-ID(5)
037900         MOVE TC-SPENDING(4)    TO TC-SPENDING(5)
038000         MOVE TC-CUSTOMER-ID(3) TO TC-CUSTOMER-ID(4)
038100         MOVE TC-SPENDING(3)    TO TC-SPENDING(4)
038200         MOVE TC-CUSTOMER-ID(2) TO TC-CUSTOMER-ID(3)
038300         MOVE TC-SPENDING(2)    TO TC-SPENDING(3)
038400         MOVE TC-CUSTOMER-ID(1) TO TC-CUSTOMER-ID(2)
038500         MOVE TC-SPENDING(1)    TO TC-SPENDING(2)
038600         MOVE CM-CUSTOMER-ID     TO TC-CUSTOMER-ID(1)
038700         MOVE CM-TOTAL-PURCHASES TO TC-SPENDING(1)
038800         GO TO 716-EXIT.
038900     IF CM-TOTAL-PURCHASES > TC-SPENDING(2)
039000         MOVE TC-CUSTOMER-ID(4) TO TC-CUSTOMER-ID(5)
039100         MOVE TC-SPENDING(4)    TO TC-SPENDING(5)
039200         MOVE TC-CUSTOMER-ID(3) TO TC-CUSTOMER-ID(4)
039300         MOVE TC-SPENDING(3)    TO TC-SPENDING(4)
039400         MOVE TC-CUSTOMER-ID(2) TO TC-CUSTOMER-ID(3)
039500         MOVE TC-SPENDING(2)    TO TC-SPENDING(3)
039600         MOVE CM-CUSTOMER-ID     TO TC-CUSTOMER-ID(2)
039700         MOVE CM-TOTAL-PURCHASES TO TC-SPENDING(2)
039800         GO TO 716-EXIT.
039900     IF CM-TOTAL-PURCHASES > TC-SPENDING(3)
040000         MOVE TC-CUSTOMER-ID(4) TO TC-CUSTOMER-ID(5)
040100         MOVE TC-SPENDING(4)    TO TC-SPENDING(5)
040200         MOVE TC-CUSTOMER-ID(3) TO TC-CUSTOMER-ID(4)
040300         MOVE TC-SPENDING(3)    TO TC-SPENDING(4)
040400         MOVE CM-CUSTOMER-ID     TO TC-CUSTOMER-ID(3)
040500         MOVE CM-TOTAL-PURCHASES TO TC-SPENDING(3)
040600         GO TO 716-EXIT.
040700     IF CM-TOTAL-PURCHASES > TC-SPENDING(4)
040800         MOVE TC-CUSTOMER-ID(4) TO TC-CUSTOMER-ID(5)
040900         MOVE TC-SPENDING(4)    TO TC-SPENDING(5)
041000         MOVE CM-CUSTOMER-ID     TO TC-CUSTOMER-ID(4)
041100         MOVE CM-TOTAL-PURCHASES TO TC-SPENDING(4)
041200         GO TO 716-EXIT.
041300     MOVE CM-CUSTOMER-ID     TO TC-CUSTOMER-ID(5).
041400     MOVE CM-TOTAL-PURCHASES TO TC-SPENDING(5).
041500 716-EXIT.
041600     EXIT.
041700*
041800 720-PRINT-ANALYSIS-DETAIL.
041900*
042000     MOVE "VIP"         TO DL-TYPE.
042100     MOVE AT-VIP-COUNT  TO DL-COUNT.
042200     MOVE AT-VIP-SPENDING TO DL-SPENDING.
042300     WRITE PRINT-AREA FROM DETAIL-LINE
042400         AFTER ADVANCING 2 LINES.
042500     MOVE "PREMIUM"     TO DL-TYPE.
042600     MOVE AT-PREMIUM-COUNT TO DL-COUNT.
042700     MOVE AT-PREMIUM-SPENDING TO DL-SPENDING.
042800     WRITE PRINT-AREA FROM DETAIL-LINE
042900         AFTER ADVANCING 1 LINES.
043000     MOVE "REGULAR"     TO DL-TYPE.
043100     MOVE AT-REGULAR-COUNT TO DL-COUNT.
043200     MOVE AT-REGULAR-SPENDING TO DL-SPENDING.
043300     WRITE PRINT-AREA FROM DETAIL-LINE
043400         AFTER ADVANCING 1 LINES.
043500     MOVE "WHOLESALE"   TO DL-TYPE.
043600     MOVE AT-WHOLESALE-COUNT TO DL-COUNT.
043700     MOVE AT-WHOLESALE-SPENDING TO DL-SPENDING.
043800     WRITE PRINT-AREA FROM DETAIL-LINE
043900         AFTER ADVANCING 1 LINES.
044000     MOVE AT-GRAND-TOTAL-SPENDING TO GTL-SPENDING.
044100     WRITE PRINT-AREA FROM GRAND-TOTAL-LINE
044200         AFTER ADVANCING 2 LINES.
044300     PERFORM 725-PRINT-TOP-CUSTOMER-LINE
044400         VARYING WS-TOP-PRINT-INDEX FROM 1 BY 1
044500         UNTIL WS-TOP-PRINT-INDEX > 5.
044600*
044700 725-PRINT-TOP-CUSTOMER-LINE.
044800*
044900     IF TC-CUSTOMER-ID(WS-TOP-PRINT-INDEX) = SPACE
045000         GO TO 725-EXIT.
045100     MOVE WS-TOP-PRINT-INDEX TO TCL-RANK.
045200     MOVE TC-CUSTOMER-ID(WS-TOP-PRINT-INDEX) TO TCL-CUSTOMER-ID.
045300     MOVE TC-SPENDING(WS-TOP-PRINT-INDEX)    TO TCL-SPENDING.
045400     WRITE PRINT-AREA FROM TOP-CUSTOMER-LINE
045500         AFTER ADVANCING 1 LINES.
045600 725-EXIT.
045700     EXIT.
045800*
045900 900-DISPLAY-CONTROL-TOTALS.
046000*
046100     DISPLAY "CST2500 CONTROL TOTALS".
046200     DISPLAY "  CUSTOMERS ADDED. . . . " CT-ADDED.
046300     DISPLAY "  CUSTOMERS CHANGED. . . " CT-CHANGED.
046400     DISPLAY "  TRANSACTIONS REJECTED. " CT-REJECTED.
