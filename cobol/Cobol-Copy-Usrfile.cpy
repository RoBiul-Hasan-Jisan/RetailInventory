      *******************************************************
      ** USER CREDENTIAL / ROLE RECORD LAYOUT
      ** KEY IS UR-USERNAME.  USED BY THE LOGON AUDIT RUN
      ** TO VALIDATE A DAY'S SIGN-ON ATTEMPTS.
      *******************************************************
      * 2001-02-09 DKM  ORIGINAL LAYOUT, SECURITY PROJECT
      *                 TICKET #4290.
      *******************************************************

       01  USER-RECORD.
           05  UR-USER-ID                      PIC X(10).
           05  UR-USERNAME                     PIC X(15).
           05  UR-PASSWORD                     PIC X(20).
           05  UR-FULL-NAME                    PIC X(30).
           05  UR-ROLE                         PIC X(12).
               88  UR-ROLE-ADMIN                       VALUE "ADMIN".
               88  UR-ROLE-MANAGER                     VALUE "MANAGER".
               88  UR-ROLE-CASHIER                     VALUE "CASHIER".
               88  UR-ROLE-STOCK-CLERK                 VALUE "STOCK_CLERK".
           05  UR-ACTIVE-FLAG                  PIC X(01).
               88  UR-IS-ACTIVE                        VALUE "Y".
           05  FILLER                          PIC X(12).
