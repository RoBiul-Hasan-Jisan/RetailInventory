000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID. ORD2000.
000400 AUTHOR. R J PELLETIER.
000500 INSTALLATION. RETAIL SYSTEMS - DAY WAREHOUSE.
000600 DATE-WRITTEN. 1999-04-26.
000700 DATE-COMPILED.
000800 SECURITY. COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000900*
001000*****************************************************************
001100*                                                                *
001200*   ORD2000 - DAILY ORDER PROCESSING                             *
001300*                                                                *
001400*   LOADS THE PRODUCT AND CUSTOMER MASTERS INTO WORKING-STORAGE  *
001500*   TABLES, THEN MATCHES EACH ORDER HEADER ON ORDER-FILE TO ITS  *
001600*   GROUP OF DETAIL LINES ON ORDER-ITEM-FILE.  PENDING ORDERS    *
001700*   ARE VALIDATED AND POSTED AS SALES; ORDERS ARRIVING ALREADY   *
001800*   MARKED CANCELLED ARE REVERSED (STOCK RETURNED, CUSTOMER      *
001900*   PURCHASE BACKED OUT).  REWRITES BOTH MASTERS AND THE ORDER   *
002000*   FILE, AND EXTENDS THE STOCK-MOVEMENT AND LOW-STOCK-ALERT     *
002100*   LOGS.                                                       *
002200*                                                                *
002300*****************************************************************
002400*  CHANGE LOG
002500*----------------------------------------------------------------
002600* 1999-04-26 RJP  ORIGINAL PROGRAM, REPLACES THE MANUAL END-OF-
002700*                 DAY TICKET POSTING PROCEDURE.
002800* 1999-05-14 RJP  ADDED STOCK-MOVEMENT-LOG AND LOW-STOCK-ALERT
002900*                 WRITES PER INVENTORY CONTROL REQUEST.
003000* 1999-09-02 RJP  CORRECTED TAX COMPUTATION -- WAS APPLIED TO
003100*                 FINAL-AMOUNT INSTEAD OF TOTAL-AMOUNT.
003200* 2000-01-06 RJP  Y2K -- ALL DATE FIELDS NOW CCYYMMDD, PULLED
003300*                 FROM FUNCTION CURRENT-DATE.
003400* 2000-01-10 RJP  Y2K RETEST SIGNED OFF, DKM.
003500* 2001-06-08 DKM  PRODUCT TABLE SIZE RAISED TO 3000 ENTRIES FOR
003600*                 THE NEW WAREHOUSE SKU COUNT, TICKET #4417.
003700* 2002-09-17 DKM  CUSTOMER TIER PROMOTION LOGIC ADDED AFTER
003800*                 EVERY COMPLETED ORDER, TICKET #4803.
003900* 2003-07-11 DKM  ORDER CANCELLATION REVERSAL ADDED -- RETURNS
004000*                 STOCK AND BACKS OUT CUSTOMER PURCHASE AMOUNT,
004100*                 TICKET #4951.
004200* 2004-03-30 DKM  LOYALTY DISCOUNT RATE IS TO BE DRIVEN BY
004300*                 CUSTOMER TYPE AT TIME OF ORDER, TICKET #5102.
004400* 2005-02-14 TLW  RERUN SWITCH ADDED SO A RERUN OF THIS STEP
004500*                 DOES NOT DOUBLE UP THE AUDIT LOGS, TICKET #5288.
004600* 2008-11-03 TLW  REJECTED-ORDER COUNT ADDED TO CONTROL TOTALS.
004700* 2014-07-02 DKM  TICKET #5102 WAS NEVER ACTUALLY WIRED IN --
004800*                 WS-DISCOUNT-RATE SAT UNUSED AND OH-DISCOUNT
004900*                 WAS NEVER COMPUTED.  360-COMPLETE-ORDER NOW
005000*                 CALLS NEW PARAGRAPH 365-COMPUTE-LOYALTY-
005100*                 DISCOUNT, WHICH RATES THE ORDER OFF THE
005200*                 CUSTOMER'S TIER AS OF BEFORE THIS ORDER'S
005300*                 PURCHASES ARE ADDED IN.  TICKET #6487.
005400*
005500 ENVIRONMENT DIVISION.
005600*
005700 CONFIGURATION SECTION.
005800*
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     UPSI-0 ON STATUS IS RERUN-REQUESTED
006200            OFF STATUS IS NORMAL-RUN.
006300*
006400 INPUT-OUTPUT SECTION.
006500*
006600 FILE-CONTROL.
006700*
006800     SELECT PRODUCT-MASTER    ASSIGN TO "PRODMAST"
006900                               ORGANIZATION IS LINE SEQUENTIAL
007000                               FILE STATUS IS PRODMAST-FILE-STATUS.
007100     SELECT PRODUCT-MASTER-OUT ASSIGN TO "PRODMAST.NEW"
007200                               ORGANIZATION IS LINE SEQUENTIAL.
007300     SELECT CUSTOMER-MASTER   ASSIGN TO "CUSTMAST"
007400                               ORGANIZATION IS LINE SEQUENTIAL
007500                               FILE STATUS IS CUSTMAST-FILE-STATUS.
007600     SELECT CUSTOMER-MASTER-OUT ASSIGN TO "CUSTMAST.NEW"
007700                               ORGANIZATION IS LINE SEQUENTIAL.
007800     SELECT ORDER-FILE        ASSIGN TO "ORDERFIL"
007900                               ORGANIZATION IS LINE SEQUENTIAL
008000                               FILE STATUS IS ORDERFIL-FILE-STATUS.
008100     SELECT ORDER-FILE-OUT    ASSIGN TO "ORDERFIL.NEW"
008200                               ORGANIZATION IS LINE SEQUENTIAL.
008300     SELECT ORDER-ITEM-FILE   ASSIGN TO "ORDITEMS"
008400                               ORGANIZATION IS LINE SEQUENTIAL
008500                               FILE STATUS IS ORDITEMS-FILE-STATUS.
008600     SELECT STOCK-MOVEMENT-LOG ASSIGN TO "STKMOVE"
008700                               ORGANIZATION IS LINE SEQUENTIAL
008800                               FILE STATUS IS STKMOVE-FILE-STATUS.
008900     SELECT LOW-STOCK-ALERT-FILE ASSIGN TO "LOWSTOCK"
009000                               ORGANIZATION IS LINE SEQUENTIAL
009100                               FILE STATUS IS LOWSTOCK-FILE-STATUS.
009200*
009300 DATA DIVISION.
009400*
009500 FILE SECTION.
009600*
009700 FD  PRODUCT-MASTER.
009800 COPY PRODMAST.
009900*
010000 FD  PRODUCT-MASTER-OUT.
010100 COPY PRODMAST REPLACING ==PRODUCT-MASTER-RECORD== BY
010200                         ==PRODUCT-MASTER-OUT-RECORD==
010300                         ==PM-== BY ==PX-==.
010400*
010500 FD  CUSTOMER-MASTER.
010600 COPY CUSTMAST.
010700*
010800 FD  CUSTOMER-MASTER-OUT.
010900 COPY CUSTMAST REPLACING ==CUSTOMER-MASTER-RECORD== BY
011000                         ==CUSTOMER-MASTER-OUT-RECORD==
011100                         ==CM-== BY ==CX-==.
011200*
011300 FD  ORDER-FILE.
011400 COPY ORDHDR.
011500*
011600 FD  ORDER-FILE-OUT.
011700 COPY ORDHDR REPLACING ==ORDER-HEADER-RECORD== BY
011800                       ==ORDER-FILE-OUT-RECORD==
011900                       ==OH-== BY ==OX-==.
012000*
012100 FD  ORDER-ITEM-FILE.
012200 COPY ORDITEM.
012300*
012400 FD  STOCK-MOVEMENT-LOG.
012500 COPY STKMOVE.
012600*
012700 FD  LOW-STOCK-ALERT-FILE.
012800 COPY LOWSTK.
012900*
013000 WORKING-STORAGE SECTION.
013100*
013200 01  SWITCHES.
013300     05  PRODMAST-EOF-SWITCH         PIC X   VALUE "N".
013400         88  PRODMAST-EOF                    VALUE "Y".
013500     05  CUSTMAST-EOF-SWITCH         PIC X   VALUE "N".
013600         88  CUSTMAST-EOF                    VALUE "Y".
013700     05  ORDERFIL-EOF-SWITCH         PIC X   VALUE "N".
013800         88  ORDERFIL-EOF                    VALUE "Y".
013900     05  ORDITEMS-EOF-SWITCH         PIC X   VALUE "N".
014000         88  ORDITEMS-EOF                    VALUE "Y".
014100     05  NEED-ITEM-SWITCH            PIC X   VALUE "Y".
014200         88  NEED-ITEM                       VALUE "Y".
014300     05  ORDER-REJECTED-SWITCH       PIC X   VALUE "N".
014400         88  ORDER-REJECTED                  VALUE "Y".
014500     05  PRODUCT-FOUND-SWITCH        PIC X   VALUE "N".
014600         88  PRODUCT-FOUND                   VALUE "Y".
014700     05  CUSTOMER-FOUND-SWITCH       PIC X   VALUE "N".
014800         88  CUSTOMER-FOUND                   VALUE "Y".
014900*
015000 01  FILE-STATUS-FIELDS.
015100     05  PRODMAST-FILE-STATUS        PIC XX.
015200         88  PRODMAST-SUCCESSFUL             VALUE "00".
015300     05  CUSTMAST-FILE-STATUS        PIC XX.
015400         88  CUSTMAST-SUCCESSFUL             VALUE "00".
015500     05  ORDERFIL-FILE-STATUS        PIC XX.
015600         88  ORDERFIL-SUCCESSFUL             VALUE "00".
015700     05  ORDITEMS-FILE-STATUS        PIC XX.
015800         88  ORDITEMS-SUCCESSFUL             VALUE "00".
015900     05  STKMOVE-FILE-STATUS         PIC XX.
016000         88  STKMOVE-SUCCESSFUL              VALUE "00".
016100     05  LOWSTOCK-FILE-STATUS        PIC XX.
016200         88  LOWSTOCK-SUCCESSFUL             VALUE "00".
016300*
016400** PRODUCT TABLE -- LOADED FROM PRODUCT-MASTER, HELD IN
016500** PRODUCT-ID SEQUENCE SO SEARCH ALL (BINARY SEARCH) CAN
016600** BE USED DURING ORDER-ITEM VALIDATION AND POSTING.
016700*
016800 01  PRODUCT-TABLE.
016900     05  PT-ENTRY-COUNT              PIC S9(5) COMP VALUE ZERO.
017000     05  PT-ENTRY OCCURS 1 TO 3000 TIMES
017100             DEPENDING ON PT-ENTRY-COUNT
017200             ASCENDING KEY IS PT-PRODUCT-ID
017300             INDEXED BY PT-IDX.
017400         COPY PRODMAST REPLACING ==PM-== BY ==PT-==.
017500*
017600** CUSTOMER TABLE -- LOADED FROM CUSTOMER-MASTER, HELD IN
017700** CUSTOMER-ID SEQUENCE.
017800*
017900 01  CUSTOMER-TABLE.
018000     05  CT-ENTRY-COUNT              PIC S9(5) COMP VALUE ZERO.
018100     05  CT-ENTRY OCCURS 1 TO 2000 TIMES
018200             DEPENDING ON CT-ENTRY-COUNT
018300             ASCENDING KEY IS CT-CUSTOMER-ID
018400             INDEXED BY CT-IDX.
018500         COPY CUSTMAST REPLACING ==CM-== BY ==CT-==.
018600*
018700 01  CURRENT-DATE-AND-TIME.
018800     05  CDT-YEAR                    PIC 9999.
018900     05  CDT-MONTH                   PIC 99.
019000     05  CDT-DAY                     PIC 99.
019100     05  FILLER                      PIC X(15).
019200 01  TODAYS-DATE                     PIC 9(08).
019300 01  TODAYS-DATE-R REDEFINES TODAYS-DATE.
019400     05  TD-CCYY                     PIC 9(04).
019500     05  TD-MM                       PIC 9(02).
019600     05  TD-DD                       PIC 9(02).
019700*
019800 01  CURRENT-ORDER-ID                PIC X(17).
019900 01  CURRENT-ORDER-ID-R REDEFINES CURRENT-ORDER-ID.
020000     05  COI-PREFIX                  PIC X(03).
020100     05  COI-SEQUENCE-NO             PIC X(14).
020200 01  CURRENT-ORDER-ITEM-COUNT        PIC S9(5) COMP.
020300*
020400** ONE SLOT PER LINE ON THE ORDER CURRENTLY BEING MATCHED.
020500*
020600 01  CURRENT-ITEM-TABLE.
020700     05  CIT-ENTRY OCCURS 1 TO 200 TIMES
020800             DEPENDING ON CURRENT-ORDER-ITEM-COUNT
020900             INDEXED BY CIT-IDX.
021000         10  CIT-PRODUCT-ID           PIC X(10).
021100         10  CIT-PRODUCT-NAME         PIC X(30).
021200         10  CIT-PRICE                PIC S9(5)V99.
021300         10  CIT-QUANTITY             PIC S9(5).
021400         10  CIT-ITEM-DISCOUNT        PIC SV999.
021500         10  CIT-REJECT-REASON        PIC X(30).
021600*
021700 01  CALCULATED-FIELDS.
021800     05  WS-LINE-SUBTOTAL            PIC S9(7)V99.
021900     05  WS-ORDER-TOTAL              PIC S9(7)V99.
022000     05  WS-ORDER-TAX                PIC S9(7)V99.
022100     05  WS-ORDER-FINAL              PIC S9(7)V99.
022200     05  WS-ORDER-ITEM-COUNT         PIC S9(5) COMP.
022300     05  WS-POINTS-EARNED            PIC S9(7) COMP.
022400     05  WS-DISCOUNT-RATE            PIC SV999.
022500     05  WS-NEW-QUANTITY             PIC S9(7).
022600*
022700 01  CONTROL-TOTALS.
022800     05  CT-ORDERS-READ              PIC S9(7) COMP VALUE ZERO.
022900     05  CT-ORDERS-COMPLETED         PIC S9(7) COMP VALUE ZERO.
023000     05  CT-ORDERS-REJECTED          PIC S9(7) COMP VALUE ZERO.
023100     05  CT-ORDERS-CANCELLED         PIC S9(7) COMP VALUE ZERO.
023200     05  CT-TOTAL-SALES-AMOUNT       PIC S9(9)V99   VALUE ZERO.
023300     05  CT-SALES-AMOUNT-R REDEFINES CT-TOTAL-SALES-AMOUNT.
023400         10  CT-SALES-WHOLE-DOLLARS   PIC S9(9).
023500         10  CT-SALES-CENTS           PIC V99.
023600     05  CT-TOTAL-ITEMS-SOLD         PIC S9(9) COMP VALUE ZERO.
023700*
023800 01  DISPLAY-TOTALS.
023900     05  DT-ORDERS-READ              PIC ZZZ,ZZ9.
024000     05  DT-ORDERS-COMPLETED         PIC ZZZ,ZZ9.
024100     05  DT-ORDERS-REJECTED          PIC ZZZ,ZZ9.
024200     05  DT-ORDERS-CANCELLED         PIC ZZZ,ZZ9.
024300     05  DT-TOTAL-SALES-AMOUNT       PIC ZZZ,ZZZ,ZZ9.99.
024400     05  DT-TOTAL-ITEMS-SOLD         PIC ZZZ,ZZZ,ZZ9.
024500*
024600 PROCEDURE DIVISION.
024700*
024800 000-PROCESS-DAILY-ORDERS.
024900*
025000     PERFORM 010-GET-TODAYS-DATE.
025100     PERFORM 100-LOAD-MASTER-TABLES.
025200     OPEN INPUT  ORDER-FILE
025300                 ORDER-ITEM-FILE
025400          OUTPUT ORDER-FILE-OUT
025500                 PRODUCT-MASTER-OUT
025600                 CUSTOMER-MASTER-OUT.
025700     IF RERUN-REQUESTED
025800         OPEN OUTPUT STOCK-MOVEMENT-LOG
025900                     LOW-STOCK-ALERT-FILE
026000     ELSE
026100         OPEN EXTEND STOCK-MOVEMENT-LOG
026200                     LOW-STOCK-ALERT-FILE.
026300     PERFORM 310-READ-ORDER-ITEM.
026400     PERFORM 300-PROCESS-ORDER-GROUP
026500         WITH TEST AFTER
026600         UNTIL ORDERFIL-EOF.
026700     PERFORM 800-REWRITE-PRODUCT-MASTER.
026800     PERFORM 810-REWRITE-CUSTOMER-MASTER.
026900     CLOSE ORDER-FILE
027000           ORDER-ITEM-FILE
027100           ORDER-FILE-OUT
027200           PRODUCT-MASTER-OUT
027300           CUSTOMER-MASTER-OUT
027400           STOCK-MOVEMENT-LOG
027500           LOW-STOCK-ALERT-FILE.
027600     PERFORM 900-DISPLAY-CONTROL-TOTALS.
027700     STOP RUN.
027800*
027900 010-GET-TODAYS-DATE.
028000*
028100     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
028200     MOVE CDT-YEAR  TO TD-CCYY.
028300     MOVE CDT-MONTH TO TD-MM.
028400     MOVE CDT-DAY   TO TD-DD.
028500*
028600 100-LOAD-MASTER-TABLES.
028700*
028800     PERFORM 110-LOAD-PRODUCT-TABLE.
028900     PERFORM 120-LOAD-CUSTOMER-TABLE.
029000*
029100 110-LOAD-PRODUCT-TABLE.
029200*
029300     OPEN INPUT PRODUCT-MASTER.
029400     PERFORM 111-READ-PRODUCT-MASTER
029500         UNTIL PRODMAST-EOF.
029600     CLOSE PRODUCT-MASTER.
029700*
029800 111-READ-PRODUCT-MASTER.
029900*
030000     READ PRODUCT-MASTER INTO PRODUCT-MASTER-RECORD
030100         AT END
030200             MOVE "Y" TO PRODMAST-EOF-SWITCH
030300         NOT AT END
030400             ADD 1 TO PT-ENTRY-COUNT
030500             MOVE PRODUCT-MASTER-RECORD
030600                 TO PT-ENTRY (PT-ENTRY-COUNT).
030700*
030800 120-LOAD-CUSTOMER-TABLE.
030900*
031000     OPEN INPUT CUSTOMER-MASTER.
031100     PERFORM 121-READ-CUSTOMER-MASTER
031200         UNTIL CUSTMAST-EOF.
031300     CLOSE CUSTOMER-MASTER.
031400*
031500 121-READ-CUSTOMER-MASTER.
031600*
031700     READ CUSTOMER-MASTER INTO CUSTOMER-MASTER-RECORD
031800         AT END
031900             MOVE "Y" TO CUSTMAST-EOF-SWITCH
032000         NOT AT END
032100             ADD 1 TO CT-ENTRY-COUNT
032200             MOVE CUSTOMER-MASTER-RECORD
032300                 TO CT-ENTRY (CT-ENTRY-COUNT).
032400*
032500 300-PROCESS-ORDER-GROUP.
032600*
032700     PERFORM 305-READ-ORDER-HEADER.
032800     IF NOT ORDERFIL-EOF
032900         ADD 1 TO CT-ORDERS-READ
033000         MOVE OH-ORDER-ID TO CURRENT-ORDER-ID
033100         MOVE ZERO TO CURRENT-ORDER-ITEM-COUNT
033200         PERFORM 315-GATHER-ORDER-ITEMS
033300             UNTIL ORDITEMS-EOF
033400                OR OI-ORDER-ID NOT = CURRENT-ORDER-ID
033500         EVALUATE TRUE
033600             WHEN OH-STATUS-CANCELLED
033700                 PERFORM 400-CANCEL-ORDER
033800             WHEN OH-STATUS-PENDING
033900                 PERFORM 320-VALIDATE-ORDER-ITEMS
034000                 IF ORDER-REJECTED
034100                     PERFORM 330-REJECT-ORDER
034200                 ELSE
034300                     PERFORM 340-POST-ORDER-ITEMS
034400                     PERFORM 360-COMPLETE-ORDER
034500                     PERFORM 370-UPDATE-CUSTOMER-LOYALTY
034600             WHEN OTHER
034700                 PERFORM 820-WRITE-ORDER-RECORD
034800         END-EVALUATE.
034900*
035000 305-READ-ORDER-HEADER.
035100*
035200     READ ORDER-FILE INTO ORDER-HEADER-RECORD
035300         AT END
035400             MOVE "Y" TO ORDERFIL-EOF-SWITCH.
035500*
035600 310-READ-ORDER-ITEM.
035700*
035800     READ ORDER-ITEM-FILE INTO ORDER-ITEM-RECORD
035900         AT END
036000             MOVE "Y" TO ORDITEMS-EOF-SWITCH.
036100*
036200 315-GATHER-ORDER-ITEMS.
036300*
036400     ADD 1 TO CURRENT-ORDER-ITEM-COUNT.
036500     SET CIT-IDX TO CURRENT-ORDER-ITEM-COUNT.
036600     MOVE OI-PRODUCT-ID    TO CIT-PRODUCT-ID (CIT-IDX).
036700     MOVE OI-PRODUCT-NAME  TO CIT-PRODUCT-NAME (CIT-IDX).
036800     MOVE OI-PRICE         TO CIT-PRICE (CIT-IDX).
036900     MOVE OI-QUANTITY      TO CIT-QUANTITY (CIT-IDX).
037000     MOVE OI-ITEM-DISCOUNT TO CIT-ITEM-DISCOUNT (CIT-IDX).
037100     MOVE SPACE            TO CIT-REJECT-REASON (CIT-IDX).
037200     PERFORM 310-READ-ORDER-ITEM.
037300*
037400 320-VALIDATE-ORDER-ITEMS.
037500*
037600     MOVE "N" TO ORDER-REJECTED-SWITCH.
037700     PERFORM 321-VALIDATE-ONE-ITEM
037800         VARYING CIT-IDX FROM 1 BY 1
037900         UNTIL CIT-IDX > CURRENT-ORDER-ITEM-COUNT.
038000*
038100 321-VALIDATE-ONE-ITEM.
038200*
038300     MOVE "N" TO PRODUCT-FOUND-SWITCH.
038400     SET PT-IDX TO 1.
038500     SEARCH ALL PT-ENTRY
038600         WHEN PT-PRODUCT-ID (PT-IDX) = CIT-PRODUCT-ID (CIT-IDX)
038700             MOVE "Y" TO PRODUCT-FOUND-SWITCH.
038800     IF NOT PRODUCT-FOUND
038900         MOVE "PRODUCT NOT FOUND" TO CIT-REJECT-REASON (CIT-IDX)
039000         MOVE "Y" TO ORDER-REJECTED-SWITCH
039100     ELSE
039200         IF PT-QTY-IN-STOCK (PT-IDX) < CIT-QUANTITY (CIT-IDX)
039300             MOVE "INSUFFICIENT STOCK" TO CIT-REJECT-REASON (CIT-IDX)
039400             MOVE "Y" TO ORDER-REJECTED-SWITCH
039500         ELSE
039600             IF PT-EXPIRY-DATE (PT-IDX) NOT = ZERO
039700            AND PT-EXPIRY-DATE (PT-IDX) < TODAYS-DATE
039800                 MOVE "PRODUCT EXPIRED" TO CIT-REJECT-REASON (CIT-IDX)
039900                 MOVE "Y" TO ORDER-REJECTED-SWITCH.
040000*
040100 330-REJECT-ORDER.
040200*
040300     MOVE "REJECTED" TO OH-STATUS.
040400     ADD 1 TO CT-ORDERS-REJECTED.
040500     PERFORM 331-DISPLAY-REJECT-REASONS
040600         VARYING CIT-IDX FROM 1 BY 1
040700         UNTIL CIT-IDX > CURRENT-ORDER-ITEM-COUNT.
040800     PERFORM 820-WRITE-ORDER-RECORD.
040900*
041000 331-DISPLAY-REJECT-REASONS.
041100*
041200     IF CIT-REJECT-REASON (CIT-IDX) NOT = SPACE
041300         DISPLAY "ORDER " CURRENT-ORDER-ID " ITEM "
041400             CIT-PRODUCT-ID (CIT-IDX) " - "
041500             CIT-REJECT-REASON (CIT-IDX).
041600*
041700 340-POST-ORDER-ITEMS.
041800*
041900     MOVE ZERO TO WS-ORDER-TOTAL
042000                  WS-ORDER-ITEM-COUNT.
042100     PERFORM 350-POST-SALE-ITEM
042200         VARYING CIT-IDX FROM 1 BY 1
042300         UNTIL CIT-IDX > CURRENT-ORDER-ITEM-COUNT.
042400*
042500 350-POST-SALE-ITEM.
042600*
042700     SET PT-IDX TO 1.
042800     SEARCH ALL PT-ENTRY
042900         WHEN PT-PRODUCT-ID (PT-IDX) = CIT-PRODUCT-ID (CIT-IDX)
043000             CONTINUE.
043100     COMPUTE WS-LINE-SUBTOTAL ROUNDED =
043200         CIT-PRICE (CIT-IDX) * CIT-QUANTITY (CIT-IDX)
043300             * (1 - CIT-ITEM-DISCOUNT (CIT-IDX)).
043400     ADD CIT-PRICE (CIT-IDX) * CIT-QUANTITY (CIT-IDX)
043500         TO WS-ORDER-TOTAL.
043600     ADD CIT-QUANTITY (CIT-IDX) TO WS-ORDER-ITEM-COUNT.
043700     SUBTRACT CIT-QUANTITY (CIT-IDX) FROM PT-QTY-IN-STOCK (PT-IDX)
043800         GIVING WS-NEW-QUANTITY.
043900     MOVE WS-NEW-QUANTITY TO PT-QTY-IN-STOCK (PT-IDX).
044000     ADD CIT-QUANTITY (CIT-IDX) TO PT-QTY-SOLD (PT-IDX).
044100     ADD CIT-QUANTITY (CIT-IDX) TO CT-TOTAL-ITEMS-SOLD.
044200     ADD WS-LINE-SUBTOTAL TO CT-TOTAL-SALES-AMOUNT.
044300     PERFORM 351-WRITE-SALE-MOVEMENT.
044400     IF PT-QTY-IN-STOCK (PT-IDX) <= PT-MIN-STOCK-LEVEL (PT-IDX)
044500         PERFORM 352-WRITE-LOW-STOCK-ALERT.
044600*
044700 351-WRITE-SALE-MOVEMENT.
044800*
044900     MOVE TODAYS-DATE             TO SV-MOVEMENT-DATE.
045000     MOVE PT-PRODUCT-ID (PT-IDX)  TO SV-PRODUCT-ID.
045100     MOVE "SALE"                  TO SV-MOVEMENT-TYPE.
045200     COMPUTE SV-QTY-CHANGE = 0 - CIT-QUANTITY (CIT-IDX).
045300     MOVE PT-QTY-IN-STOCK (PT-IDX) TO SV-NEW-QUANTITY.
045400     MOVE CURRENT-ORDER-ID        TO SV-REFERENCE.
045500     WRITE STOCK-MOVEMENT-RECORD.
045600     IF NOT STKMOVE-SUCCESSFUL
045700         DISPLAY "WRITE ERROR ON STKMOVE FOR PRODUCT "
045800             SV-PRODUCT-ID
045900         DISPLAY "FILE STATUS CODE IS " STKMOVE-FILE-STATUS.
046000*
046100 352-WRITE-LOW-STOCK-ALERT.
046200*
046300     MOVE TODAYS-DATE               TO LA-ALERT-DATE.
046400     MOVE PT-PRODUCT-ID (PT-IDX)    TO LA-PRODUCT-ID.
046500     MOVE PT-PRODUCT-NAME (PT-IDX)  TO LA-PRODUCT-NAME.
046600     MOVE PT-QTY-IN-STOCK (PT-IDX)  TO LA-QTY-IN-STOCK.
046700     MOVE PT-MIN-STOCK-LEVEL (PT-IDX) TO LA-MIN-STOCK-LEVEL.
046800     MOVE PT-CATEGORY (PT-IDX)      TO LA-CATEGORY.
046900     WRITE LOW-STOCK-ALERT-RECORD.
047000     IF NOT LOWSTOCK-SUCCESSFUL
047100         DISPLAY "WRITE ERROR ON LOWSTOCK FOR PRODUCT "
047200             LA-PRODUCT-ID
047300         DISPLAY "FILE STATUS CODE IS " LOWSTOCK-FILE-STATUS.
047400*
047500 360-COMPLETE-ORDER.
047600*
047700     MOVE WS-ORDER-TOTAL TO OH-TOTAL-AMOUNT.
047800     PERFORM 365-COMPUTE-LOYALTY-DISCOUNT.
047900     COMPUTE OH-TAX ROUNDED = OH-TOTAL-AMOUNT * 0.08.
048000     COMPUTE OH-FINAL-AMOUNT ROUNDED =
048100         OH-TOTAL-AMOUNT + OH-TAX - OH-DISCOUNT.
048200     MOVE WS-ORDER-ITEM-COUNT TO OH-ITEM-COUNT.
048300     MOVE "COMPLETED" TO OH-STATUS.
048400     MOVE TODAYS-DATE TO OH-COMPLETION-DATE.
048500     ADD 1 TO CT-ORDERS-COMPLETED.
048600     PERFORM 820-WRITE-ORDER-RECORD.
048700*
048800** RATES THE DISCOUNT OFF THE CUSTOMER'S TIER AS CARRIED ON
048900** THE CUSTOMER TABLE GOING INTO THIS ORDER -- 370-UPDATE-
049000** CUSTOMER-LOYALTY HAS NOT YET ADDED THIS ORDER'S AMOUNT OR
049100** RE-RATED THE TIER, SO A CUSTOMER IS DISCOUNTED ON THE TIER
049200** THEY HELD WHEN THE ORDER WAS PLACED, NOT THE ONE THIS
049300** ORDER PROMOTES THEM TO.  TICKET #6487.
049400*
049500 365-COMPUTE-LOYALTY-DISCOUNT.
049600*
049700     MOVE "N" TO CUSTOMER-FOUND-SWITCH.
049800     SET CT-IDX TO 1.
049900     SEARCH ALL CT-ENTRY
050000         WHEN CT-CUSTOMER-ID (CT-IDX) = OH-CUSTOMER-ID
050100             MOVE "Y" TO CUSTOMER-FOUND-SWITCH.
050200     IF CUSTOMER-FOUND
050300         EVALUATE CT-CUSTOMER-TYPE (CT-IDX)
050400             WHEN "VIP"
050500                 MOVE .150 TO WS-DISCOUNT-RATE
050600             WHEN "Premium"
050700                 MOVE .100 TO WS-DISCOUNT-RATE
050800             WHEN "Regular"
050900                 MOVE .050 TO WS-DISCOUNT-RATE
051000             WHEN OTHER
051100                 MOVE ZERO TO WS-DISCOUNT-RATE
051200         END-EVALUATE
051300     ELSE
051400         MOVE ZERO TO WS-DISCOUNT-RATE.
051500     COMPUTE OH-DISCOUNT ROUNDED =
051600         OH-TOTAL-AMOUNT * WS-DISCOUNT-RATE.
051700*
051800 370-UPDATE-CUSTOMER-LOYALTY.
051900*
052000     MOVE "N" TO CUSTOMER-FOUND-SWITCH.
052100     SET CT-IDX TO 1.
052200     SEARCH ALL CT-ENTRY
052300         WHEN CT-CUSTOMER-ID (CT-IDX) = OH-CUSTOMER-ID
052400             MOVE "Y" TO CUSTOMER-FOUND-SWITCH.
052500     IF CUSTOMER-FOUND
052600         ADD OH-FINAL-AMOUNT TO CT-TOTAL-PURCHASES (CT-IDX)
052700         DIVIDE OH-FINAL-AMOUNT BY 10 GIVING WS-POINTS-EARNED
052800             ROUNDED MODE IS TRUNCATION
052900         ADD WS-POINTS-EARNED TO CT-LOYALTY-POINTS (CT-IDX)
053000         MOVE TODAYS-DATE TO CT-LAST-PURCHASE (CT-IDX)
053100         PERFORM 375-ASSIGN-CUSTOMER-TIER.
053200*
053300 375-ASSIGN-CUSTOMER-TIER.
053400*
053500     EVALUATE TRUE
053600         WHEN CT-TOTAL-PURCHASES (CT-IDX) >= 10000
053700             MOVE "VIP" TO CT-CUSTOMER-TYPE (CT-IDX)
053800         WHEN CT-TOTAL-PURCHASES (CT-IDX) >= 5000
053900             MOVE "Premium" TO CT-CUSTOMER-TYPE (CT-IDX)
054000         WHEN CT-TOTAL-PURCHASES (CT-IDX) >= 1000
054100             MOVE "Regular" TO CT-CUSTOMER-TYPE (CT-IDX)
054200         WHEN OTHER
054300             CONTINUE
054400     END-EVALUATE.
054500*
054600 400-CANCEL-ORDER.
054700*
054800     IF OH-FINAL-AMOUNT NOT = ZERO
054900         PERFORM 410-POST-RETURN-ITEM
055000             VARYING CIT-IDX FROM 1 BY 1
055100             UNTIL CIT-IDX > CURRENT-ORDER-ITEM-COUNT
055200         PERFORM 420-REVERSE-CUSTOMER-PURCHASE
055300         ADD 1 TO CT-ORDERS-CANCELLED.
055400     PERFORM 820-WRITE-ORDER-RECORD.
055500*
055600 410-POST-RETURN-ITEM.
055700*
055800     MOVE "N" TO PRODUCT-FOUND-SWITCH.
055900     SET PT-IDX TO 1.
056000     SEARCH ALL PT-ENTRY
056100         WHEN PT-PRODUCT-ID (PT-IDX) = CIT-PRODUCT-ID (CIT-IDX)
056200             MOVE "Y" TO PRODUCT-FOUND-SWITCH.
056300     IF PRODUCT-FOUND
056400         ADD CIT-QUANTITY (CIT-IDX) TO PT-QTY-IN-STOCK (PT-IDX)
056500         MOVE TODAYS-DATE              TO SV-MOVEMENT-DATE
056600         MOVE PT-PRODUCT-ID (PT-IDX)   TO SV-PRODUCT-ID
056700         MOVE "RETURN"                 TO SV-MOVEMENT-TYPE
056800         MOVE CIT-QUANTITY (CIT-IDX)   TO SV-QTY-CHANGE
056900         MOVE PT-QTY-IN-STOCK (PT-IDX) TO SV-NEW-QUANTITY
057000         MOVE CURRENT-ORDER-ID         TO SV-REFERENCE
057100         WRITE STOCK-MOVEMENT-RECORD
057200         IF NOT STKMOVE-SUCCESSFUL
057300             DISPLAY "WRITE ERROR ON STKMOVE FOR PRODUCT "
057400                 SV-PRODUCT-ID
057500             DISPLAY "FILE STATUS CODE IS " STKMOVE-FILE-STATUS.
057600*
057700 420-REVERSE-CUSTOMER-PURCHASE.
057800*
057900     MOVE "N" TO CUSTOMER-FOUND-SWITCH.
058000     SET CT-IDX TO 1.
058100     SEARCH ALL CT-ENTRY
058200         WHEN CT-CUSTOMER-ID (CT-IDX) = OH-CUSTOMER-ID
058300             MOVE "Y" TO CUSTOMER-FOUND-SWITCH.
058400     IF CUSTOMER-FOUND
058500         SUBTRACT OH-FINAL-AMOUNT FROM CT-TOTAL-PURCHASES (CT-IDX).
058600*
058700 800-REWRITE-PRODUCT-MASTER.
058800*
058900     PERFORM 801-WRITE-ONE-PRODUCT
059000         VARYING PT-IDX FROM 1 BY 1
059100         UNTIL PT-IDX > PT-ENTRY-COUNT.
059200*
059300 801-WRITE-ONE-PRODUCT.
059400*
059500     MOVE PT-ENTRY (PT-IDX) TO PRODUCT-MASTER-OUT-RECORD.
059600     WRITE PRODUCT-MASTER-OUT-RECORD.
059700*
059800 810-REWRITE-CUSTOMER-MASTER.
059900*
060000     PERFORM 811-WRITE-ONE-CUSTOMER
060100         VARYING CT-IDX FROM 1 BY 1
060200         UNTIL CT-IDX > CT-ENTRY-COUNT.
060300*
060400 811-WRITE-ONE-CUSTOMER.
060500*
060600     MOVE CT-ENTRY (CT-IDX) TO CUSTOMER-MASTER-OUT-RECORD.
060700     WRITE CUSTOMER-MASTER-OUT-RECORD.
060800*
060900 820-WRITE-ORDER-RECORD.
061000*
061100     WRITE ORDER-FILE-OUT-RECORD FROM ORDER-HEADER-RECORD.
061200     IF NOT ORDERFIL-SUCCESSFUL
061300         DISPLAY "WRITE ERROR ON ORDERFIL FOR ORDER "
061400             CURRENT-ORDER-ID
061500         DISPLAY "FILE STATUS CODE IS " ORDERFIL-FILE-STATUS.
061600*
061700 900-DISPLAY-CONTROL-TOTALS.
061800*
061900     MOVE CT-ORDERS-READ        TO DT-ORDERS-READ.
062000     MOVE CT-ORDERS-COMPLETED   TO DT-ORDERS-COMPLETED.
062100     MOVE CT-ORDERS-REJECTED    TO DT-ORDERS-REJECTED.
062200     MOVE CT-ORDERS-CANCELLED   TO DT-ORDERS-CANCELLED.
062300     MOVE CT-TOTAL-SALES-AMOUNT TO DT-TOTAL-SALES-AMOUNT.
062400     MOVE CT-TOTAL-ITEMS-SOLD   TO DT-TOTAL-ITEMS-SOLD.
062500     DISPLAY "ORD2000 CONTROL TOTALS".
062600     DISPLAY "  ORDERS READ. . . . . . " DT-ORDERS-READ.
062700     DISPLAY "  ORDERS COMPLETED . . . " DT-ORDERS-COMPLETED.
062800     DISPLAY "  ORDERS REJECTED  . . . " DT-ORDERS-REJECTED.
062900     DISPLAY "  ORDERS CANCELLED . . . " DT-ORDERS-CANCELLED.
063000     DISPLAY "  TOTAL SALES AMOUNT . . " DT-TOTAL-SALES-AMOUNT.
063100     DISPLAY "  TOTAL ITEMS SOLD  . . . " DT-TOTAL-ITEMS-SOLD.
